000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    POSITION-MASTER.
000300 AUTHOR.        K SANTOS.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  05/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 05/02/89  KSN  IR-0071  ORIGINAL COPY BOOK - OPEN TRADE RECORD.*
001300* 06/19/90  KSN  IR-0130  ADDED REMAIN-SIZE FOR PARTIAL CLOSES.  *
001400* 11/07/91  KSN  IR-0177  ADDED UNREAL-PNL FOR FLOATING DISPLAY. *
001500* 04/30/93  TJK  IR-0212  ADDED MODE FOR CALM-MODE RISK POLICY.  *
001600* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001700* 07/11/01  SNS  IR-0344  STATUS EXPANDED TO 7 BYTES FOR PARTIAL.*
001800*****************************************************************
001900 ENVIRONMENT DIVISION.
002000 CONFIGURATION SECTION.
002100 SPECIAL-NAMES.
002200     C01 IS TOP-OF-FORM.
002300 INPUT-OUTPUT SECTION.
002400 FILE-CONTROL.
002500     SELECT POSITION-MASTER ASSIGN TO POSNFIL
002600         ORGANIZATION IS LINE SEQUENTIAL.
002700 DATA DIVISION.
002800 FILE SECTION.
002900 FD  POSITION-MASTER
003000     LABEL RECORDS ARE STANDARD.
003100*
003200*    POSITION-MASTER-RECORD - ONE PER OPEN OR CLOSED TRADE
003300*    RECFM FB  LRECL 116
003400*
003500 01  POSITION-MASTER-RECORD.
003600     05  POS-ID                        PIC 9(6).
003700     05  POS-ACCT-ID                   PIC 9(6).
003800     05  POS-SYMBOL                    PIC X(10).
003900     05  POS-SIDE                      PIC X(4).
004000         88  POS-SIDE-BUY                  VALUE 'BUY '.
004100         88  POS-SIDE-SELL                 VALUE 'SELL'.
004200     05  POS-MODE                      PIC X(5).
004300         88  POS-MODE-ULTRA                VALUE 'ULTRA'.
004400         88  POS-MODE-SEMI                 VALUE 'SEMI '.
004500     05  POS-ENTRY-PRICE               PIC 9(8)V9(6).
004600     05  POS-STOP-LOSS                 PIC 9(8)V9(6).
004700     05  POS-TAKE-PROFIT               PIC 9(8)V9(6).
004800     05  POS-RISK-PCT                  PIC 9(3)V99.
004900     05  POS-SIZE                      PIC 9(10)V9(4).
005000     05  POS-REMAIN-SIZE               PIC 9(10)V9(4).
005100     05  POS-STATUS                    PIC X(7).
005200         88  POS-STATUS-OPEN               VALUE 'OPEN   '.
005300         88  POS-STATUS-PARTIAL             VALUE 'PARTIAL'.
005400         88  POS-STATUS-CLOSED             VALUE 'CLOSED '.
005500     05  POS-PNL                       PIC S9(13)V99.
005600     05  POS-UNREAL-PNL                PIC S9(13)V99.
005700     05  POS-OPENED-DATE.
005800         10  POS-OPN-CC-YY-DATE.
005900             15  POS-OPN-CC-DATE        PIC 9(2).
006000             15  POS-OPN-YY-DATE        PIC 9(2).
006100         10  POS-OPN-MM-DATE            PIC 9(2).
006200         10  POS-OPN-DD-DATE            PIC 9(2).
006300     05  POS-OPN-DATE-COMPRESSED REDEFINES
006400                              POS-OPENED-DATE.
006500         10  POS-OPN-YYMMDD             PIC 9(8).
006600     05  POS-SIDE-TABLE-VIEW REDEFINES POS-SIDE.
006700         10  POS-SIDE-CHAR              PIC X(1).
006800         10  FILLER                     PIC X(3).
006900     05  FILLER                        PIC X(10).
007000 WORKING-STORAGE SECTION.
007100 77  WS-RECS-READ                  PIC 9(7) COMP.
007200 PROCEDURE DIVISION.
007300 0000-COPY-BOOK-EXIT.
007400*    POSITION MASTER COPY BOOK - COMPILED STANDALONE ONLY.
007500     STOP RUN.
