000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-CANDLE-AGGREGATOR.
000300 AUTHOR.        K SANTOS.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  04/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 04/03/89  KSN  IR-0033  ORIGINAL RUN - 1 MINUTE BARS ONLY.    *
001300* 08/17/90  KSN  IR-0119  ADDED PARM CARD FOR TIMEFRAME SELECT. *
001400* 02/25/93  TJK  IR-0187  ADDED 4 AND 240 MINUTE BUCKETS.       *
001500* 10/09/98  MFQ  IR-0299  Y2K SCAN - MINUTE-OF-DAY KEY, NO YEAR. *
001600* 06/11/01  JAB  IR-0347  PER-SYMBOL CANDLE COUNT ON REPORT.    *
001700* 07/06/05  JAB  IR-0392  FIXED CONTROL-BREAK GOTO FALL-THRU.    *
001800* 07/20/05  JAB  IR-0405  EOF SWITCH AND TIMEFRAME MOVED TO 77   *
001900*                         LEVEL - STANDALONE ITEMS, NOT GROUPS. *
002000*****************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT PARAMETER-CARD-FILE ASSIGN TO PARMFIL
002800         ORGANIZATION IS LINE SEQUENTIAL
002900         FILE STATUS IS WS-PARM-FS.
003000     SELECT PRICE-TICK-FILE ASSIGN TO PRICFIL
003100         ORGANIZATION IS LINE SEQUENTIAL
003200         FILE STATUS IS WS-PRIC-FS.
003300     SELECT CANDLE-FILE ASSIGN TO CANDFIL
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS WS-CAND-FS.
003600     SELECT CANDLE-RPT ASSIGN TO RPTFIL5
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-RPT-FS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  PARAMETER-CARD-FILE
004200     LABEL RECORDS ARE STANDARD.
004300*
004400*    PARAMETER-CARD-RECORD - ONE CARD, TIMEFRAME MINUTES IN
004500*    COLUMNS 1-3. VALID VALUES ARE 001 005 015 030 060 240,
004600*    MATCHING THE BUCKET LENGTHS THE WATCH DESK QUOTES BARS IN.
004700*
004800 01  PARAMETER-CARD-RECORD.
004900     05  PARM-TIMEFRAME-MIN         PIC 9(3).
005000     05  FILLER                     PIC X(77).
005100 FD  PRICE-TICK-FILE
005200     LABEL RECORDS ARE STANDARD.
005300*
005400*    PRICE-TICK-RECORD - MUST ARRIVE SORTED BY SYMBOL THEN BY
005500*    MINUTE-OF-DAY. THIS PROGRAM DOES NOT SORT THE TICK FILE
005600*    ITSELF - THE FEED IS SORTED UPSTREAM BY THE QUOTE PLANT.
005700*
005800 01  PRICE-TICK-RECORD.
005900     05  PRC-SYMBOL                 PIC X(10).
006000     05  PRC-PRICE                  PIC 9(8)V9(6).
006100     05  PRC-VOLUME                 PIC 9(8)V99.
006200     05  PRC-MINUTE                 PIC 9(6).
006300     05  FILLER                     PIC X(2).
006400 FD  CANDLE-FILE
006500     LABEL RECORDS ARE STANDARD.
006600*
006700*    CANDLE-RECORD - OHLCV BAR, ONE PER SYMBOL/BUCKET.
006800*
006900 01  CANDLE-RECORD.
007000     05  CDL-SYMBOL                 PIC X(10).
007100     05  CDL-PERIOD-START           PIC 9(6).
007200     05  CDL-OPEN                   PIC 9(8)V9(6).
007300     05  CDL-HIGH                   PIC 9(8)V9(6).
007400     05  CDL-LOW                    PIC 9(8)V9(6).
007500     05  CDL-CLOSE                  PIC 9(8)V9(6).
007600     05  CDL-VOLUME                 PIC 9(10)V99.
007700     05  CDL-VOLUME-VIEW REDEFINES CDL-VOLUME.
007800         10  CDL-VOL-WHOLE          PIC 9(10).
007900         10  CDL-VOL-DEC            PIC 9(2).
008000     05  FILLER                     PIC X(14).
008100 FD  CANDLE-RPT
008200     LABEL RECORDS ARE STANDARD.
008300 01  CANDLE-RPT-LINE                PIC X(132).
008400 WORKING-STORAGE SECTION.
008500*
008600*    STANDALONE SWITCHES AND THE RUN TIMEFRAME KEPT AT THE
008700*    77 LEVEL - THEY ARE NOT PART OF ANY LARGER GROUP.
008800*
008900 77  WS-EOF-SWITCH                  PIC X(1)  VALUE 'N'.
009000     88  WS-END-OF-TICKS                VALUE 'Y'.
009100 77  WS-TIMEFRAME-MINUTES           PIC 9(3)  COMP.
009200 01  WS-FILE-STATUS-GROUP.
009300     05  WS-PARM-FS                 PIC X(2).
009400     05  WS-PRIC-FS                 PIC X(2).
009500         88  WS-PRIC-EOF                VALUE '10'.
009600     05  WS-CAND-FS                 PIC X(2).
009700     05  WS-RPT-FS                  PIC X(2).
009800     05  FILLER                     PIC X(2).
009900 01  WS-FIRST-BUCKET-SWITCH         PIC X(1)  VALUE 'Y'.
010000     88  WS-IS-FIRST-BUCKET             VALUE 'Y'.
010100 01  WS-BUCKET-KEY.
010200     05  WS-BUCKET-SYMBOL           PIC X(10).
010300     05  WS-BUCKET-START            PIC 9(6).
010400     05  FILLER                     PIC X(2).
010500 01  WS-PREV-BUCKET-KEY.
010600     05  WS-PREV-SYMBOL             PIC X(10).
010700     05  WS-PREV-START              PIC 9(6).
010800     05  FILLER                     PIC X(2).
010900*
011000*    WS-BUCKET-MINUTE-VIEW REDEFINES THE BUCKET-START KEY SO
011100*    THE ROUNDING PARAGRAPH CAN PULL HOUR/MINUTE PIECES OUT OF
011200*    THE HHMMSS-STYLE MINUTE-OF-DAY VALUE.
011300*
011400 01  WS-BUCKET-MINUTE-VIEW REDEFINES WS-BUCKET-START.
011500     05  FILLER                     PIC 9(2).
011600     05  WS-MINUTE-OF-DAY-PART      PIC 9(4).
011700 01  WS-CANDLE-ACCUM.
011800     05  WS-ACC-OPEN                PIC 9(8)V9(6).
011900     05  WS-ACC-HIGH                PIC 9(8)V9(6).
012000     05  WS-ACC-LOW                 PIC 9(8)V9(6).
012100     05  WS-ACC-CLOSE               PIC 9(8)V9(6).
012200     05  WS-ACC-VOLUME              PIC 9(10)V99.
012300     05  FILLER                     PIC X(4).
012400*
012500*    WS-ACC-VOLUME-VIEW REDEFINES THE RUNNING VOLUME ACCUMULATOR
012600*    SO THE REPORT EDIT PARAGRAPH CAN SPLIT WHOLE/DECIMAL WHEN
012700*    PRINTING THE LAST BAR VOLUME OF A RUN.
012800*
012900 01  WS-ACC-VOLUME-VIEW REDEFINES WS-ACC-VOLUME.
013000     05  WS-VOL-WHOLE               PIC 9(10).
013100     05  WS-VOL-DEC                 PIC 9(2).
013200 01  WS-CANDLE-COUNT-TOTAL          PIC 9(7)  COMP.
013300 01  WS-SYMBOL-COUNT-TABLE.
013400     05  WS-SYM-ENTRY OCCURS 200 TIMES
013500             INDEXED BY WS-SYM-IDX.
013600         10  WS-SYM-NAME            PIC X(10).
013700         10  WS-SYM-COUNT           PIC 9(7)  COMP.
013800         10  FILLER                 PIC X(1).
013900 01  WS-SYM-TABLE-COUNT              PIC 9(4)  COMP.
014000 01  WS-SYM-FOUND-SWITCH             PIC X(1)  VALUE 'N'.
014100     88  WS-SYM-WAS-FOUND               VALUE 'Y'.
014200 01  WS-SUB                          PIC 9(4)  COMP.
014300 01  WS-REPORT-LINES.
014400     05  WS-RPT-HEADING-1.
014500         10  FILLER                 PIC X(30) VALUE
014600             'CANDLESTICK AGGREGATION REPORT'.
014700         10  FILLER                 PIC X(102) VALUE SPACES.
014800     05  WS-RPT-TIMEFRAME-LINE.
014900         10  FILLER                 PIC X(20) VALUE
015000             'TIMEFRAME MINUTES...'.
015100         10  RPT-T-TIMEFRAME        PIC ZZ9.
015200         10  FILLER                 PIC X(109) VALUE SPACES.
015300     05  WS-RPT-DETAIL-LINE.
015400         10  FILLER                 PIC X(4)  VALUE SPACES.
015500         10  RPT-D-SYMBOL           PIC X(10).
015600         10  FILLER                 PIC X(4)  VALUE SPACES.
015700         10  FILLER                 PIC X(14) VALUE
015800             'CANDLE COUNT..'.
015900         10  RPT-D-COUNT            PIC ZZZ,ZZ9.
016000         10  FILLER                 PIC X(93) VALUE SPACES.
016100     05  WS-RPT-TOTAL-LINE.
016200         10  FILLER                 PIC X(20) VALUE
016300             'TOTAL CANDLES........'.
016400         10  RPT-TOT-COUNT          PIC ZZZ,ZZ9.
016500         10  FILLER                 PIC X(105) VALUE SPACES.
016600 PROCEDURE DIVISION.
016700 0000-MAIN-CONTROL.
016800     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
016900     PERFORM 2000-BUCKET-CONTROL-BREAK-THRU-EXIT
017000         THRU 2000-BUCKET-CONTROL-BREAK-EXIT
017100         UNTIL WS-END-OF-TICKS.
017200     IF NOT WS-IS-FIRST-BUCKET
017300         PERFORM 2500-WRITE-CANDLE-THRU-EXIT
017400             THRU 2500-WRITE-CANDLE-EXIT.
017500     PERFORM 4000-PRINT-REPORT-THRU-EXIT
017600         THRU 4000-PRINT-REPORT-EXIT.
017700     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
017800     STOP RUN.
017900 0000-MAIN-EXIT.
018000     EXIT.
018100*
018200*    1000-INITIALIZE-THRU-EXIT.
018300*
018400 1000-INITIALIZE-THRU-EXIT.
018500     OPEN INPUT  PARAMETER-CARD-FILE
018600                 PRICE-TICK-FILE
018700          OUTPUT CANDLE-FILE
018800                 CANDLE-RPT.
018900     IF WS-PRIC-FS NOT = '00'
019000         DISPLAY 'HB-CANDLE-AGGREGATOR - PRICFIL OPEN '
019100             WS-PRIC-FS
019200         GO TO 9999-ABEND.
019300     READ PARAMETER-CARD-FILE
019400         AT END MOVE 1 TO PARM-TIMEFRAME-MIN.
019500     MOVE PARM-TIMEFRAME-MIN TO WS-TIMEFRAME-MINUTES.
019600     CLOSE PARAMETER-CARD-FILE.
019700     MOVE ZERO TO WS-CANDLE-COUNT-TOTAL WS-SYM-TABLE-COUNT.
019800     PERFORM 9000-READ-TICK-THRU-EXIT THRU 9000-READ-TICK-EXIT.
019900 1000-INITIALIZE-EXIT.
020000     EXIT.
020100*
020200*    2000-BUCKET-CONTROL-BREAK-THRU-EXIT - U17. DETECTS THE
020300*    SYMBOL/BUCKET CHANGE, FLUSHES THE PRIOR CANDLE, STARTS
020400*    THE NEXT ONE, ACCUMULATES OHLCV WITHIN THE BUCKET.
020500*
020600 2000-BUCKET-CONTROL-BREAK-THRU-EXIT.
020700     PERFORM 2100-ROUND-BUCKET-THRU-EXIT
020800         THRU 2100-ROUND-BUCKET-EXIT.
020900     IF WS-IS-FIRST-BUCKET
021000         MOVE 'N' TO WS-FIRST-BUCKET-SWITCH
021100         PERFORM 2200-START-CANDLE-THRU-EXIT
021200             THRU 2200-START-CANDLE-EXIT
021300     ELSE
021400         IF WS-BUCKET-KEY NOT = WS-PREV-BUCKET-KEY
021500             PERFORM 2500-WRITE-CANDLE-THRU-EXIT
021600                 THRU 2500-WRITE-CANDLE-EXIT
021700             PERFORM 2200-START-CANDLE-THRU-EXIT
021800                 THRU 2200-START-CANDLE-EXIT
021900         ELSE
022000             PERFORM 2300-ACCUMULATE-TICK-THRU-EXIT
022100                 THRU 2300-ACCUMULATE-TICK-EXIT.
022200     PERFORM 9000-READ-TICK-THRU-EXIT THRU 9000-READ-TICK-EXIT.
022300 2000-BUCKET-CONTROL-BREAK-EXIT.
022400     EXIT.
022500*
022600*    2100-ROUND-BUCKET-THRU-EXIT - U17 CANDLE ROUNDING. BUCKET
022700*    START = FLOOR(MINUTE / TIMEFRAME) * TIMEFRAME, KEPT IN THE
022800*    SAME HHMMSS-STYLE SHAPE AS PRC-MINUTE.
022900*
023000 2100-ROUND-BUCKET-THRU-EXIT.
023100     MOVE PRC-SYMBOL TO WS-BUCKET-SYMBOL.
023200     DIVIDE PRC-MINUTE BY WS-TIMEFRAME-MINUTES
023300         GIVING WS-SUB
023400         REMAINDER WS-MINUTE-OF-DAY-PART.
023500     COMPUTE WS-BUCKET-START = PRC-MINUTE -
023600         WS-MINUTE-OF-DAY-PART.
023700 2100-ROUND-BUCKET-EXIT.
023800     EXIT.
023900*
024000*    2200-START-CANDLE-THRU-EXIT - OPENS A NEW BUCKET, OPEN
024100*    PRICE = FIRST TICK PRICE SEEN IN THE BUCKET.
024200*
024300 2200-START-CANDLE-THRU-EXIT.
024400     MOVE WS-BUCKET-KEY TO WS-PREV-BUCKET-KEY.
024500     MOVE PRC-PRICE TO WS-ACC-OPEN.
024600     MOVE PRC-PRICE TO WS-ACC-HIGH.
024700     MOVE PRC-PRICE TO WS-ACC-LOW.
024800     MOVE PRC-PRICE TO WS-ACC-CLOSE.
024900     MOVE PRC-VOLUME TO WS-ACC-VOLUME.
025000 2200-START-CANDLE-EXIT.
025100     EXIT.
025200*
025300*    2300-ACCUMULATE-TICK-THRU-EXIT - HIGH/LOW/CLOSE/VOLUME
025400*    WITHIN THE CURRENT BUCKET.
025500*
025600 2300-ACCUMULATE-TICK-THRU-EXIT.
025700     IF PRC-PRICE GREATER THAN WS-ACC-HIGH
025800         MOVE PRC-PRICE TO WS-ACC-HIGH.
025900     IF PRC-PRICE LESS THAN WS-ACC-LOW
026000         MOVE PRC-PRICE TO WS-ACC-LOW.
026100     MOVE PRC-PRICE TO WS-ACC-CLOSE.
026200     ADD PRC-VOLUME TO WS-ACC-VOLUME.
026300 2300-ACCUMULATE-TICK-EXIT.
026400     EXIT.
026500*
026600*    2500-WRITE-CANDLE-THRU-EXIT - FLUSHES THE COMPLETED BUCKET
026700*    TO CANDFIL AND BUMPS THE PER-SYMBOL COUNT TABLE.
026800*
026900 2500-WRITE-CANDLE-THRU-EXIT.
027000     MOVE WS-PREV-SYMBOL       TO CDL-SYMBOL.
027100     MOVE WS-PREV-START        TO CDL-PERIOD-START.
027200     MOVE WS-ACC-OPEN          TO CDL-OPEN.
027300     MOVE WS-ACC-HIGH          TO CDL-HIGH.
027400     MOVE WS-ACC-LOW           TO CDL-LOW.
027500     MOVE WS-ACC-CLOSE         TO CDL-CLOSE.
027600     MOVE WS-ACC-VOLUME        TO CDL-VOLUME.
027700     WRITE CANDLE-RECORD.
027800     ADD 1 TO WS-CANDLE-COUNT-TOTAL.
027900     PERFORM 2600-BUMP-SYMBOL-COUNT-THRU-EXIT
028000         THRU 2600-BUMP-SYMBOL-COUNT-EXIT.
028100 2500-WRITE-CANDLE-EXIT.
028200     EXIT.
028300*
028400*    2600-BUMP-SYMBOL-COUNT-THRU-EXIT - LINEAR LOOKUP OF THE
028500*    SYMBOL IN THE RUNNING COUNT TABLE, ADDING A NEW ENTRY WHEN
028600*    THE SYMBOL HAS NOT BEEN SEEN BEFORE THIS RUN.
028700*
028800 2600-BUMP-SYMBOL-COUNT-THRU-EXIT.
028900     MOVE 'N' TO WS-SYM-FOUND-SWITCH.
029000     PERFORM VARYING WS-SYM-IDX FROM 1 BY 1
029100             UNTIL WS-SYM-IDX GREATER THAN WS-SYM-TABLE-COUNT
029200                OR WS-SYM-WAS-FOUND
029300         IF WS-SYM-NAME (WS-SYM-IDX) = WS-PREV-SYMBOL
029400             ADD 1 TO WS-SYM-COUNT (WS-SYM-IDX)
029500             MOVE 'Y' TO WS-SYM-FOUND-SWITCH.
029600     IF NOT WS-SYM-WAS-FOUND
029700         ADD 1 TO WS-SYM-TABLE-COUNT
029800         MOVE WS-PREV-SYMBOL TO WS-SYM-NAME (WS-SYM-TABLE-COUNT)
029900         MOVE 1 TO WS-SYM-COUNT (WS-SYM-TABLE-COUNT).
030000 2600-BUMP-SYMBOL-COUNT-EXIT.
030100     EXIT.
030200*
030300*    4000-PRINT-REPORT-THRU-EXIT.
030400*
030500 4000-PRINT-REPORT-THRU-EXIT.
030600     WRITE CANDLE-RPT-LINE FROM WS-RPT-HEADING-1.
030700     MOVE WS-TIMEFRAME-MINUTES TO RPT-T-TIMEFRAME.
030800     WRITE CANDLE-RPT-LINE FROM WS-RPT-TIMEFRAME-LINE.
030900     PERFORM VARYING WS-SYM-IDX FROM 1 BY 1
031000             UNTIL WS-SYM-IDX GREATER THAN WS-SYM-TABLE-COUNT
031100         MOVE WS-SYM-NAME (WS-SYM-IDX)  TO RPT-D-SYMBOL
031200         MOVE WS-SYM-COUNT (WS-SYM-IDX) TO RPT-D-COUNT
031300         WRITE CANDLE-RPT-LINE FROM WS-RPT-DETAIL-LINE.
031400     MOVE WS-CANDLE-COUNT-TOTAL TO RPT-TOT-COUNT.
031500     WRITE CANDLE-RPT-LINE FROM WS-RPT-TOTAL-LINE.
031600 4000-PRINT-REPORT-EXIT.
031700     EXIT.
031800*
031900*    9000-READ-TICK-THRU-EXIT.
032000*
032100 9000-READ-TICK-THRU-EXIT.
032200     READ PRICE-TICK-FILE
032300         AT END SET WS-END-OF-TICKS TO TRUE.
032400 9000-READ-TICK-EXIT.
032500     EXIT.
032600 8000-FINISH-THRU-EXIT.
032700     CLOSE PRICE-TICK-FILE
032800           CANDLE-FILE
032900           CANDLE-RPT.
033000 8000-FINISH-EXIT.
033100     EXIT.
033200 9999-ABEND.
033300     DISPLAY 'HB-CANDLE-AGGREGATOR - ABEND'.
033400     STOP RUN.
033500
