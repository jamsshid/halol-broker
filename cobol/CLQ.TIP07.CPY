000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLOSE-REQUEST.
000300 AUTHOR.        K SANTOS.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  05/16/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 05/16/89  KSN  IR-0074  ORIGINAL COPY BOOK - CLOSE ORDER FEED. *
001300* 11/07/91  KSN  IR-0177  ADDED PARTIAL-CLOSE-SIZE INPUT.        *
001400* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001500* 07/13/05  JAB  IR-0402  ADDED WALLET-ECHOED PNL FOR THE        *
001600*                         REAL-ACCOUNT PNL-SYNC CHECK.           *
001700*****************************************************************
001800 ENVIRONMENT DIVISION.
001900 CONFIGURATION SECTION.
002000 SPECIAL-NAMES.
002100     C01 IS TOP-OF-FORM.
002200 INPUT-OUTPUT SECTION.
002300 FILE-CONTROL.
002400     SELECT CLOSE-REQUEST ASSIGN TO CLOSFIL
002500         ORGANIZATION IS SEQUENTIAL.
002600 DATA DIVISION.
002700 FILE SECTION.
002800 FD  CLOSE-REQUEST
002900     LABEL RECORDS ARE STANDARD.
003000*
003100*    CLOSE-REQUEST-RECORD - ONE PER CLOSE OR PARTIAL-CLOSE
003200*    INSTRUCTION FED TO THE POSITION CLOSER RUN.  A CLOSE
003300*    SIZE OF ZERO MEANS CLOSE THE ENTIRE REMAINING POSITION.
003400*    CLQ-ECHO-PNL IS THE WALLET SIDE'S REALIZED PNL FIGURE FOR
003500*    THIS CLOSE, ECHOED BACK ON THE FEED SO THE POSITION CLOSER
003600*    CAN CROSS-CHECK ITS OWN COMPUTED PNL FOR REAL ACCOUNTS.
003700*    RECFM FB  LRECL 54
003800*
003900 01  CLOSE-REQUEST-RECORD.
004000     05  CLQ-POS-ID                    PIC 9(6).
004100     05  CLQ-CLOSE-PRICE               PIC 9(8)V9(6).
004200     05  CLQ-CLOSE-SIZE                PIC 9(10)V9(4).
004300     05  CLQ-FULL-CLOSE-SW             PIC X(1).
004400         88  CLQ-IS-FULL-CLOSE             VALUE 'Y'.
004500         88  CLQ-IS-PARTIAL-CLOSE          VALUE 'N'.
004600     05  CLQ-PRICE-WHOLE REDEFINES CLQ-CLOSE-PRICE.
004700         10  CLQ-PRC-INT                PIC 9(8).
004800         10  CLQ-PRC-DEC                PIC 9(6).
004900     05  CLQ-SIZE-WHOLE REDEFINES CLQ-CLOSE-SIZE.
005000         10  CLQ-SZ-INT                 PIC 9(10).
005100         10  CLQ-SZ-DEC                 PIC 9(4).
005200     05  CLQ-ECHO-PNL                  PIC S9(13)V99.
005300     05  FILLER                        PIC X(4).
005400 WORKING-STORAGE SECTION.
005500 77  WS-RECS-READ                  PIC 9(7) COMP.
005600 PROCEDURE DIVISION.
005700 0000-COPY-BOOK-EXIT.
005800*    CLOSE REQUEST COPY BOOK - COMPILED STANDALONE ONLY.
005900     STOP RUN.
