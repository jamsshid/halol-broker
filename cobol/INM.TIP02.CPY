000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INSTRUMENT-MASTER.
000300 AUTHOR.        R HALABI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  03/19/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 03/19/88  RHA  IR-0042  ORIGINAL COPY BOOK - TRADED SYMBOLS.   *
001300* 09/02/88  RHA  IR-0058  ADDED HALAL-FLAG PER SHARIA BOARD.     *
001400* 04/30/93  TJK  IR-0212  ADDED CRYPTO-FLAG - NEW DEALING DESK.  *
001500* 01/09/95  MFQ  IR-0249  ADDED MIN-STOP-DIST - RISK DESK REQ.   *
001600* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001700*****************************************************************
001800 ENVIRONMENT DIVISION.
001900 CONFIGURATION SECTION.
002000 SPECIAL-NAMES.
002100     C01 IS TOP-OF-FORM.
002200 INPUT-OUTPUT SECTION.
002300 FILE-CONTROL.
002400     SELECT INSTRUMENT-MASTER ASSIGN TO INSTFIL
002500         ORGANIZATION IS LINE SEQUENTIAL.
002600 DATA DIVISION.
002700 FILE SECTION.
002800 FD  INSTRUMENT-MASTER
002900     LABEL RECORDS ARE STANDARD.
003000*
003100*    INSTRUMENT-MASTER-RECORD - ONE PER TRADEABLE SYMBOL
003200*    RECFM FB  LRECL 30
003300*
003400 01  INSTRUMENT-MASTER-RECORD.
003500     05  INST-SYMBOL                   PIC X(10).
003600     05  INST-SYMBOL-VIEW REDEFINES INST-SYMBOL.
003700         10  INST-SYMBOL-ROOT           PIC X(6).
003800         10  INST-SYMBOL-SUFFIX         PIC X(4).
003900     05  INST-HALAL-FLAG               PIC X(1).
004000         88  INST-IS-HALAL                 VALUE 'Y'.
004100     05  INST-CRYPTO-FLAG              PIC X(1).
004200         88  INST-IS-CRYPTO                VALUE 'Y'.
004300     05  INST-MIN-STOP-DIST            PIC 9(4)V9(6).
004400     05  INST-STOP-DIST-VIEW REDEFINES INST-MIN-STOP-DIST.
004500         10  INST-STOP-DIST-WHOLE       PIC 9(4).
004600         10  INST-STOP-DIST-DEC         PIC 9(6).
004700     05  INST-CLASS-CODE               PIC X(1).
004800         88  INST-CLASS-FOREX              VALUE 'F'.
004900         88  INST-CLASS-CRYPTO             VALUE 'C'.
005000         88  INST-CLASS-COMMODITY          VALUE 'M'.
005100         88  INST-CLASS-INDEX              VALUE 'I'.
005200         88  INST-CLASS-STOCK              VALUE 'S'.
005300     05  INST-CLASS-NUMERIC REDEFINES INST-CLASS-CODE.
005400         10  INST-CLASS-DIGIT           PIC 9(1).
005500     05  FILLER                        PIC X(3).
005600 WORKING-STORAGE SECTION.
005700 77  WS-RECS-READ                  PIC 9(7) COMP.
005800 PROCEDURE DIVISION.
005900 0000-COPY-BOOK-EXIT.
006000*    INSTRUMENT MASTER COPY BOOK - COMPILED STANDALONE ONLY.
006100     STOP RUN.
