000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CANDLE-BAR.
000300 AUTHOR.        T KOWALSKI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  04/12/1993.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 04/12/93  TJK  IR-0209  ORIGINAL COPY BOOK - OHLCV CANDLE OUT.*
001300* 08/15/94  TJK  IR-0233  ADDED PERIOD-START BUCKET KEY.        *
001400* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT. *
001500*****************************************************************
001600 ENVIRONMENT DIVISION.
001700 CONFIGURATION SECTION.
001800 SPECIAL-NAMES.
001900     C01 IS TOP-OF-FORM.
002000 INPUT-OUTPUT SECTION.
002100 FILE-CONTROL.
002200     SELECT CANDLE-BAR ASSIGN TO CNDLFIL
002300         ORGANIZATION IS SEQUENTIAL.
002400 DATA DIVISION.
002500 FILE SECTION.
002600 FD  CANDLE-BAR
002700     LABEL RECORDS ARE STANDARD.
002800*
002900*    CANDLE-BAR-RECORD - ONE PER SYMBOL PER MINUTE BUCKET,
003000*    ROLLED UP FROM THE PRICE TICK FILE.  RECFM FB  LRECL 86
003100*
003200 01  CANDLE-BAR-RECORD.
003300     05  CDL-SYMBOL                    PIC X(10).
003400     05  CDL-PERIOD-START              PIC 9(6).
003500     05  CDL-OPEN-PRICE                PIC 9(8)V9(6).
003600     05  CDL-HIGH-PRICE                PIC 9(8)V9(6).
003700     05  CDL-LOW-PRICE                 PIC 9(8)V9(6).
003800     05  CDL-CLOSE-PRICE               PIC 9(8)V9(6).
003900     05  CDL-VOLUME                    PIC 9(10)V99.
004000     05  CDL-PERIOD-BUCKET REDEFINES CDL-PERIOD-START.
004100         10  CDL-PER-HH                 PIC 9(2).
004200         10  CDL-PER-MM                 PIC 9(2).
004300         10  CDL-PER-SS                 PIC 9(2).
004400     05  CDL-CLOSE-WHOLE REDEFINES CDL-CLOSE-PRICE.
004500         10  CDL-CLS-INT                PIC 9(8).
004600         10  CDL-CLS-DEC                PIC 9(6).
004700     05  FILLER                        PIC X(2).
004800 WORKING-STORAGE SECTION.
004900 77  WS-RECS-READ                  PIC 9(7) COMP.
005000 PROCEDURE DIVISION.
005100 0000-COPY-BOOK-EXIT.
005200*    CANDLE BAR COPY BOOK - COMPILED STANDALONE ONLY.
005300     STOP RUN.
