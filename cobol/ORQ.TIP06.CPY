000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDER-REQUEST.
000300 AUTHOR.        R HALABI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 04/02/88  RHA  IR-0047  ORIGINAL COPY BOOK - OPEN ORDER INPUT. *
001300* 09/02/88  RHA  IR-0058  ADDED RISK-PCT PER TRADE.              *
001400* 06/19/90  KSN  IR-0130  ADDED CALM MODE (ULTRA/SEMI) TO INPUT. *
001500* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001600*****************************************************************
001700 ENVIRONMENT DIVISION.
001800 CONFIGURATION SECTION.
001900 SPECIAL-NAMES.
002000     C01 IS TOP-OF-FORM.
002100 INPUT-OUTPUT SECTION.
002200 FILE-CONTROL.
002300     SELECT ORDER-REQUEST ASSIGN TO ORDRFIL
002400         ORGANIZATION IS SEQUENTIAL.
002500 DATA DIVISION.
002600 FILE SECTION.
002700 FD  ORDER-REQUEST
002800     LABEL RECORDS ARE STANDARD.
002900*
003000*    ORDER-REQUEST-RECORD - ONE PER OPEN-ORDER REQUEST FED TO
003100*    THE OPEN-ORDER VALIDATOR RUN.  RECFM FB  LRECL 76
003200*
003300 01  ORDER-REQUEST-RECORD.
003400     05  ORD-ACCT-ID                   PIC 9(6).
003500     05  ORD-SYMBOL                    PIC X(10).
003600     05  ORD-SIDE                      PIC X(4).
003700         88  ORD-SIDE-BUY                  VALUE 'BUY '.
003800         88  ORD-SIDE-SELL                 VALUE 'SELL'.
003900     05  ORD-MODE                      PIC X(5).
004000         88  ORD-MODE-ULTRA                VALUE 'ULTRA'.
004100         88  ORD-MODE-SEMI                 VALUE 'SEMI '.
004200     05  ORD-ENTRY-PRICE               PIC 9(8)V9(6).
004300     05  ORD-STOP-LOSS                 PIC 9(8)V9(6).
004400     05  ORD-TAKE-PROFIT               PIC 9(8)V9(6).
004500     05  ORD-RISK-PCT                  PIC 9(3)V99.
004600     05  ORD-STOP-MISSING REDEFINES ORD-STOP-LOSS.
004700         10  ORD-SL-WHOLE               PIC 9(8).
004800         10  ORD-SL-DEC                 PIC 9(6).
004900     05  ORD-TAKE-ZERO REDEFINES ORD-TAKE-PROFIT.
005000         10  ORD-TP-WHOLE               PIC 9(8).
005100         10  ORD-TP-DEC                 PIC 9(6).
005200     05  FILLER                        PIC X(4).
005300 WORKING-STORAGE SECTION.
005400 77  WS-RECS-READ                  PIC 9(7) COMP.
005500 PROCEDURE DIVISION.
005600 0000-COPY-BOOK-EXIT.
005700*    ORDER REQUEST COPY BOOK - COMPILED STANDALONE ONLY.
005800     STOP RUN.
