000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-RISK-ALERT-SWEEP.
000300 AUTHOR.        M FARUQI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  02/06/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 02/06/95  MFQ  IR-0251  ORIGINAL RUN - DAILY LOSS ALERT SWEEP.*
001300* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001400* 02/03/99  SNS  IR-0308  Y2K REGRESSION - VERIFIED CENTURY BRK.*
001500* 05/17/01  JAB  IR-0344  PERCENT REPORTED TO TWO DECIMALS.     *
001600* 07/06/05  JAB  IR-0396  ALERT GOTO FELL THRU TO NEXT PARA.     *
001700* 07/20/05  JAB  IR-0408  EOF SWITCH MOVED TO 77 LEVEL -         *
001800*                         STANDALONE, NOT PART OF ANY GROUP.     *
001900* 07/27/05  JAB  IR-0420  ACCOUNT-MASTER-RECORD PICKED UP THE    *
002000*                         NEW LTD-DEPOSITS/WITHDRAWALS/WD-FEES   *
002100*                         FIELDS FROM ACM.TIP01 - LAYOUT ONLY,   *
002200*                         THIS RUN DOES NOT POST TO THEM.        *
002300*****************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
003100         ORGANIZATION IS SEQUENTIAL
003200         FILE STATUS IS WS-ACCT-FS.
003300     SELECT RISK-ALERT-FILE ASSIGN TO ALRTFIL
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS WS-ALRT-FS.
003600     SELECT ALERT-RPT ASSIGN TO RPTFIL2
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-RPT-FS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  ACCOUNT-MASTER-FILE
004200     LABEL RECORDS ARE STANDARD.
004300*
004400*    ACCOUNT-MASTER-RECORD - READ SEQUENTIALLY, ONE PASS PER
004500*    SWEEP. NO REWRITE - THE SWEEP IS READ-ONLY.
004600*
004700 01  ACCOUNT-MASTER-RECORD.
004800     05  ACCT-ID                       PIC 9(6).
004900     05  ACCT-USER-ID                  PIC 9(6).
005000     05  ACCT-TYPE                     PIC X(4).
005100     05  ACCT-STATUS                   PIC X(10).
005200     05  ACCT-BALANCE                  PIC S9(13)V99.
005300     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
005400     05  ACCT-EQUITY                   PIC S9(13)V99.
005500     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
005600     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
005700     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
005800     05  ACCT-SHARIA-FLAG              PIC X(1).
005900     05  ACCT-FROZEN-FLAG              PIC X(1).
006000     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
006100     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
006200     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
006300     05  FILLER                        PIC X(05).
006400 FD  RISK-ALERT-FILE
006500     LABEL RECORDS ARE STANDARD.
006600*
006700*    RISK-ALERT-RECORD - ONE PER ACCOUNT BREACHING WARNING OR
006800*    CRITICAL FOR THIS SWEEP. AT MOST ONE PER ACCOUNT PER RUN,
006900*    WHICH IS ALSO HOW THE SHOP ENFORCES "ONE WARNING PER
007000*    ACCOUNT PER DAY" SINCE THE SWEEP RUNS ONCE NIGHTLY.
007100*
007200 01  RISK-ALERT-RECORD.
007300     05  ALR-ACCT-ID                   PIC 9(6).
007400     05  ALR-LEVEL                     PIC X(8).
007500         88  ALR-LEVEL-WARNING             VALUE 'WARNING '.
007600         88  ALR-LEVEL-CRITICAL            VALUE 'CRITICAL'.
007700     05  ALR-LOSS-CURRENT              PIC S9(13)V99.
007800     05  ALR-LOSS-CURR-VIEW REDEFINES ALR-LOSS-CURRENT.
007900         10  ALR-LOSS-CURR-WHOLE           PIC 9(13).
008000         10  ALR-LOSS-CURR-DEC             PIC 9(2).
008100     05  ALR-LOSS-LIMIT                PIC S9(13)V99.
008200     05  ALR-LOSS-PERCENT              PIC 9(3)V99.
008300     05  ALR-MESSAGE                   PIC X(80).
008400     05  FILLER                        PIC X(6).
008500 FD  ALERT-RPT
008600     LABEL RECORDS ARE STANDARD.
008700*
008800*    ALERT-RPT-LINE - REPORT 2, RISK ALERT REPORT.
008900*
009000 01  ALERT-RPT-LINE                     PIC X(132).
009100 WORKING-STORAGE SECTION.
009200*
009300*    WS-EOF-SWITCH IS A STANDALONE SWITCH, NOT PART OF ANY
009400*    LARGER GROUP - KEPT AT THE 77 LEVEL.
009500*
009600 77  WS-EOF-SWITCH                     PIC X(1)  VALUE 'N'.
009700     88  WS-END-OF-ACCOUNTS                VALUE 'Y'.
009800 01  WS-FILE-STATUS-GROUP.
009900     05  WS-ACCT-FS                    PIC X(2).
010000         88  WS-ACCT-EOF                   VALUE '10'.
010100     05  WS-ALRT-FS                    PIC X(2).
010200     05  WS-RPT-FS                     PIC X(2).
010300     05  FILLER                        PIC X(2).
010400 01  WS-WORK-FIELDS.
010500     05  WS-LOSS-LIMIT-AMT              PIC S9(13)V99.
010600     05  WS-LOSS-PERCENT                PIC 9(3)V99.
010700*
010800*    WS-LOSS-PERCENT-VIEW REDEFINES THE COMPUTED PERCENT SO
010900*    THE REPORT-EDIT PARAGRAPH CAN MOVE THE WHOLE AND DECIMAL
011000*    PIECES ONTO THE PRINT LINE SEPARATELY.
011100*
011200     05  WS-LOSS-PERCENT-VIEW REDEFINES WS-LOSS-PERCENT.
011300         10  WS-PCT-WHOLE               PIC 9(3).
011400         10  WS-PCT-DEC                 PIC 9(2).
011500     05  WS-LOSS-LIMIT-VIEW REDEFINES WS-LOSS-LIMIT-AMT.
011600         10  WS-LIM-WHOLE               PIC 9(13).
011700         10  WS-LIM-DEC                 PIC 9(2).
011800     05  FILLER                        PIC X(4).
011900 01  WS-COUNTERS.
012000     05  WS-ACCTS-CHECKED               PIC 9(7)  COMP.
012100     05  WS-WARNINGS-RAISED             PIC 9(7)  COMP.
012200     05  WS-CRITICALS-RAISED            PIC 9(7)  COMP.
012300     05  FILLER                        PIC X(4).
012400 01  WS-REPORT-LINES.
012500     05  WS-RPT-HEADING-1.
012600         10  FILLER                     PIC X(30) VALUE
012700             'RISK ALERT REPORT             '.
012800         10  FILLER                     PIC X(102) VALUE SPACES.
012900     05  WS-RPT-DETAIL-LINE.
013000         10  FILLER                     PIC X(1)  VALUE SPACES.
013100         10  RPT-D-ACCT-ID              PIC 9(6).
013200         10  FILLER                     PIC X(2)  VALUE SPACES.
013300         10  RPT-D-LEVEL                PIC X(8).
013400         10  FILLER                     PIC X(2)  VALUE SPACES.
013500         10  RPT-D-CURRENT              PIC Z,ZZZ,ZZ9.99-.
013600         10  FILLER                     PIC X(2)  VALUE SPACES.
013700         10  RPT-D-LIMIT                PIC Z,ZZZ,ZZ9.99-.
013800         10  FILLER                     PIC X(2)  VALUE SPACES.
013900         10  RPT-D-PERCENT              PIC ZZ9.99.
014000         10  FILLER                     PIC X(1)  VALUE '%'.
014100         10  FILLER                     PIC X(78) VALUE SPACES.
014200     05  WS-RPT-TOTAL-LINE.
014300         10  FILLER                     PIC X(20) VALUE
014400             'ACCOUNTS CHECKED....'.
014500         10  RPT-T-CHECKED              PIC ZZZ,ZZ9.
014600         10  FILLER                     PIC X(5)  VALUE SPACES.
014700         10  FILLER                     PIC X(20) VALUE
014800             'WARNINGS RAISED......'.
014900         10  RPT-T-WARNINGS             PIC ZZZ,ZZ9.
015000         10  FILLER                     PIC X(5)  VALUE SPACES.
015100         10  FILLER                     PIC X(20) VALUE
015200             'CRITICALS RAISED.....'.
015300         10  RPT-T-CRITICALS            PIC ZZZ,ZZ9.
015400         10  FILLER                     PIC X(45) VALUE SPACES.
015500 PROCEDURE DIVISION.
015600 0000-MAIN-CONTROL.
015700     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
015800     PERFORM 2000-CHECK-ACCOUNT-THRU-EXIT
015900         THRU 2000-CHECK-ACCOUNT-EXIT
016000         UNTIL WS-END-OF-ACCOUNTS.
016100     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
016200     STOP RUN.
016300 0000-MAIN-EXIT.
016400     EXIT.
016500*
016600*    1000-INITIALIZE-THRU-EXIT.
016700*
016800 1000-INITIALIZE-THRU-EXIT.
016900     OPEN INPUT  ACCOUNT-MASTER-FILE
017000          OUTPUT RISK-ALERT-FILE
017100          OUTPUT ALERT-RPT.
017200     IF WS-ACCT-FS NOT = '00'
017300         DISPLAY 'HB-RISK-ALERT-SWEEP - ACCTFIL OPEN ERR '
017400             WS-ACCT-FS
017500         GO TO 9999-ABEND.
017600     MOVE ZERO TO WS-ACCTS-CHECKED WS-WARNINGS-RAISED
017700                  WS-CRITICALS-RAISED.
017800     WRITE ALERT-RPT-LINE FROM WS-RPT-HEADING-1.
017900     PERFORM 9000-READ-ACCOUNT-THRU-EXIT
018000         THRU 9000-READ-ACCOUNT-EXIT.
018100 1000-INITIALIZE-EXIT.
018200     EXIT.
018300*
018400*    2000-CHECK-ACCOUNT-THRU-EXIT - U12 ALERT SWEEP. CRITICAL
018500*    IS TESTED BEFORE WARNING SO ONLY ONE ALERT IS EVER RAISED
018600*    PER ACCOUNT PER RUN.
018700*
018800 2000-CHECK-ACCOUNT-THRU-EXIT.
018900     ADD 1 TO WS-ACCTS-CHECKED.
019000     COMPUTE WS-LOSS-LIMIT-AMT ROUNDED =
019100         ACCT-BALANCE * ACCT-MAX-DAILY-LOSS / 100.
019200     IF WS-LOSS-LIMIT-AMT GREATER THAN ZERO
019300         COMPUTE WS-LOSS-PERCENT ROUNDED =
019400             ACCT-DAILY-LOSS-CUR / WS-LOSS-LIMIT-AMT * 100
019500         IF ACCT-DAILY-LOSS-CUR NOT LESS THAN WS-LOSS-LIMIT-AMT
019600             SET ALR-LEVEL-CRITICAL TO TRUE
019700             PERFORM 2100-RAISE-ALERT-THRU-EXIT
019800                 THRU 2100-RAISE-ALERT-EXIT
019900             ADD 1 TO WS-CRITICALS-RAISED
020000         ELSE
020100             IF WS-LOSS-PERCENT NOT LESS THAN 85.00
020200                 SET ALR-LEVEL-WARNING TO TRUE
020300                 PERFORM 2100-RAISE-ALERT-THRU-EXIT
020400                     THRU 2100-RAISE-ALERT-EXIT
020500                 ADD 1 TO WS-WARNINGS-RAISED.
020600     PERFORM 9000-READ-ACCOUNT-THRU-EXIT
020700         THRU 9000-READ-ACCOUNT-EXIT.
020800 2000-CHECK-ACCOUNT-EXIT.
020900     EXIT.
021000*
021100*    2100-RAISE-ALERT-THRU-EXIT - WRITES THE ALERT RECORD AND
021200*    THE MATCHING REPORT DETAIL LINE FOR REPORT 2.
021300*
021400 2100-RAISE-ALERT-THRU-EXIT.
021500     MOVE ACCT-ID              TO ALR-ACCT-ID.
021600     MOVE ACCT-DAILY-LOSS-CUR  TO ALR-LOSS-CURRENT.
021700     MOVE WS-LOSS-LIMIT-AMT    TO ALR-LOSS-LIMIT.
021800     MOVE WS-LOSS-PERCENT      TO ALR-LOSS-PERCENT.
021900     IF ALR-LEVEL-CRITICAL
022000         MOVE 'DAILY LOSS LIMIT REACHED OR EXCEEDED'
022100             TO ALR-MESSAGE
022200     ELSE
022300         MOVE 'DAILY LOSS APPROACHING LIMIT' TO ALR-MESSAGE.
022400     WRITE RISK-ALERT-RECORD.
022500     MOVE SPACES             TO WS-RPT-DETAIL-LINE.
022600     MOVE ACCT-ID             TO RPT-D-ACCT-ID.
022700     MOVE ALR-LEVEL           TO RPT-D-LEVEL.
022800     MOVE ACCT-DAILY-LOSS-CUR TO RPT-D-CURRENT.
022900     MOVE WS-LOSS-LIMIT-AMT   TO RPT-D-LIMIT.
023000     MOVE WS-LOSS-PERCENT     TO RPT-D-PERCENT.
023100     WRITE ALERT-RPT-LINE FROM WS-RPT-DETAIL-LINE.
023200 2100-RAISE-ALERT-EXIT.
023300     EXIT.
023400*
023500*    9000-READ-ACCOUNT-THRU-EXIT.
023600*
023700 9000-READ-ACCOUNT-THRU-EXIT.
023800     READ ACCOUNT-MASTER-FILE
023900         AT END SET WS-END-OF-ACCOUNTS TO TRUE.
024000 9000-READ-ACCOUNT-EXIT.
024100     EXIT.
024200 8000-FINISH-THRU-EXIT.
024300     MOVE WS-ACCTS-CHECKED    TO RPT-T-CHECKED.
024400     MOVE WS-WARNINGS-RAISED  TO RPT-T-WARNINGS.
024500     MOVE WS-CRITICALS-RAISED TO RPT-T-CRITICALS.
024600     WRITE ALERT-RPT-LINE FROM WS-RPT-TOTAL-LINE.
024700     CLOSE ACCOUNT-MASTER-FILE
024800           RISK-ALERT-FILE
024900           ALERT-RPT.
025000 8000-FINISH-EXIT.
025100     EXIT.
025200 9999-ABEND.
025300     DISPLAY 'HB-RISK-ALERT-SWEEP - ABNORMAL TERMINATION'.
025400     STOP RUN.
025500
