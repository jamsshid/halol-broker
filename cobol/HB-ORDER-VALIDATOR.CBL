000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-ORDER-VALIDATOR.
000300 AUTHOR.        R HALABI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  04/09/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 04/09/88  RHA  IR-0048  ORIGINAL RUN - OPEN ORDER VALIDATOR.   *
001300* 09/02/88  RHA  IR-0058  ADDED MAX-RISK-PER-TRADE ACCOUNT CAP.  *
001400* 06/19/90  KSN  IR-0130  ADDED ULTRA/SEMI CALM MODE POLICY.     *
001500* 11/07/91  KSN  IR-0177  ADDED HALAL CRYPTO WHITELIST CHECK.    *
001600* 04/30/93  TJK  IR-0212  ADDED DAILY LOSS RISK GUARD (U7).      *
001700* 08/15/94  TJK  IR-0233  STOP-DISTANCE VS INSTRUMENT MINIMUM.   *
001800* 01/09/95  MFQ  IR-0249  ADDED LEVERAGE/MARGIN CLASS TABLE.     *
001900* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE ARITH, NO IMPACT.  *
002000* 02/03/99  SNS  IR-0308  Y2K REGRESSION - VERIFIED CENTURY BRK. *
002100* 07/11/01  SNS  IR-0344  DEMO ACCOUNTS NOW ELIGIBLE FOR OPENS.  *
002200* 05/26/04  JAB  IR-0390  REJECT FROZEN/PENDKYC ACCOUNTS.        *
002300* 07/06/05  JAB  IR-0394  REJECT GOTOS ESCAPED PERFORM RANGE.    *
002400* 07/20/05  JAB  IR-0407  REJECT REASON MOVED TO 77 LEVEL -      *
002500*                         STANDALONE WORK FIELD, NOT A GROUP.    *
002600* 07/27/05  JAB  IR-0418  ACCOUNT-MASTER-RECORD PICKED UP THE    *
002700*                         NEW LTD-DEPOSITS/WITHDRAWALS/WD-FEES   *
002800*                         FIELDS FROM ACM.TIP01 - LAYOUT ONLY,   *
002900*                         THIS RUN DOES NOT POST TO THEM.        *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDRFIL
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-ORDR-FS.
004000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
004100         ORGANIZATION IS INDEXED
004200         ACCESS MODE IS RANDOM
004300         RECORD KEY IS ACCT-ID
004400         FILE STATUS IS WS-ACCT-FS.
004500     SELECT INSTRUMENT-MASTER-FILE ASSIGN TO INSTFIL
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS RANDOM
004800         RECORD KEY IS INST-SYMBOL
004900         FILE STATUS IS WS-INST-FS.
005000     SELECT POSITION-MASTER-FILE ASSIGN TO POSNFIL
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-POSN-FS.
005300     SELECT TRADE-BATCH-RPT ASSIGN TO RPTFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-RPT-FS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ORDER-REQUEST-FILE
005900     LABEL RECORDS ARE STANDARD.
006000*
006100*    ORDER-REQUEST-RECORD - ONE PER OPEN-ORDER FED TO THIS RUN.
006200*
006300 01  ORDER-REQUEST-RECORD.
006400     05  ORD-ACCT-ID                   PIC 9(6).
006500     05  ORD-SYMBOL                    PIC X(10).
006600     05  ORD-SIDE                      PIC X(4).
006700         88  ORD-SIDE-BUY                  VALUE 'BUY '.
006800         88  ORD-SIDE-SELL                 VALUE 'SELL'.
006900     05  ORD-MODE                      PIC X(5).
007000         88  ORD-MODE-ULTRA                VALUE 'ULTRA'.
007100         88  ORD-MODE-SEMI                 VALUE 'SEMI '.
007200     05  ORD-ENTRY-PRICE               PIC 9(8)V9(6).
007300     05  ORD-STOP-LOSS                 PIC 9(8)V9(6).
007400     05  ORD-TAKE-PROFIT               PIC 9(8)V9(6).
007500     05  ORD-RISK-PCT                  PIC 9(3)V99.
007600     05  FILLER                        PIC X(4).
007700 FD  ACCOUNT-MASTER-FILE
007800     LABEL RECORDS ARE STANDARD.
007900*
008000*    ACCOUNT-MASTER-RECORD - RANDOM ACCESS BY ACCT-ID FOR THE
008100*    ACCOUNT LOOKUP AT ORDER TIME.
008200*
008300 01  ACCOUNT-MASTER-RECORD.
008400     05  ACCT-ID                       PIC 9(6).
008500     05  ACCT-USER-ID                  PIC 9(6).
008600     05  ACCT-TYPE                     PIC X(4).
008700         88  ACCT-TYPE-DEMO                VALUE 'DEMO'.
008800         88  ACCT-TYPE-REAL                VALUE 'REAL'.
008900     05  ACCT-STATUS                   PIC X(10).
009000         88  ACCT-STATUS-ACTIVE            VALUE 'ACTIVE    '.
009100         88  ACCT-STATUS-SUSPENDED         VALUE 'SUSPENDED '.
009200         88  ACCT-STATUS-PENDKYC           VALUE 'PENDKYC   '.
009300         88  ACCT-STATUS-CLOSED            VALUE 'CLOSED    '.
009400     05  ACCT-BALANCE                  PIC S9(13)V99.
009500     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
009600     05  ACCT-EQUITY                   PIC S9(13)V99.
009700     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
009800     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
009900     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
010000     05  ACCT-SHARIA-FLAG              PIC X(1).
010100         88  ACCT-IS-SHARIA                VALUE 'Y'.
010200     05  ACCT-FROZEN-FLAG              PIC X(1).
010300         88  ACCT-IS-FROZEN                VALUE 'Y'.
010400     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
010500     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
010600     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
010700     05  FILLER                        PIC X(05).
010800 FD  INSTRUMENT-MASTER-FILE
010900     LABEL RECORDS ARE STANDARD.
011000*
011100*    INSTRUMENT-MASTER-RECORD - RANDOM ACCESS BY SYMBOL FOR
011200*    HALAL SCREEN AND STOP-DISTANCE/LEVERAGE LOOKUP.
011300*
011400 01  INSTRUMENT-MASTER-RECORD.
011500     05  INST-SYMBOL                   PIC X(10).
011600     05  INST-HALAL-FLAG               PIC X(1).
011700         88  INST-IS-HALAL                 VALUE 'Y'.
011800     05  INST-CRYPTO-FLAG              PIC X(1).
011900         88  INST-IS-CRYPTO                VALUE 'Y'.
012000     05  INST-MIN-STOP-DIST            PIC 9(4)V9(6).
012100     05  INST-CLASS-CODE               PIC X(1).
012200         88  INST-CLASS-FOREX              VALUE 'F'.
012300         88  INST-CLASS-CRYPTO             VALUE 'C'.
012400         88  INST-CLASS-COMMODITY          VALUE 'M'.
012500         88  INST-CLASS-INDEX              VALUE 'I'.
012600         88  INST-CLASS-STOCK              VALUE 'S'.
012700     05  FILLER                        PIC X(8).
012800 FD  POSITION-MASTER-FILE
012900     LABEL RECORDS ARE STANDARD.
013000*
013100*    POSITION-MASTER-RECORD - NEW OPEN POSITIONS ARE APPENDED
013200*    TO THIS FILE.  RECFM FB  LRECL 116
013300*
013400 01  POSITION-MASTER-RECORD.
013500     05  POS-ID                        PIC 9(6).
013600     05  POS-ACCT-ID                   PIC 9(6).
013700     05  POS-SYMBOL                    PIC X(10).
013800     05  POS-SIDE                      PIC X(4).
013900     05  POS-MODE                      PIC X(5).
014000     05  POS-ENTRY-PRICE               PIC 9(8)V9(6).
014100     05  POS-STOP-LOSS                 PIC 9(8)V9(6).
014200     05  POS-TAKE-PROFIT               PIC 9(8)V9(6).
014300     05  POS-RISK-PCT                  PIC 9(3)V99.
014400     05  POS-SIZE                      PIC 9(10)V9(4).
014500     05  POS-REMAIN-SIZE               PIC 9(10)V9(4).
014600     05  POS-STATUS                    PIC X(7).
014700         88  POS-STATUS-OPEN               VALUE 'OPEN   '.
014800         88  POS-STATUS-PARTIAL             VALUE 'PARTIAL'.
014900         88  POS-STATUS-CLOSED              VALUE 'CLOSED '.
015000     05  POS-PNL                       PIC S9(13)V99.
015100     05  POS-UNREAL-PNL                PIC S9(13)V99.
015200     05  FILLER                        PIC X(3).
015300 FD  TRADE-BATCH-RPT
015400     LABEL RECORDS ARE STANDARD.
015500*
015600*    TRADE-BATCH-RPT-LINE - PRINT IMAGE, SECTION 1 OF THE
015700*    TRADE BATCH REPORT (OPEN-ORDER RESULTS). SECTION 2 IS
015800*    APPENDED BY HB-POSITION-CLOSER LATER IN THE RUN STREAM.
015900*
016000 01  TRADE-BATCH-RPT-LINE               PIC X(132).
016100 WORKING-STORAGE SECTION.
016200 01  WS-FILE-STATUS-GROUP.
016300     05  WS-ORDR-FS                    PIC X(2).
016400         88  WS-ORDR-OK                    VALUE '00'.
016500         88  WS-ORDR-EOF                   VALUE '10'.
016600     05  WS-ACCT-FS                    PIC X(2).
016700         88  WS-ACCT-OK                    VALUE '00'.
016800         88  WS-ACCT-NOTFND                VALUE '23'.
016900     05  WS-INST-FS                    PIC X(2).
017000         88  WS-INST-OK                    VALUE '00'.
017100         88  WS-INST-NOTFND                VALUE '23'.
017200     05  WS-POSN-FS                    PIC X(2).
017300     05  WS-RPT-FS                     PIC X(2).
017400     05  FILLER                        PIC X(2).
017500 01  WS-SWITCHES.
017600     05  WS-EOF-SWITCH                 PIC X(1)  VALUE 'N'.
017700         88  WS-END-OF-ORDERS              VALUE 'Y'.
017800     05  WS-REJECT-SWITCH              PIC X(1)  VALUE 'N'.
017900         88  WS-ORDER-REJECTED             VALUE 'Y'.
018000     05  FILLER                        PIC X(2).
018100 01  WS-COUNTERS.
018200     05  WS-ORDERS-READ                PIC 9(7)  COMP.
018300     05  WS-ORDERS-ACCEPTED            PIC 9(7)  COMP.
018400     05  WS-ORDERS-REJECTED            PIC 9(7)  COMP.
018500     05  WS-NEXT-POS-ID                PIC 9(6)  COMP.
018600     05  FILLER                        PIC X(4).
018700*
018800*    WS-REJECT-REASON IS A STANDALONE WORK FIELD, NOT PART OF
018900*    ANY LARGER GROUP - KEPT AT THE 77 LEVEL.
019000*
019100 77  WS-REJECT-REASON                 PIC X(40).
019200 01  WS-WORK-FIELDS.
019300     05  WS-STOP-DISTANCE              PIC S9(9)V9(6).
019400     05  WS-RISK-AMOUNT                 PIC S9(15)V99.
019500     05  WS-COMPUTED-SIZE               PIC S9(10)V9(4).
019600     05  WS-DAILY-LIMIT-AMT             PIC S9(15)V99.
019700     05  WS-POTENTIAL-LOSS              PIC S9(15)V99.
019800     05  WS-CALM-MAX-RISK               PIC 9(3)V99.
019900     05  WS-CALM-MAX-DAILY-LOSS         PIC 9(3)V99.
020000     05  WS-CALM-MAX-POS-PCT            PIC 9(3)V99.
020100     05  WS-POSITION-VALUE              PIC S9(15)V99.
020200     05  WS-MAX-POS-VALUE               PIC S9(15)V99.
020300     05  WS-MAX-LEVERAGE                PIC 9(4)   COMP.
020400     05  WS-MARGIN-REQUIRED             PIC S9(13)V99.
020500     05  FILLER                         PIC X(4).
020600*
020700*    WS-COMPUTED-SIZE REDEFINITION - WHOLE/DECIMAL SPLIT USED
020800*    WHEN EDITING THE ACCEPTED-SIZE FIELD ONTO THE REPORT LINE.
020900*
021000     05  WS-SIZE-EDIT-VIEW REDEFINES WS-COMPUTED-SIZE.
021100         10  WS-SIZE-WHOLE              PIC 9(10).
021200         10  WS-SIZE-DECIMAL            PIC 9(4).
021300     05  WS-RISK-AMT-VIEW REDEFINES WS-RISK-AMOUNT.
021400         10  WS-RISK-WHOLE              PIC 9(15).
021500         10  WS-RISK-DECIMAL            PIC 9(2).
021600     05  WS-MARGIN-EDIT-VIEW REDEFINES WS-MARGIN-REQUIRED.
021700         10  WS-MARGIN-WHOLE            PIC 9(13).
021800         10  WS-MARGIN-DECIMAL          PIC 9(2).
021900 01  WS-REPORT-LINES.
022000     05  WS-RPT-HEADING-1.
022100         10  FILLER                     PIC X(35) VALUE
022200             'AMANAH SECURITIES - TRADE BATCH RPT'.
022300         10  FILLER                     PIC X(97) VALUE SPACES.
022400     05  WS-RPT-HEADING-2.
022500         10  FILLER                     PIC X(30) VALUE
022600             'SECTION 1 - OPEN ORDER RESULTS'.
022700         10  FILLER                     PIC X(102) VALUE SPACES.
022800     05  WS-RPT-DETAIL-LINE.
022900         10  FILLER                     PIC X(1)  VALUE SPACES.
023000         10  RPT-D-ACCT-ID              PIC 9(6).
023100         10  FILLER                     PIC X(2)  VALUE SPACES.
023200         10  RPT-D-SYMBOL               PIC X(10).
023300         10  FILLER                     PIC X(2)  VALUE SPACES.
023400         10  RPT-D-SIDE                 PIC X(4).
023500         10  FILLER                     PIC X(2)  VALUE SPACES.
023600         10  RPT-D-RESULT               PIC X(10).
023700         10  FILLER                     PIC X(2)  VALUE SPACES.
023800         10  RPT-D-POS-ID               PIC 9(6).
023900         10  FILLER                     PIC X(2)  VALUE SPACES.
024000         10  RPT-D-REASON               PIC X(40).
024100         10  FILLER                     PIC X(45) VALUE SPACES.
024200     05  WS-RPT-TOTAL-LINE.
024300         10  FILLER                     PIC X(20) VALUE
024400             'ORDERS READ........'.
024500         10  RPT-T-READ                 PIC ZZZ,ZZ9.
024600         10  FILLER                     PIC X(5)  VALUE SPACES.
024700         10  FILLER                     PIC X(20) VALUE
024800             'ORDERS ACCEPTED.....'.
024900         10  RPT-T-ACCEPTED             PIC ZZZ,ZZ9.
025000         10  FILLER                     PIC X(5)  VALUE SPACES.
025100         10  FILLER                     PIC X(20) VALUE
025200             'ORDERS REJECTED.....'.
025300         10  RPT-T-REJECTED             PIC ZZZ,ZZ9.
025400         10  FILLER                     PIC X(45) VALUE SPACES.
025500 PROCEDURE DIVISION.
025600 0000-MAIN-CONTROL.
025700     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
025800     PERFORM 2000-PROCESS-ORDER-THRU-EXIT
025900         THRU 2000-PROCESS-ORDER-EXIT
026000         UNTIL WS-END-OF-ORDERS.
026100     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
026200     STOP RUN.
026300 0000-MAIN-EXIT.
026400     EXIT.
026500*
026600*    1000-INITIALIZE-THRU-EXIT - OPENS FILES, PRIMES THE FIRST
026700*    ORDER RECORD, ESTABLISHES THE NEXT POSITION KEY.
026800*
026900 1000-INITIALIZE-THRU-EXIT.
027000     OPEN INPUT  ORDER-REQUEST-FILE
027100          INPUT  ACCOUNT-MASTER-FILE
027200          INPUT  INSTRUMENT-MASTER-FILE
027300          EXTEND POSITION-MASTER-FILE
027400          OUTPUT TRADE-BATCH-RPT.
027500     IF WS-ORDR-FS NOT = '00'
027600         DISPLAY 'HB-ORDER-VALIDATOR - ORDRFIL OPEN ERR '
027700             WS-ORDR-FS
027800         GO TO 9999-ABEND.
027900     MOVE ZERO TO WS-ORDERS-READ WS-ORDERS-ACCEPTED
028000                  WS-ORDERS-REJECTED.
028100     MOVE 1 TO WS-NEXT-POS-ID.
028200     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-HEADING-1.
028300     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-HEADING-2.
028400     PERFORM 9000-READ-ORDER-THRU-EXIT THRU 9000-READ-ORDER-EXIT.
028500 1000-INITIALIZE-EXIT.
028600     EXIT.
028700*
028800*    2000-PROCESS-ORDER-THRU-EXIT - VALIDATES ONE ORDER AGAINST
028900*    THE ACCOUNT AND INSTRUMENT MASTERS AND EITHER OPENS A
029000*    POSITION OR WRITES A REJECT LINE.
029100*
029200 2000-PROCESS-ORDER-THRU-EXIT.
029300     ADD 1 TO WS-ORDERS-READ.
029400     MOVE 'N' TO WS-REJECT-SWITCH.
029500     MOVE SPACES TO WS-REJECT-REASON.
029600     MOVE ORD-ACCT-ID TO ACCT-ID.
029700     READ ACCOUNT-MASTER-FILE
029800         INVALID KEY MOVE 'Y' TO WS-REJECT-SWITCH
029900             MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON.
030000     IF NOT WS-ORDER-REJECTED
030100         IF ACCT-STATUS-SUSPENDED OR ACCT-STATUS-CLOSED
030200             OR ACCT-STATUS-PENDKYC
030300                 MOVE 'Y' TO WS-REJECT-SWITCH
030400                 MOVE 'ACCOUNT NOT ACTIVE' TO WS-REJECT-REASON
030500         ELSE
030600             IF ACCT-IS-FROZEN
030700                 MOVE 'Y' TO WS-REJECT-SWITCH
030800                 MOVE 'ACCOUNT FROZEN' TO WS-REJECT-REASON.
030900     IF NOT WS-ORDER-REJECTED
031000         MOVE ORD-SYMBOL TO INST-SYMBOL
031100         READ INSTRUMENT-MASTER-FILE
031200             INVALID KEY MOVE 'Y' TO WS-REJECT-SWITCH
031300                 MOVE 'INSTRUMENT NOT FOUND' TO WS-REJECT-REASON.
031400     IF NOT WS-ORDER-REJECTED
031500         PERFORM 2200-VALIDATE-HALAL-THRU-EXIT
031600             THRU 2200-VALIDATE-HALAL-EXIT.
031700     IF NOT WS-ORDER-REJECTED
031800         PERFORM 2100-VALIDATE-ORDER-THRU-EXIT
031900             THRU 2100-VALIDATE-ORDER-EXIT.
032000     IF NOT WS-ORDER-REJECTED
032100         PERFORM 2250-CALM-MODE-CAP-THRU-EXIT
032200             THRU 2250-CALM-MODE-CAP-EXIT.
032300     IF NOT WS-ORDER-REJECTED
032400         PERFORM 2300-RISK-GUARD-THRU-EXIT
032500             THRU 2300-RISK-GUARD-EXIT.
032600     IF NOT WS-ORDER-REJECTED
032700         PERFORM 2400-SIZE-POSITION-THRU-EXIT
032800             THRU 2400-SIZE-POSITION-EXIT.
032900     IF NOT WS-ORDER-REJECTED
033000         PERFORM 2500-LEVERAGE-CHECK-THRU-EXIT
033100             THRU 2500-LEVERAGE-CHECK-EXIT.
033200     IF WS-ORDER-REJECTED
033300         PERFORM 2900-WRITE-REJECT-LINE-THRU-EXIT
033400             THRU 2900-WRITE-REJECT-LINE-EXIT
033500     ELSE
033600         PERFORM 2800-OPEN-POSITION-THRU-EXIT
033700             THRU 2800-OPEN-POSITION-EXIT.
033800     PERFORM 9000-READ-ORDER-THRU-EXIT THRU 9000-READ-ORDER-EXIT.
033900 2000-PROCESS-ORDER-EXIT.
034000     EXIT.
034100*
034200*    2100-VALIDATE-ORDER-THRU-EXIT - U1 ORDER VALIDATION.
034300*    STOP LOSS MANDATORY, TAKE PROFIT OPTIONAL, RISK PERCENT
034400*    WITHIN THE ACCOUNT CAP, STOP DISTANCE VS INSTRUMENT MIN.
034500*
034600 2100-VALIDATE-ORDER-THRU-EXIT.
034700     IF ORD-STOP-LOSS = ZERO
034800         MOVE 'Y' TO WS-REJECT-SWITCH
034900         MOVE 'SL MANDATORY' TO WS-REJECT-REASON
035000         GO TO 2100-VALIDATE-ORDER-EXIT.
035100     IF ORD-SIDE-BUY
035200         IF ORD-STOP-LOSS NOT LESS THAN ORD-ENTRY-PRICE
035300             MOVE 'Y' TO WS-REJECT-SWITCH
035400             MOVE 'SL WRONG SIDE FOR BUY' TO WS-REJECT-REASON
035500             GO TO 2100-VALIDATE-ORDER-EXIT.
035600     IF ORD-SIDE-SELL
035700         IF ORD-STOP-LOSS NOT GREATER THAN ORD-ENTRY-PRICE
035800             MOVE 'Y' TO WS-REJECT-SWITCH
035900             MOVE 'SL WRONG SIDE FOR SELL' TO WS-REJECT-REASON
036000             GO TO 2100-VALIDATE-ORDER-EXIT.
036100     IF ORD-TAKE-PROFIT NOT = ZERO
036200         IF ORD-SIDE-BUY
036300             IF ORD-TAKE-PROFIT NOT GREATER THAN ORD-ENTRY-PRICE
036400                 MOVE 'Y' TO WS-REJECT-SWITCH
036500                 MOVE 'TP WRONG SIDE FOR BUY' TO WS-REJECT-REASON
036600                 GO TO 2100-VALIDATE-ORDER-EXIT.
036700     IF ORD-TAKE-PROFIT NOT = ZERO
036800         IF ORD-SIDE-SELL
036900             IF ORD-TAKE-PROFIT NOT LESS THAN ORD-ENTRY-PRICE
037000                 MOVE 'Y' TO WS-REJECT-SWITCH
037100                 MOVE 'TP WRONG SIDE FOR SELL' TO WS-REJECT-REASON
037200                 GO TO 2100-VALIDATE-ORDER-EXIT.
037300     IF ORD-RISK-PCT NOT GREATER THAN ZERO
037400         MOVE 'Y' TO WS-REJECT-SWITCH
037500         MOVE 'RISK PCT NOT POSITIVE' TO WS-REJECT-REASON
037600         GO TO 2100-VALIDATE-ORDER-EXIT.
037700     IF ORD-RISK-PCT GREATER THAN ACCT-MAX-RISK-TRADE
037800         MOVE 'Y' TO WS-REJECT-SWITCH
037900         MOVE 'RISK PCT OVER ACCOUNT CAP' TO WS-REJECT-REASON
038000         GO TO 2100-VALIDATE-ORDER-EXIT.
038100     IF ORD-ENTRY-PRICE NOT LESS THAN ORD-STOP-LOSS
038200         COMPUTE WS-STOP-DISTANCE =
038300             ORD-ENTRY-PRICE - ORD-STOP-LOSS
038400     ELSE
038500         COMPUTE WS-STOP-DISTANCE =
038600             ORD-STOP-LOSS - ORD-ENTRY-PRICE.
038700     IF WS-STOP-DISTANCE LESS THAN INST-MIN-STOP-DIST
038800         MOVE 'Y' TO WS-REJECT-SWITCH
038900         MOVE 'STOP DISTANCE TOO TIGHT' TO WS-REJECT-REASON.
039000 2100-VALIDATE-ORDER-EXIT.
039100     EXIT.
039200*
039300*    2200-VALIDATE-HALAL-THRU-EXIT - U2 HALAL TRADE VALIDATION.
039400*
039500 2200-VALIDATE-HALAL-THRU-EXIT.
039600     IF NOT INST-IS-HALAL
039700         MOVE 'Y' TO WS-REJECT-SWITCH
039800         MOVE 'INSTRUMENT NOT HALAL' TO WS-REJECT-REASON
039900         GO TO 2200-VALIDATE-HALAL-EXIT.
040000     IF INST-IS-CRYPTO
040100         IF ORD-SYMBOL NOT = 'BTCUSD    '
040200             AND ORD-SYMBOL NOT = 'ETHUSD    '
040300             AND ORD-SYMBOL NOT = 'USDTUSD   '
040400             AND ORD-SYMBOL NOT = 'USDCUSD   '
040500                 MOVE 'Y' TO WS-REJECT-SWITCH
040600                 MOVE 'CRYPTO NOT ON WHITELIST'
040700                     TO WS-REJECT-REASON
040800                 GO TO 2200-VALIDATE-HALAL-EXIT.
040900     IF ORD-RISK-PCT NOT GREATER THAN ZERO
041000         MOVE 'Y' TO WS-REJECT-SWITCH
041100         MOVE 'RISK PCT NOT POSITIVE' TO WS-REJECT-REASON
041200         GO TO 2200-VALIDATE-HALAL-EXIT.
041300     IF ORD-RISK-PCT GREATER THAN ACCT-MAX-RISK-TRADE
041400         MOVE 'Y' TO WS-REJECT-SWITCH
041500         MOVE 'RISK PCT OVER ACCOUNT CAP' TO WS-REJECT-REASON
041600         GO TO 2200-VALIDATE-HALAL-EXIT.
041700     IF ACCT-BALANCE NOT GREATER THAN ZERO
041800         MOVE 'Y' TO WS-REJECT-SWITCH
041900         MOVE 'ACCOUNT BALANCE NOT POSITIVE' TO WS-REJECT-REASON.
042000 2200-VALIDATE-HALAL-EXIT.
042100     EXIT.
042200*
042300*    2250-CALM-MODE-CAP-THRU-EXIT - U8 CALM-MODE POLICY. ULTRA
042400*    IS STRICTER THAN SEMI ON RISK PCT, DAILY LOSS AND POSITION
042500*    SIZE AS A PERCENT OF BALANCE.
042600*
042700 2250-CALM-MODE-CAP-THRU-EXIT.
042800     IF ORD-MODE-ULTRA
042900         MOVE 1.00  TO WS-CALM-MAX-RISK
043000         MOVE 2.00  TO WS-CALM-MAX-DAILY-LOSS
043100         MOVE 10.00 TO WS-CALM-MAX-POS-PCT
043200     ELSE
043300         MOVE 2.00  TO WS-CALM-MAX-RISK
043400         MOVE 5.00  TO WS-CALM-MAX-DAILY-LOSS
043500         MOVE 20.00 TO WS-CALM-MAX-POS-PCT.
043600     IF ORD-MODE-ULTRA
043700         IF ORD-RISK-PCT GREATER THAN WS-CALM-MAX-RISK
043800             MOVE 'Y' TO WS-REJECT-SWITCH
043900             MOVE 'ULTRA MODE RISK PCT EXCEEDED'
044000                 TO WS-REJECT-REASON
044100             GO TO 2250-CALM-MODE-CAP-EXIT.
044200     COMPUTE WS-POSITION-VALUE ROUNDED =
044300         ORD-ENTRY-PRICE * (ACCT-BALANCE * ORD-RISK-PCT / 100
044400             / WS-STOP-DISTANCE).
044500     COMPUTE WS-MAX-POS-VALUE ROUNDED =
044600         ACCT-BALANCE * WS-CALM-MAX-POS-PCT / 100.
044700     IF ORD-MODE-ULTRA
044800         IF WS-POSITION-VALUE GREATER THAN WS-MAX-POS-VALUE
044900             MOVE 'Y' TO WS-REJECT-SWITCH
045000             MOVE 'ULTRA MODE POSITION VALUE EXCEEDED'
045100                 TO WS-REJECT-REASON.
045200 2250-CALM-MODE-CAP-EXIT.
045300     EXIT.
045400*
045500*    2300-RISK-GUARD-THRU-EXIT - U7 DAILY LOSS ENFORCEMENT.
045600*
045700 2300-RISK-GUARD-THRU-EXIT.
045800     IF ORD-RISK-PCT GREATER THAN ACCT-MAX-RISK-TRADE
045900         MOVE 'Y' TO WS-REJECT-SWITCH
046000         MOVE 'RISK PCT OVER PER-TRADE CAP' TO WS-REJECT-REASON
046100         GO TO 2300-RISK-GUARD-EXIT.
046200     IF ACCT-MAX-DAILY-LOSS GREATER THAN ZERO
046300         COMPUTE WS-DAILY-LIMIT-AMT ROUNDED =
046400             ACCT-BALANCE * ACCT-MAX-DAILY-LOSS / 100
046500         COMPUTE WS-POTENTIAL-LOSS ROUNDED =
046600             ACCT-BALANCE * ORD-RISK-PCT / 100
046700         IF ACCT-DAILY-LOSS-CUR + WS-POTENTIAL-LOSS
046800                 GREATER THAN WS-DAILY-LIMIT-AMT
046900             MOVE 'Y' TO WS-REJECT-SWITCH
047000             MOVE 'DAILY LOSS LIMIT WOULD BE EXCEEDED'
047100                 TO WS-REJECT-REASON.
047200 2300-RISK-GUARD-EXIT.
047300     EXIT.
047400*
047500*    2400-SIZE-POSITION-THRU-EXIT - U3 POSITION SIZING.
047600*
047700 2400-SIZE-POSITION-THRU-EXIT.
047800     IF ORD-ENTRY-PRICE NOT LESS THAN ORD-STOP-LOSS
047900         COMPUTE WS-STOP-DISTANCE =
048000             ORD-ENTRY-PRICE - ORD-STOP-LOSS
048100     ELSE
048200         COMPUTE WS-STOP-DISTANCE =
048300             ORD-STOP-LOSS - ORD-ENTRY-PRICE.
048400     IF WS-STOP-DISTANCE NOT GREATER THAN ZERO
048500         MOVE 'Y' TO WS-REJECT-SWITCH
048600         MOVE 'STOP DISTANCE NOT POSITIVE' TO WS-REJECT-REASON
048700         GO TO 2400-SIZE-POSITION-EXIT.
048800     COMPUTE WS-RISK-AMOUNT ROUNDED =
048900         ACCT-BALANCE * ORD-RISK-PCT / 100.
049000     COMPUTE WS-COMPUTED-SIZE ROUNDED =
049100         WS-RISK-AMOUNT / WS-STOP-DISTANCE.
049200 2400-SIZE-POSITION-EXIT.
049300     EXIT.
049400*
049500*    2500-LEVERAGE-CHECK-THRU-EXIT - MAX LEVERAGE BY INSTRUMENT
049600*    CLASS AND MARGIN REQUIREMENT (INFORMATIONAL - THE MASTER
049700*    FILE CARRIES NO PER-ACCOUNT LEVERAGE SETTING TO GATE ON,
049800*    SO ONLY THE MARGIN FIGURE PRINTS ON THE REPORT LINE).
049900*
050000 2500-LEVERAGE-CHECK-THRU-EXIT.
050100     EVALUATE TRUE
050200         WHEN INST-CLASS-FOREX
050300             MOVE 500 TO WS-MAX-LEVERAGE
050400         WHEN INST-CLASS-CRYPTO
050500             MOVE 50  TO WS-MAX-LEVERAGE
050600         WHEN INST-CLASS-COMMODITY
050700             MOVE 200 TO WS-MAX-LEVERAGE
050800         WHEN INST-CLASS-INDEX
050900             MOVE 300 TO WS-MAX-LEVERAGE
051000         WHEN INST-CLASS-STOCK
051100             MOVE 20  TO WS-MAX-LEVERAGE
051200         WHEN OTHER
051300             MOVE 100 TO WS-MAX-LEVERAGE
051400     END-EVALUATE.
051500     COMPUTE WS-MARGIN-REQUIRED ROUNDED =
051600         WS-COMPUTED-SIZE * ORD-ENTRY-PRICE / WS-MAX-LEVERAGE.
051700 2500-LEVERAGE-CHECK-EXIT.
051800     EXIT.
051900*
052000*    2800-OPEN-POSITION-THRU-EXIT - WRITES THE NEW OPEN
052100*    POSITION AND AN ACCEPTED-LINE ON THE REPORT.
052200*
052300 2800-OPEN-POSITION-THRU-EXIT.
052400     MOVE WS-NEXT-POS-ID       TO POS-ID.
052500     MOVE ORD-ACCT-ID          TO POS-ACCT-ID.
052600     MOVE ORD-SYMBOL           TO POS-SYMBOL.
052700     MOVE ORD-SIDE             TO POS-SIDE.
052800     MOVE ORD-MODE             TO POS-MODE.
052900     MOVE ORD-ENTRY-PRICE      TO POS-ENTRY-PRICE.
053000     MOVE ORD-STOP-LOSS        TO POS-STOP-LOSS.
053100     MOVE ORD-TAKE-PROFIT      TO POS-TAKE-PROFIT.
053200     MOVE ORD-RISK-PCT         TO POS-RISK-PCT.
053300     MOVE WS-COMPUTED-SIZE     TO POS-SIZE.
053400     MOVE WS-COMPUTED-SIZE     TO POS-REMAIN-SIZE.
053500     SET  POS-STATUS-OPEN      TO TRUE.
053600     MOVE ZERO                 TO POS-PNL.
053700     MOVE ZERO                 TO POS-UNREAL-PNL.
053800     WRITE POSITION-MASTER-RECORD.
053900     ADD 1 TO WS-NEXT-POS-ID.
054000     ADD 1 TO WS-ORDERS-ACCEPTED.
054100     MOVE SPACES               TO WS-RPT-DETAIL-LINE.
054200     MOVE ORD-ACCT-ID           TO RPT-D-ACCT-ID.
054300     MOVE ORD-SYMBOL            TO RPT-D-SYMBOL.
054400     MOVE ORD-SIDE              TO RPT-D-SIDE.
054500     MOVE 'OPENED'              TO RPT-D-RESULT.
054600     MOVE POS-ID                TO RPT-D-POS-ID.
054700     MOVE 'POSITION OPENED'     TO RPT-D-REASON.
054800     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-DETAIL-LINE.
054900 2800-OPEN-POSITION-EXIT.
055000     EXIT.
055100*
055200*    2900-WRITE-REJECT-LINE-THRU-EXIT - WRITES A REJECT LINE
055300*    TO THE REPORT WHEN ANY VALIDATION STEP ABOVE FAILED.
055400*
055500 2900-WRITE-REJECT-LINE-THRU-EXIT.
055600     ADD 1 TO WS-ORDERS-REJECTED.
055700     MOVE SPACES               TO WS-RPT-DETAIL-LINE.
055800     MOVE ORD-ACCT-ID           TO RPT-D-ACCT-ID.
055900     MOVE ORD-SYMBOL            TO RPT-D-SYMBOL.
056000     MOVE ORD-SIDE              TO RPT-D-SIDE.
056100     MOVE 'REJECTED'            TO RPT-D-RESULT.
056200     MOVE ZERO                  TO RPT-D-POS-ID.
056300     MOVE WS-REJECT-REASON      TO RPT-D-REASON.
056400     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-DETAIL-LINE.
056500 2900-WRITE-REJECT-LINE-EXIT.
056600     EXIT.
056700*
056800*    9000-READ-ORDER-THRU-EXIT - SEQUENTIAL READ WITH EOF TEST.
056900*
057000 9000-READ-ORDER-THRU-EXIT.
057100     READ ORDER-REQUEST-FILE
057200         AT END SET WS-END-OF-ORDERS TO TRUE.
057300 9000-READ-ORDER-EXIT.
057400     EXIT.
057500*
057600*    8000-FINISH-THRU-EXIT - PRINTS THE CONTROL TOTALS AND
057700*    CLOSES ALL FILES.
057800*
057900 8000-FINISH-THRU-EXIT.
058000     MOVE WS-ORDERS-READ        TO RPT-T-READ.
058100     MOVE WS-ORDERS-ACCEPTED    TO RPT-T-ACCEPTED.
058200     MOVE WS-ORDERS-REJECTED    TO RPT-T-REJECTED.
058300     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-TOTAL-LINE.
058400     CLOSE ORDER-REQUEST-FILE
058500           ACCOUNT-MASTER-FILE
058600           INSTRUMENT-MASTER-FILE
058700           POSITION-MASTER-FILE
058800           TRADE-BATCH-RPT.
058900 8000-FINISH-EXIT.
059000     EXIT.
059100 9999-ABEND.
059200     DISPLAY 'HB-ORDER-VALIDATOR - ABNORMAL TERMINATION'.
059300     STOP RUN.
059400
