000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-STUCK-TXN-CLEANUP.
000300 AUTHOR.        T KOWALSKI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  11/19/1993.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 11/19/93  TJK  IR-0225  ORIGINAL RUN - STUCK TXN CLEANUP.     *
001300* 08/02/95  MFQ  IR-0257  ADDED WITHDRAW BALANCE MISMATCH TEST. *
001400* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001500* 09/13/99  SNS  IR-0312  AGE THRESHOLD PARM DEFAULTED TO 24 HR.*
001600* 07/06/05  JAB  IR-0399  ROLLBACK GOTO FELL THRU TO NEXT PARA.  *
001700* 07/20/05  JAB  IR-0411  SWITCHES AND AGE THRESHOLD MOVED TO 77 *
001800*                         LEVEL - STANDALONE ITEMS, NOT GROUPS. *
001900* 07/27/05  JAB  IR-0422  ACCOUNT-MASTER-RECORD PICKED UP THE    *
002000*                         NEW LTD-DEPOSITS/WITHDRAWALS/WD-FEES   *
002100*                         FIELDS FROM ACM.TIP01 - LAYOUT ONLY,   *
002200*                         THIS RUN DOES NOT POST TO THEM.        *
002300*****************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFIL
003100         ORGANIZATION IS LINE SEQUENTIAL
003200         FILE STATUS IS WS-LEDG-FS.
003300*
003400*    THE SHOP UPDATES A LINE-SEQUENTIAL LEDGER BY THE OLD-
003500*    MASTER/NEW-MASTER METHOD - EACH RECORD IS COPIED FORWARD
003600*    TO LEDGNEW, UPDATED IN FLIGHT WHEN IT QUALIFIES FOR
003700*    ROLLBACK. THE OPERATOR RENAMES LEDGNEW OVER LEDGFIL AFTER
003800*    A CLEAN RUN, PER RUNBOOK RB-014.
003900*
004000     SELECT LEDGER-NEW-FILE ASSIGN TO LEDGNEW
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-NEWL-FS.
004300     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
004400         ORGANIZATION IS INDEXED
004500         ACCESS MODE IS RANDOM
004600         RECORD KEY IS ACCT-ID
004700         FILE STATUS IS WS-ACCT-FS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  LEDGER-TRANSACTION-FILE
005100     LABEL RECORDS ARE STANDARD.
005200*
005300*    LEDGER-TRANSACTION-RECORD - READ ONCE, TOP TO BOTTOM.
005400*
005500 01  LEDGER-TRANSACTION-RECORD.
005600     05  TXN-ID                        PIC 9(8).
005700     05  TXN-ACCT-ID                   PIC 9(6).
005800     05  TXN-TYPE                      PIC X(13).
005900         88  TXN-TYPE-DEPOSIT              VALUE 'DEPOSIT      '.
006000         88  TXN-TYPE-WITHDRAW             VALUE 'WITHDRAW     '.
006100         88  TXN-TYPE-TRADE-LOCK           VALUE 'TRADE-LOCK   '.
006200         88  TXN-TYPE-TRADE-PNL            VALUE 'TRADE-PNL    '.
006300     05  TXN-STATUS                    PIC X(10).
006400         88  TXN-STATUS-PENDING            VALUE 'PENDING   '.
006500         88  TXN-STATUS-PROCESSING         VALUE 'PROCESSING'.
006600         88  TXN-STATUS-FAILED             VALUE 'FAILED    '.
006700         88  TXN-STATUS-CANCELLED          VALUE 'CANCELLED '.
006800     05  TXN-AMOUNT                    PIC S9(13)V99.
006900     05  TXN-AMOUNT-VIEW REDEFINES TXN-AMOUNT.
007000         10  TXN-AMT-WHOLE              PIC 9(13).
007100         10  TXN-AMT-DEC                PIC 9(2).
007200     05  TXN-BAL-BEFORE                PIC S9(13)V99.
007300     05  TXN-BAL-AFTER                 PIC S9(13)V99.
007400     05  TXN-TRADE-ID                  PIC 9(6).
007500     05  TXN-CONTRACT-TYPE             PIC X(8).
007600     05  TXN-AGE-HOURS                 PIC 9(4).
007700     05  FILLER                        PIC X(47).
007800 FD  LEDGER-NEW-FILE
007900     LABEL RECORDS ARE STANDARD.
008000*
008100*    LEDGER-NEW-RECORD - SAME LAYOUT AS LEDGER-TRANSACTION-
008200*    RECORD, WRITTEN FORWARD ONE FOR ONE.
008300*
008400 01  LEDGER-NEW-RECORD                  PIC X(147).
008500 FD  ACCOUNT-MASTER-FILE
008600     LABEL RECORDS ARE STANDARD.
008700*
008800*    ACCOUNT-MASTER-RECORD - RANDOM ACCESS BY ACCT-ID, USED
008900*    ONLY BY THE WITHDRAW AND TRADE-LOCK ROLLBACK PATHS.
009000*
009100 01  ACCOUNT-MASTER-RECORD.
009200     05  ACCT-ID                       PIC 9(6).
009300     05  ACCT-USER-ID                  PIC 9(6).
009400     05  ACCT-TYPE                     PIC X(4).
009500     05  ACCT-STATUS                   PIC X(10).
009600     05  ACCT-BALANCE                  PIC S9(13)V99.
009700     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
009800     05  ACCT-EQUITY                   PIC S9(13)V99.
009900     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
010000     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
010100     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
010200     05  ACCT-SHARIA-FLAG              PIC X(1).
010300     05  ACCT-FROZEN-FLAG              PIC X(1).
010400     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
010500     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
010600     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
010700     05  FILLER                        PIC X(05).
010800 WORKING-STORAGE SECTION.
010900 01  WS-FILE-STATUS-GROUP.
011000     05  WS-LEDG-FS                    PIC X(2).
011100         88  WS-LEDG-EOF                   VALUE '10'.
011200     05  WS-NEWL-FS                    PIC X(2).
011300     05  WS-ACCT-FS                    PIC X(2).
011400         88  WS-ACCT-NOTFND                VALUE '23'.
011500     05  FILLER                        PIC X(2).
011600*
011700*    WS-EOF-SWITCH, WS-ERROR-SWITCH AND WS-AGE-THRESHOLD ARE
011800*    STANDALONE ITEMS, NOT PART OF ANY LARGER GROUP - KEPT AT
011900*    THE 77 LEVEL.
012000*
012100 77  WS-EOF-SWITCH                     PIC X(1)  VALUE 'N'.
012200     88  WS-END-OF-LEDGER                  VALUE 'Y'.
012300 77  WS-ERROR-SWITCH                   PIC X(1)  VALUE 'N'.
012400     88  WS-ROLLBACK-ERROR                  VALUE 'Y'.
012500 77  WS-AGE-THRESHOLD                  PIC 9(4)  VALUE 24.
012600 01  WS-BAL-DIFFERENCE                 PIC S9(13)V99.
012700 01  WS-ABS-BAL-DIFF                   PIC S9(13)V99.
012800*
012900*    WS-ABS-BAL-DIFF-VIEW REDEFINES THE ABSOLUTE MISMATCH SO
013000*    THE WITHDRAW ROLLBACK TEST CAN COMPARE AGAINST THE 0.01
013100*    TOLERANCE WITHOUT A SEPARATE SIGN-STRIP COMPUTE.
013200*
013300 01  WS-ABS-BAL-DIFF-VIEW REDEFINES WS-ABS-BAL-DIFF.
013400     05  WS-ABS-DIFF-WHOLE              PIC 9(13).
013500     05  WS-ABS-DIFF-DEC                PIC 9(2).
013600 01  WS-ABS-LOCK-AMOUNT                PIC S9(13)V99.
013700 01  WS-ABS-LOCK-AMOUNT-VIEW REDEFINES WS-ABS-LOCK-AMOUNT.
013800     05  WS-ABS-LOCK-WHOLE              PIC 9(13).
013900     05  WS-ABS-LOCK-DEC                PIC 9(2).
014000 01  WS-COUNTERS.
014100     05  WS-TXNS-FOUND                  PIC 9(7)  COMP.
014200     05  WS-TXNS-ROLLED-BACK            PIC 9(7)  COMP.
014300     05  WS-TXNS-ERRORS                 PIC 9(7)  COMP.
014400     05  FILLER                        PIC X(4).
014500 PROCEDURE DIVISION.
014600 0000-MAIN-CONTROL.
014700     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
014800     PERFORM 2000-AGE-CHECK-THRU-EXIT THRU 2000-AGE-CHECK-EXIT
014900         UNTIL WS-END-OF-LEDGER.
015000     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
015100     STOP RUN.
015200 0000-MAIN-EXIT.
015300     EXIT.
015400*
015500*    1000-INITIALIZE-THRU-EXIT.
015600*
015700 1000-INITIALIZE-THRU-EXIT.
015800     OPEN INPUT  LEDGER-TRANSACTION-FILE
015900          OUTPUT LEDGER-NEW-FILE
016000          I-O    ACCOUNT-MASTER-FILE.
016100     IF WS-LEDG-FS NOT = '00'
016200         DISPLAY 'HB-STUCK-TXN-CLEANUP - LEDGFIL OPEN ERR '
016300             WS-LEDG-FS
016400         GO TO 9999-ABEND.
016500     MOVE ZERO TO WS-TXNS-FOUND WS-TXNS-ROLLED-BACK
016600                  WS-TXNS-ERRORS.
016700     PERFORM 9000-READ-LEDGER-THRU-EXIT
016800         THRU 9000-READ-LEDGER-EXIT.
016900 1000-INITIALIZE-EXIT.
017000     EXIT.
017100*
017200*    2000-AGE-CHECK-THRU-EXIT - U14 STUCK-TRANSACTION CLEANUP.
017300*    ONLY PENDING/PROCESSING ENTRIES OLDER THAN THE THRESHOLD
017400*    QUALIFY FOR ROLLBACK; EVERY RECORD IS COPIED FORWARD.
017500*
017600 2000-AGE-CHECK-THRU-EXIT.
017700     MOVE 'N' TO WS-ERROR-SWITCH.
017800     IF (TXN-STATUS-PENDING OR TXN-STATUS-PROCESSING)
017900             AND TXN-AGE-HOURS NOT LESS THAN WS-AGE-THRESHOLD
018000         ADD 1 TO WS-TXNS-FOUND
018100         PERFORM 2100-ROLLBACK-BY-TYPE-THRU-EXIT
018200             THRU 2100-ROLLBACK-BY-TYPE-EXIT
018300         IF WS-ROLLBACK-ERROR
018400             ADD 1 TO WS-TXNS-ERRORS
018500         ELSE
018600             ADD 1 TO WS-TXNS-ROLLED-BACK.
018700     MOVE LEDGER-TRANSACTION-RECORD TO LEDGER-NEW-RECORD.
018800     WRITE LEDGER-NEW-RECORD.
018900     PERFORM 9000-READ-LEDGER-THRU-EXIT
019000         THRU 9000-READ-LEDGER-EXIT.
019100 2000-AGE-CHECK-EXIT.
019200     EXIT.
019300*
019400*    2100-ROLLBACK-BY-TYPE-THRU-EXIT - U14 ROLLBACK RULES BY
019500*    TRANSACTION TYPE.
019600*
019700 2100-ROLLBACK-BY-TYPE-THRU-EXIT.
019800     IF TXN-TYPE-DEPOSIT
019900         SET TXN-STATUS-FAILED TO TRUE
020000     ELSE
020100         IF TXN-TYPE-WITHDRAW
020200             PERFORM 2200-ROLLBACK-WITHDRAW-THRU-EXIT
020300                 THRU 2200-ROLLBACK-WITHDRAW-EXIT
020400         ELSE
020500             IF TXN-TYPE-TRADE-LOCK
020600                 PERFORM 2300-ROLLBACK-LOCK-THRU-EXIT
020700                     THRU 2300-ROLLBACK-LOCK-EXIT
020800             ELSE
020900                 SET TXN-STATUS-FAILED TO TRUE.
021000 2100-ROLLBACK-BY-TYPE-EXIT.
021100     EXIT.
021200*
021300*    2200-ROLLBACK-WITHDRAW-THRU-EXIT - RESTORES THE ACCOUNT
021400*    BALANCE TO THE TRANSACTION'S RECORDED BALANCE-AFTER WHEN
021500*    THE TWO DISAGREE BY MORE THAN 0.01.
021600*
021700 2200-ROLLBACK-WITHDRAW-THRU-EXIT.
021800     MOVE TXN-ACCT-ID TO ACCT-ID.
021900     READ ACCOUNT-MASTER-FILE
022000         INVALID KEY MOVE 'Y' TO WS-ERROR-SWITCH.
022100     IF NOT WS-ROLLBACK-ERROR
022200         COMPUTE WS-BAL-DIFFERENCE =
022300             ACCT-BALANCE - TXN-BAL-AFTER
022400         IF WS-BAL-DIFFERENCE LESS THAN ZERO
022500             COMPUTE WS-ABS-BAL-DIFF = ZERO - WS-BAL-DIFFERENCE
022600         ELSE
022700             MOVE WS-BAL-DIFFERENCE TO WS-ABS-BAL-DIFF
022800         IF WS-ABS-BAL-DIFF GREATER THAN 0.01
022900             MOVE TXN-BAL-AFTER TO ACCT-BALANCE
023000             REWRITE ACCOUNT-MASTER-RECORD.
023100     SET TXN-STATUS-FAILED TO TRUE.
023200 2200-ROLLBACK-WITHDRAW-EXIT.
023300     EXIT.
023400*
023500*    2300-ROLLBACK-LOCK-THRU-EXIT - RELEASES THE ABSOLUTE
023600*    VALUE OF THE LOCK AMOUNT, FLOORED AT ZERO.
023700*
023800 2300-ROLLBACK-LOCK-THRU-EXIT.
023900     MOVE TXN-ACCT-ID TO ACCT-ID.
024000     READ ACCOUNT-MASTER-FILE
024100         INVALID KEY MOVE 'Y' TO WS-ERROR-SWITCH.
024200     IF NOT WS-ROLLBACK-ERROR
024300         IF TXN-AMOUNT LESS THAN ZERO
024400             COMPUTE WS-ABS-LOCK-AMOUNT = ZERO - TXN-AMOUNT
024500         ELSE
024600             MOVE TXN-AMOUNT TO WS-ABS-LOCK-AMOUNT
024700         SUBTRACT WS-ABS-LOCK-AMOUNT FROM ACCT-LOCKED-BAL
024800         IF ACCT-LOCKED-BAL LESS THAN ZERO
024900             MOVE ZERO TO ACCT-LOCKED-BAL
025000         REWRITE ACCOUNT-MASTER-RECORD.
025100     SET TXN-STATUS-CANCELLED TO TRUE.
025200 2300-ROLLBACK-LOCK-EXIT.
025300     EXIT.
025400*
025500*    9000-READ-LEDGER-THRU-EXIT.
025600*
025700 9000-READ-LEDGER-THRU-EXIT.
025800     READ LEDGER-TRANSACTION-FILE
025900         AT END SET WS-END-OF-LEDGER TO TRUE.
026000 9000-READ-LEDGER-EXIT.
026100     EXIT.
026200*
026300*    8000-FINISH-THRU-EXIT.
026400*
026500 8000-FINISH-THRU-EXIT.
026600     DISPLAY 'HB-STUCK-TXN-CLEANUP - FOUND        '
026700         WS-TXNS-FOUND.
026800     DISPLAY 'HB-STUCK-TXN-CLEANUP - ROLLED BACK   '
026900         WS-TXNS-ROLLED-BACK.
027000     DISPLAY 'HB-STUCK-TXN-CLEANUP - ERRORS        '
027100         WS-TXNS-ERRORS.
027200     CLOSE LEDGER-TRANSACTION-FILE
027300           LEDGER-NEW-FILE
027400           ACCOUNT-MASTER-FILE.
027500 8000-FINISH-EXIT.
027600     EXIT.
027700 9999-ABEND.
027800     DISPLAY 'HB-STUCK-TXN-CLEANUP - ABNORMAL TERMINATION'.
027900     STOP RUN.
028000
