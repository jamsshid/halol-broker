000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-DEMO-RESET.
000300 AUTHOR.        T KOWALSKI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  12/04/1993.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 12/04/93  TJK  IR-0199  ORIGINAL RUN - PRACTICE ACCT RESET.   *
001300* 06/30/95  MFQ  IR-0244  REJECT NON-DEMO ACCOUNTS AS SECURITY  *
001400*                         VIOLATION PER AUDIT FINDING 95-018.   *
001500* 11/12/98  MFQ  IR-0303  Y2K SCAN - NO DATE FIELDS IN SCOPE.    *
001600* 04/09/02  JAB  IR-0361  PRINTED RESET-CONFIRMATION REPORT.    *
001700* 07/06/05  JAB  IR-0393  FIXED RESET GOTO FALL-THRU BUG.        *
001800* 07/20/05  JAB  IR-0406  EOF SWITCH AND RESET COUNTER MOVED TO  *
001900*                         77 LEVEL - STANDALONE, NOT A GROUP.    *
002000* 07/27/05  JAB  IR-0417  ACCOUNT-MASTER-RECORD PICKED UP THE    *
002100*                         NEW LTD-DEPOSITS/WITHDRAWALS/WD-FEES   *
002200*                         FIELDS FROM ACM.TIP01 - LAYOUT ONLY,   *
002300*                         THIS RUN DOES NOT POST TO THEM.        *
002400*****************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT RESET-REQUEST-FILE ASSIGN TO RESETFIL
003200         ORGANIZATION IS LINE SEQUENTIAL
003300         FILE STATUS IS WS-REQ-FS.
003400     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
003500         ORGANIZATION IS INDEXED
003600         ACCESS MODE IS RANDOM
003700         RECORD KEY IS ACCT-ID
003800         FILE STATUS IS WS-ACCT-FS.
003900     SELECT POSITION-MASTER-FILE ASSIGN TO POSNFIL
004000         ORGANIZATION IS INDEXED
004100         ACCESS MODE IS SEQUENTIAL
004200         RECORD KEY IS POS-ID
004300         FILE STATUS IS WS-POSN-FS.
004400     SELECT RESET-RPT ASSIGN TO RPTFIL6
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-RPT-FS.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  RESET-REQUEST-FILE
005000     LABEL RECORDS ARE STANDARD.
005100*
005200*    RESET-REQUEST-RECORD - ONE CARD PER DEMO ACCOUNT TO BE
005300*    PUT BACK TO A CLEAN PRACTICE STATE FOR THE OWNING USER.
005400*
005500 01  RESET-REQUEST-RECORD.
005600     05  RQR-ACCT-ID                   PIC 9(6).
005700     05  FILLER                        PIC X(74).
005800*
005900*    RESET-REQUEST-SPARE-VIEW REDEFINES THE UNUSED CARD COLUMNS
006000*    SO A FUTURE RELEASE CAN CARRY A REASON CODE WITHOUT WIDENING
006100*    THE CARD - SEE IR-0244 FOLLOW-UP NOTE IN THE RUNBOOK.
006200*
006300 01  RESET-REQUEST-SPARE-VIEW REDEFINES RESET-REQUEST-RECORD.
006400     05  FILLER                        PIC X(6).
006500     05  RQR-SPARE-AREA                PIC X(74).
006600 FD  ACCOUNT-MASTER-FILE
006700     LABEL RECORDS ARE STANDARD.
006800*
006900*    ACCOUNT-MASTER-RECORD - SAME SHAPE CARRIED BY EVERY OTHER
007000*    BATCH THAT TOUCHES ACCTFIL. TYPE MUST TEST DEMO BEFORE
007100*    THIS PROGRAM WILL TOUCH BALANCE OR EQUITY.
007200*
007300 01  ACCOUNT-MASTER-RECORD.
007400     05  ACCT-ID                       PIC 9(6).
007500     05  ACCT-USER-ID                  PIC 9(6).
007600     05  ACCT-TYPE                     PIC X(4).
007700         88  ACCT-TYPE-DEMO                VALUE 'DEMO'.
007800         88  ACCT-TYPE-REAL                VALUE 'REAL'.
007900     05  ACCT-STATUS                   PIC X(10).
008000     05  ACCT-BALANCE                  PIC S9(13)V99.
008100     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
008200     05  ACCT-EQUITY                   PIC S9(13)V99.
008300     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
008400     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
008500     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
008600     05  ACCT-SHARIA-FLAG              PIC X(1).
008700     05  ACCT-FROZEN-FLAG              PIC X(1).
008800     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
008900     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
009000     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
009100     05  FILLER                        PIC X(05).
009200 FD  POSITION-MASTER-FILE
009300     LABEL RECORDS ARE STANDARD.
009400*
009500*    POSITION-MASTER-RECORD - SWEPT SEQUENTIALLY, ONE ACCOUNT'S
009600*    OPEN/PARTIAL ROWS ARE FORCED TO CLOSED/ZERO REMAIN.
009700*
009800 01  POSITION-MASTER-RECORD.
009900     05  POS-ID                        PIC 9(6).
010000     05  POS-ACCT-ID                   PIC 9(6).
010100     05  POS-SYMBOL                    PIC X(10).
010200     05  POS-SIDE                      PIC X(4).
010300         88  POS-SIDE-BUY                  VALUE 'BUY '.
010400         88  POS-SIDE-SELL                 VALUE 'SELL'.
010500     05  POS-MODE                      PIC X(5).
010600         88  POS-MODE-ULTRA                VALUE 'ULTRA'.
010700     05  POS-ENTRY-PRICE               PIC 9(8)V9(6).
010800     05  POS-STOP-LOSS                 PIC 9(8)V9(6).
010900     05  POS-TAKE-PROFIT               PIC 9(8)V9(6).
011000     05  POS-RISK-PCT                  PIC 9(3)V99.
011100     05  POS-SIZE                      PIC 9(10)V9(4).
011200     05  POS-REMAIN-SIZE               PIC 9(10)V9(4).
011300     05  POS-STATUS                    PIC X(7).
011400         88  POS-STATUS-OPEN               VALUE 'OPEN   '.
011500         88  POS-STATUS-PARTIAL            VALUE 'PARTIAL'.
011600         88  POS-STATUS-CLOSED             VALUE 'CLOSED '.
011700     05  POS-PNL                       PIC S9(13)V99.
011800     05  POS-UNREAL-PNL                PIC S9(13)V99.
011900     05  FILLER                        PIC X(3).
012000 FD  RESET-RPT
012100     LABEL RECORDS ARE STANDARD.
012200 01  RESET-RPT-LINE                    PIC X(132).
012300 WORKING-STORAGE SECTION.
012400*
012500*    STANDALONE SWITCH AND COUNTER KEPT AT THE 77 LEVEL - THEY
012600*    ARE NOT PART OF ANY LARGER GROUP.
012700*
012800 77  WS-EOF-SWITCH                     PIC X(1)  VALUE 'N'.
012900     88  WS-END-OF-REQUESTS                VALUE 'Y'.
013000 77  WS-POSITIONS-RESET-CTR            PIC 9(5)  COMP.
013100 01  WS-FILE-STATUS-GROUP.
013200     05  WS-REQ-FS                     PIC X(2).
013300         88  WS-REQ-EOF                    VALUE '10'.
013400     05  WS-ACCT-FS                    PIC X(2).
013500     05  WS-POSN-FS                    PIC X(2).
013600         88  WS-POSN-EOF                   VALUE '10'.
013700     05  WS-RPT-FS                     PIC X(2).
013800     05  FILLER                        PIC X(2).
013900 01  WS-DEFAULT-BALANCE                PIC S9(13)V99
014000         VALUE 10000.00.
014100*
014200*    WS-DEFAULT-BALANCE-VIEW REDEFINES THE STANDARD PRACTICE
014300*    BALANCE SO THE VALIDATION PARAGRAPH CAN COMPARE ITS WHOLE
014400*    AND DECIMAL PARTS WITHOUT AN INTRINSIC FUNCTION CALL.
014500*
014600 01  WS-DEFAULT-BALANCE-VIEW REDEFINES WS-DEFAULT-BALANCE.
014700     05  WS-DFLT-WHOLE                 PIC 9(13).
014800     05  WS-DFLT-DEC                   PIC 9(2).
014900 01  WS-POSITIONS-RESET-THIS-ACCT      PIC 9(5)  COMP.
015000 01  WS-ACCOUNTS-PROCESSED-CTR         PIC 9(5)  COMP.
015100 01  WS-ACCOUNTS-REJECTED-CTR          PIC 9(5)  COMP.
015200 01  WS-REJECT-SWITCH                  PIC X(1)  VALUE 'N'.
015300     88  WS-ACCOUNT-REJECTED               VALUE 'Y'.
015400 01  WS-BALANCE-EDIT                   PIC S9(13)V99.
015500*
015600*    WS-BALANCE-EDIT-VIEW REDEFINES THE REPORT-EDIT WORK AREA
015700*    SO THE PRINT PARAGRAPH CAN PICK OFF SIGN/WHOLE/DECIMAL FOR
015800*    EITHER THE OLD OR THE RESTORED BALANCE ON THE SAME LINE.
015900*
016000 01  WS-BALANCE-EDIT-VIEW REDEFINES WS-BALANCE-EDIT.
016100     05  WS-BAL-EDIT-WHOLE              PIC 9(13).
016200     05  WS-BAL-EDIT-DEC                PIC 9(2).
016300 01  WS-REPORT-LINES.
016400     05  WS-RPT-HEADING-1.
016500         10  FILLER                     PIC X(30) VALUE
016600             'DEMO ACCOUNT RESET REPORT'.
016700         10  FILLER                     PIC X(102) VALUE SPACES.
016800     05  WS-RPT-DETAIL-LINE.
016900         10  FILLER                     PIC X(4)  VALUE SPACES.
017000         10  RPT-D-ACCT                  PIC 9(6).
017100         10  FILLER                     PIC X(4)  VALUE SPACES.
017200         10  RPT-D-RESULT                PIC X(20).
017300         10  FILLER                     PIC X(4)  VALUE SPACES.
017400         10  RPT-D-POSITIONS             PIC ZZ9.
017500         10  FILLER                     PIC X(90) VALUE SPACES.
017600     05  WS-RPT-TOTAL-LINE.
017700         10  FILLER                     PIC X(20) VALUE
017800             'ACCOUNTS RESET.......'.
017900         10  RPT-T-PROCESSED             PIC ZZ9.
018000         10  FILLER                     PIC X(4)  VALUE SPACES.
018100         10  FILLER                     PIC X(20) VALUE
018200             'ACCOUNTS REJECTED....'.
018300         10  RPT-T-REJECTED              PIC ZZ9.
018400         10  FILLER                     PIC X(4)  VALUE SPACES.
018500         10  FILLER                     PIC X(20) VALUE
018600             'POSITIONS CLOSED.....'.
018700         10  RPT-T-POSITIONS             PIC ZZZ,ZZ9.
018800         10  FILLER                     PIC X(53) VALUE SPACES.
018900 PROCEDURE DIVISION.
019000 0000-MAIN-CONTROL.
019100     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
019200     PERFORM 2000-RESET-ACCOUNT-THRU-EXIT
019300         THRU 2000-RESET-ACCOUNT-EXIT
019400         UNTIL WS-END-OF-REQUESTS.
019500     PERFORM 4000-PRINT-TOTALS-THRU-EXIT
019600         THRU 4000-PRINT-TOTALS-EXIT.
019700     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
019800     STOP RUN.
019900 0000-MAIN-EXIT.
020000     EXIT.
020100*
020200*    1000-INITIALIZE-THRU-EXIT.
020300*
020400 1000-INITIALIZE-THRU-EXIT.
020500     OPEN INPUT  RESET-REQUEST-FILE
020600          I-O   ACCOUNT-MASTER-FILE
020700                POSITION-MASTER-FILE
020800          OUTPUT RESET-RPT.
020900     IF WS-REQ-FS NOT = '00'
021000         DISPLAY 'HB-DEMO-RESET - RESETFIL OPEN ' WS-REQ-FS
021100         GO TO 9999-ABEND.
021200     MOVE ZERO TO WS-POSITIONS-RESET-CTR
021300                  WS-ACCOUNTS-PROCESSED-CTR
021400                  WS-ACCOUNTS-REJECTED-CTR.
021500     WRITE RESET-RPT-LINE FROM WS-RPT-HEADING-1.
021600     PERFORM 9000-READ-REQUEST-THRU-EXIT
021700         THRU 9000-READ-REQUEST-EXIT.
021800 1000-INITIALIZE-EXIT.
021900     EXIT.
022000*
022100*    2000-RESET-ACCOUNT-THRU-EXIT - U18. VALIDATES THE ACCOUNT
022200*    IS A DEMO ACCOUNT BEFORE TOUCHING BALANCE, EQUITY OR ANY
022300*    POSITION ROW - A REAL ACCOUNT REQUEST IS A SECURITY
022400*    VIOLATION, NOT A DATA ERROR, PER AUDIT FINDING 95-018.
022500*
022600 2000-RESET-ACCOUNT-THRU-EXIT.
022700     MOVE 'N' TO WS-REJECT-SWITCH.
022800     MOVE RQR-ACCT-ID TO ACCT-ID.
022900     READ ACCOUNT-MASTER-FILE
023000         INVALID KEY MOVE 'Y' TO WS-REJECT-SWITCH.
023100     IF NOT WS-ACCOUNT-REJECTED
023200         IF NOT ACCT-TYPE-DEMO
023300             MOVE 'Y' TO WS-REJECT-SWITCH.
023400     IF WS-ACCOUNT-REJECTED
023500         ADD 1 TO WS-ACCOUNTS-REJECTED-CTR
023600         MOVE RQR-ACCT-ID TO RPT-D-ACCT
023700         MOVE 'REJECTED - NOT DEMO' TO RPT-D-RESULT
023800         MOVE ZERO TO RPT-D-POSITIONS
023900         WRITE RESET-RPT-LINE FROM WS-RPT-DETAIL-LINE
024000     ELSE
024100         PERFORM 2100-RESET-POSITIONS-THRU-EXIT
024200             THRU 2100-RESET-POSITIONS-EXIT
024300         PERFORM 2200-RESTORE-BALANCE-THRU-EXIT
024400             THRU 2200-RESTORE-BALANCE-EXIT
024500         ADD 1 TO WS-ACCOUNTS-PROCESSED-CTR
024600         MOVE RQR-ACCT-ID TO RPT-D-ACCT
024700         MOVE 'RESET TO DEFAULT' TO RPT-D-RESULT
024800         MOVE WS-POSITIONS-RESET-THIS-ACCT TO RPT-D-POSITIONS
024900         WRITE RESET-RPT-LINE FROM WS-RPT-DETAIL-LINE.
025000     PERFORM 9000-READ-REQUEST-THRU-EXIT
025100         THRU 9000-READ-REQUEST-EXIT.
025200 2000-RESET-ACCOUNT-EXIT.
025300     EXIT.
025400*
025500*    2100-RESET-POSITIONS-THRU-EXIT - SWEEPS POSNFIL SEQUENTIALLY
025600*    LOOKING FOR THIS ACCOUNT'S OPEN/PARTIAL ROWS. POSNFIL IS
025700*    SORTED BY POS-ID, NOT BY ACCOUNT, SO THE WHOLE FILE MUST
025800*    BE READ EVERY CALL - VOLUMES ARE SMALL ON PRACTICE BOOKS.
025900*
026000 2100-RESET-POSITIONS-THRU-EXIT.
026100     MOVE ZERO TO WS-POSITIONS-RESET-THIS-ACCT.
026200     MOVE ZERO TO POS-ID.
026300     START POSITION-MASTER-FILE KEY NOT LESS THAN POS-ID
026400         INVALID KEY SET WS-POSN-EOF TO TRUE.
026500     IF NOT WS-POSN-EOF
026600         PERFORM 9100-READ-POSITION-THRU-EXIT
026700             THRU 9100-READ-POSITION-EXIT.
026800     PERFORM 2150-CHECK-POSITION-THRU-EXIT
026900         THRU 2150-CHECK-POSITION-EXIT
027000         UNTIL WS-POSN-EOF.
027100 2100-RESET-POSITIONS-EXIT.
027200     EXIT.
027300*
027400*    2150-CHECK-POSITION-THRU-EXIT.
027500*
027600 2150-CHECK-POSITION-THRU-EXIT.
027700     IF POS-ACCT-ID = RQR-ACCT-ID
027800         IF POS-STATUS-OPEN OR POS-STATUS-PARTIAL
027900             MOVE 'CLOSED ' TO POS-STATUS
028000             MOVE ZERO TO POS-REMAIN-SIZE
028100             REWRITE POSITION-MASTER-RECORD
028200             ADD 1 TO WS-POSITIONS-RESET-THIS-ACCT
028300             ADD 1 TO WS-POSITIONS-RESET-CTR.
028400     PERFORM 9100-READ-POSITION-THRU-EXIT
028500         THRU 9100-READ-POSITION-EXIT.
028600 2150-CHECK-POSITION-EXIT.
028700     EXIT.
028800*
028900*    2200-RESTORE-BALANCE-THRU-EXIT - SETS BALANCE AND EQUITY
029000*    BACK TO THE STANDARD PRACTICE-BOOK STARTING POINT.
029100*
029200 2200-RESTORE-BALANCE-THRU-EXIT.
029300     MOVE WS-DEFAULT-BALANCE TO ACCT-BALANCE.
029400     MOVE WS-DEFAULT-BALANCE TO ACCT-EQUITY.
029500     MOVE ZERO TO ACCT-LOCKED-BAL.
029600     MOVE ZERO TO ACCT-DAILY-LOSS-CUR.
029700     REWRITE ACCOUNT-MASTER-RECORD.
029800 2200-RESTORE-BALANCE-EXIT.
029900     EXIT.
030000*
030100*    4000-PRINT-TOTALS-THRU-EXIT.
030200*
030300 4000-PRINT-TOTALS-THRU-EXIT.
030400     MOVE WS-ACCOUNTS-PROCESSED-CTR TO RPT-T-PROCESSED.
030500     MOVE WS-ACCOUNTS-REJECTED-CTR  TO RPT-T-REJECTED.
030600     MOVE WS-POSITIONS-RESET-CTR    TO RPT-T-POSITIONS.
030700     WRITE RESET-RPT-LINE FROM WS-RPT-TOTAL-LINE.
030800 4000-PRINT-TOTALS-EXIT.
030900     EXIT.
031000*
031100*    9000-READ-REQUEST-THRU-EXIT.
031200*
031300 9000-READ-REQUEST-THRU-EXIT.
031400     READ RESET-REQUEST-FILE
031500         AT END SET WS-END-OF-REQUESTS TO TRUE.
031600 9000-READ-REQUEST-EXIT.
031700     EXIT.
031800*
031900*    9100-READ-POSITION-THRU-EXIT.
032000*
032100 9100-READ-POSITION-THRU-EXIT.
032200     READ POSITION-MASTER-FILE
032300         AT END SET WS-POSN-EOF TO TRUE.
032400 9100-READ-POSITION-EXIT.
032500     EXIT.
032600 8000-FINISH-THRU-EXIT.
032700     CLOSE RESET-REQUEST-FILE
032800           ACCOUNT-MASTER-FILE
032900           POSITION-MASTER-FILE
033000           RESET-RPT.
033100 8000-FINISH-EXIT.
033200     EXIT.
033300 9999-ABEND.
033400     DISPLAY 'HB-DEMO-RESET - ABEND'.
033500     STOP RUN.
033600
