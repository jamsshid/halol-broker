000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-WALLET-AUDIT.
000300 AUTHOR.        M FARUQI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  02/13/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 02/13/95  MFQ  IR-0252  ORIGINAL RUN - WALLET AUDIT BATCH.    *
001300* 06/01/96  MFQ  IR-0261  SORT LEDGER BY ACCOUNT FOR CONTROL    *
001400*                         BREAK RATHER THAN RANDOM RE-READS.    *
001500* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001600* 04/09/03  JAB  IR-0367  SEVERITY THRESHOLDS MOVED TO 1.00 AND *
001700*                         100.00 PER COMPLIANCE MEMO 03-14.     *
001800* 07/06/05  JAB  IR-0400  AUDIT GOTO FELL THRU TO NEXT PARA.     *
001900* 07/20/05  JAB  IR-0412  CONTROL-BREAK KEY MOVED TO 77 LEVEL -  *
002000*                         STANDALONE ITEM, NOT PART OF A GROUP.  *
002100* 07/27/05  JAB  IR-0423  ACCOUNT-MASTER-RECORD PICKED UP THE    *
002200*                         NEW LTD-DEPOSITS/WITHDRAWALS/WD-FEES   *
002300*                         FIELDS FROM ACM.TIP01 - LAYOUT ONLY,   *
002400*                         THIS RUN DOES NOT POST TO THEM.        *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFIL
003300         ORGANIZATION IS LINE SEQUENTIAL
003400         FILE STATUS IS WS-LEDG-FS.
003500     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
003600     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
003700         ORGANIZATION IS INDEXED
003800         ACCESS MODE IS RANDOM
003900         RECORD KEY IS ACCT-ID
004000         FILE STATUS IS WS-ACCT-FS.
004100     SELECT WALLET-AUDIT-RESULT-FILE ASSIGN TO AUDTFIL
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-AUDT-FS.
004400     SELECT AUDIT-RPT ASSIGN TO RPTFIL3
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-RPT-FS.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  LEDGER-TRANSACTION-FILE
005000     LABEL RECORDS ARE STANDARD.
005100*
005200*    LEDGER-TRANSACTION-RECORD - THE FULL APPEND-ONLY LEDGER,
005300*    READ ONCE TO FEED THE SORT.
005400*
005500 01  LEDGER-TRANSACTION-RECORD.
005600     05  TXN-ID                        PIC 9(8).
005700     05  TXN-ACCT-ID                   PIC 9(6).
005800     05  TXN-TYPE                      PIC X(13).
005900     05  TXN-STATUS                    PIC X(10).
006000         88  TXN-STATUS-COMPLETED          VALUE 'COMPLETED '.
006100     05  TXN-AMOUNT                    PIC S9(13)V99.
006200     05  TXN-BAL-BEFORE                PIC S9(13)V99.
006300     05  TXN-BAL-AFTER                 PIC S9(13)V99.
006400     05  TXN-TRADE-ID                  PIC 9(6).
006500     05  TXN-CONTRACT-TYPE             PIC X(8).
006600     05  TXN-AGE-HOURS                 PIC 9(4).
006700     05  FILLER                        PIC X(47).
006800 SD  SORT-WORK-FILE.
006900*
007000*    SORT-WORK-RECORD - LEDGER RESTATED FOR THE ACCOUNT/TXN-ID
007100*    SORT SO THE OUTPUT PROCEDURE CAN CONTROL-BREAK ON ACCOUNT.
007200*
007300 01  SORT-WORK-RECORD.
007400     05  SRT-ACCT-ID                   PIC 9(6).
007500     05  SRT-TXN-ID                    PIC 9(8).
007600     05  SRT-STATUS                    PIC X(10).
007700         88  SRT-STATUS-COMPLETED          VALUE 'COMPLETED '.
007800     05  SRT-AMOUNT                    PIC S9(13)V99.
007900     05  SRT-BAL-BEFORE                PIC S9(13)V99.
008000     05  FILLER                        PIC X(6).
008100 FD  ACCOUNT-MASTER-FILE
008200     LABEL RECORDS ARE STANDARD.
008300*
008400*    ACCOUNT-MASTER-RECORD - RANDOM ACCESS BY ACCT-ID TO PICK
008500*    UP THE STATED BALANCE FOR EACH ACCOUNT ON THE BREAK.
008600*
008700 01  ACCOUNT-MASTER-RECORD.
008800     05  ACCT-ID                       PIC 9(6).
008900     05  ACCT-USER-ID                  PIC 9(6).
009000     05  ACCT-TYPE                     PIC X(4).
009100     05  ACCT-STATUS                   PIC X(10).
009200     05  ACCT-BALANCE                  PIC S9(13)V99.
009300     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
009400     05  ACCT-EQUITY                   PIC S9(13)V99.
009500     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
009600     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
009700     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
009800     05  ACCT-SHARIA-FLAG              PIC X(1).
009900     05  ACCT-FROZEN-FLAG              PIC X(1).
010000     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
010100     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
010200     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
010300     05  FILLER                        PIC X(05).
010400 FD  WALLET-AUDIT-RESULT-FILE
010500     LABEL RECORDS ARE STANDARD.
010600*
010700*    WALLET-AUDIT-RESULT-RECORD - ONE PER ACCOUNT AUDITED.
010800*
010900 01  WALLET-AUDIT-RESULT-RECORD.
011000     05  AUD-ACCT-ID                   PIC 9(6).
011100     05  AUD-CONSISTENT-FLAG           PIC X(1).
011200         88  AUD-IS-CONSISTENT             VALUE 'Y'.
011300         88  AUD-IS-INCONSISTENT           VALUE 'N'.
011400     05  AUD-ACCOUNT-BALANCE           PIC S9(13)V99.
011500     05  AUD-CALCULATED-BALANCE        PIC S9(13)V99.
011600     05  AUD-CALC-BAL-VIEW REDEFINES AUD-CALCULATED-BALANCE.
011700         10  AUD-CALC-BAL-WHOLE         PIC 9(13).
011800         10  AUD-CALC-BAL-DEC           PIC 9(2).
011900     05  AUD-DIFFERENCE                PIC S9(13)V99.
012000     05  AUD-SEVERITY                  PIC X(8).
012100         88  AUD-SEV-INFO                  VALUE 'INFO    '.
012200         88  AUD-SEV-WARNING               VALUE 'WARNING '.
012300         88  AUD-SEV-CRITICAL              VALUE 'CRITICAL'.
012400     05  AUD-TXN-COUNT                 PIC 9(6).
012500     05  FILLER                        PIC X(6).
012600 FD  AUDIT-RPT
012700     LABEL RECORDS ARE STANDARD.
012800*
012900*    AUDIT-RPT-LINE - REPORT 3, WALLET AUDIT REPORT.
013000*
013100 01  AUDIT-RPT-LINE                     PIC X(132).
013200 WORKING-STORAGE SECTION.
013300 01  WS-FILE-STATUS-GROUP.
013400     05  WS-LEDG-FS                    PIC X(2).
013500         88  WS-LEDG-EOF                   VALUE '10'.
013600     05  WS-ACCT-FS                    PIC X(2).
013700         88  WS-ACCT-NOTFND                VALUE '23'.
013800     05  WS-AUDT-FS                    PIC X(2).
013900     05  WS-RPT-FS                     PIC X(2).
014000     05  FILLER                        PIC X(2).
014100 01  WS-SWITCHES.
014200     05  WS-LEDG-EOF-SW                PIC X(1)  VALUE 'N'.
014300         88  WS-END-OF-LEDGER              VALUE 'Y'.
014400     05  WS-SORT-EOF-SW                PIC X(1)  VALUE 'N'.
014500         88  WS-END-OF-SORT                VALUE 'Y'.
014600     05  WS-FIRST-RECORD-SW            PIC X(1)  VALUE 'Y'.
014700         88  WS-IS-FIRST-RECORD            VALUE 'Y'.
014800     05  FILLER                        PIC X(2).
014900*
015000*    WS-PREV-ACCT-ID IS A STANDALONE CONTROL-BREAK KEY, NOT
015100*    PART OF ANY LARGER GROUP - KEPT AT THE 77 LEVEL.
015200*
015300 77  WS-PREV-ACCT-ID                   PIC 9(6)  VALUE ZERO.
015400 01  WS-WORK-FIELDS.
015500     05  WS-OPENING-BALANCE             PIC S9(13)V99.
015600     05  WS-SUM-COMPLETED               PIC S9(13)V99.
015700     05  WS-CALCULATED-BAL              PIC S9(13)V99.
015800     05  WS-DIFFERENCE                  PIC S9(13)V99.
015900     05  WS-ABS-DIFFERENCE              PIC S9(13)V99.
016000*
016100*    WS-ABS-DIFFERENCE-VIEW REDEFINES THE ABSOLUTE DIFFERENCE
016200*    SO THE SEVERITY TEST PARAGRAPH CAN COMPARE JUST THE
016300*    UNSIGNED DIGITS AGAINST THE TOLERANCE LITERALS.
016400*
016500     05  WS-ABS-DIFFERENCE-VIEW REDEFINES WS-ABS-DIFFERENCE.
016600         10  WS-ABS-DIFF-WHOLE          PIC 9(13).
016700         10  WS-ABS-DIFF-DEC            PIC 9(2).
016800     05  WS-CALCULATED-BAL-VIEW REDEFINES WS-CALCULATED-BAL.
016900         10  WS-CALC-WHOLE              PIC 9(13).
017000         10  WS-CALC-DEC                PIC 9(2).
017100     05  FILLER                        PIC X(4).
017200 01  WS-COUNTERS.
017300     05  WS-TXN-COUNT-THIS-ACCT         PIC 9(6)  COMP.
017400     05  WS-ACCTS-AUDITED               PIC 9(7)  COMP.
017500     05  WS-DISCREPANCIES               PIC 9(7)  COMP.
017600     05  WS-CRITICALS                   PIC 9(7)  COMP.
017700     05  FILLER                        PIC X(4).
017800 01  WS-REPORT-LINES.
017900     05  WS-RPT-HEADING-1.
018000         10  FILLER                     PIC X(30) VALUE
018100             'WALLET AUDIT REPORT           '.
018200         10  FILLER                     PIC X(102) VALUE SPACES.
018300     05  WS-RPT-DETAIL-LINE.
018400         10  FILLER                     PIC X(1)  VALUE SPACES.
018500         10  RPT-D-ACCT-ID              PIC 9(6).
018600         10  FILLER                     PIC X(2)  VALUE SPACES.
018700         10  RPT-D-BALANCE              PIC Z,ZZZ,ZZ9.99-.
018800         10  FILLER                     PIC X(2)  VALUE SPACES.
018900         10  RPT-D-CALCULATED           PIC Z,ZZZ,ZZ9.99-.
019000         10  FILLER                     PIC X(2)  VALUE SPACES.
019100         10  RPT-D-DIFFERENCE           PIC Z,ZZZ,ZZ9.99-.
019200         10  FILLER                     PIC X(2)  VALUE SPACES.
019300         10  RPT-D-SEVERITY             PIC X(8).
019400         10  FILLER                     PIC X(85) VALUE SPACES.
019500     05  WS-RPT-TOTAL-LINE.
019600         10  FILLER                     PIC X(20) VALUE
019700             'ACCOUNTS AUDITED.....'.
019800         10  RPT-T-AUDITED              PIC ZZZ,ZZ9.
019900         10  FILLER                     PIC X(5)  VALUE SPACES.
020000         10  FILLER                     PIC X(20) VALUE
020100             'DISCREPANCIES........'.
020200         10  RPT-T-DISCREP              PIC ZZZ,ZZ9.
020300         10  FILLER                     PIC X(5)  VALUE SPACES.
020400         10  FILLER                     PIC X(20) VALUE
020500             'CRITICAL.............'.
020600         10  RPT-T-CRITICAL             PIC ZZZ,ZZ9.
020700         10  FILLER                     PIC X(45) VALUE SPACES.
020800 PROCEDURE DIVISION.
020900 0000-MAIN-CONTROL.
021000     SORT SORT-WORK-FILE
021100         ON ASCENDING KEY SRT-ACCT-ID SRT-TXN-ID
021200         INPUT PROCEDURE 1000-LOAD-SORT-THRU-EXIT
021300         OUTPUT PROCEDURE 2000-AUDIT-ACCOUNTS-THRU-EXIT.
021400     STOP RUN.
021500 0000-MAIN-EXIT.
021600     EXIT.
021700*
021800*    1000-LOAD-SORT-THRU-EXIT - FEEDS THE FULL LEDGER TO THE
021900*    SORT, RESTATED ON THE ACCOUNT/TXN-ID KEY.
022000*
022100 1000-LOAD-SORT-THRU-EXIT.
022200     OPEN INPUT LEDGER-TRANSACTION-FILE.
022300     IF WS-LEDG-FS NOT = '00'
022400         DISPLAY 'HB-WALLET-AUDIT - LEDGFIL OPEN ERR '
022500             WS-LEDG-FS
022600         GO TO 9999-ABEND.
022700     PERFORM 9000-READ-LEDGER-THRU-EXIT
022800         THRU 9000-READ-LEDGER-EXIT.
022900     PERFORM 1100-RELEASE-RECORD-THRU-EXIT
023000         THRU 1100-RELEASE-RECORD-EXIT
023100         UNTIL WS-END-OF-LEDGER.
023200     CLOSE LEDGER-TRANSACTION-FILE.
023300 1000-LOAD-SORT-EXIT.
023400     EXIT.
023500 1100-RELEASE-RECORD-THRU-EXIT.
023600     MOVE TXN-ACCT-ID    TO SRT-ACCT-ID.
023700     MOVE TXN-ID         TO SRT-TXN-ID.
023800     MOVE TXN-STATUS     TO SRT-STATUS.
023900     MOVE TXN-AMOUNT     TO SRT-AMOUNT.
024000     MOVE TXN-BAL-BEFORE TO SRT-BAL-BEFORE.
024100     RELEASE SORT-WORK-RECORD.
024200     PERFORM 9000-READ-LEDGER-THRU-EXIT
024300         THRU 9000-READ-LEDGER-EXIT.
024400 1100-RELEASE-RECORD-EXIT.
024500     EXIT.
024600*
024700*    2000-AUDIT-ACCOUNTS-THRU-EXIT - U13 WALLET AUDIT. READS
024800*    THE SORTED LEDGER, ACCUMULATING PER ACCOUNT UNTIL THE
024900*    ACCOUNT-ID BREAKS, THEN WRITES ONE AUDIT RECORD.
025000*
025100 2000-AUDIT-ACCOUNTS-THRU-EXIT.
025200     OPEN I-O    ACCOUNT-MASTER-FILE.
025300     OPEN OUTPUT WALLET-AUDIT-RESULT-FILE
025400                 AUDIT-RPT.
025500     MOVE ZERO TO WS-ACCTS-AUDITED WS-DISCREPANCIES
025600                  WS-CRITICALS.
025700     WRITE AUDIT-RPT-LINE FROM WS-RPT-HEADING-1.
025800     RETURN SORT-WORK-FILE
025900         AT END SET WS-END-OF-SORT TO TRUE.
026000     PERFORM 2100-PROCESS-SORTED-THRU-EXIT
026100         THRU 2100-PROCESS-SORTED-EXIT
026200         UNTIL WS-END-OF-SORT.
026300     IF NOT WS-IS-FIRST-RECORD
026400         PERFORM 2200-WRITE-AUDIT-THRU-EXIT
026500             THRU 2200-WRITE-AUDIT-EXIT.
026600     MOVE WS-ACCTS-AUDITED  TO RPT-T-AUDITED.
026700     MOVE WS-DISCREPANCIES  TO RPT-T-DISCREP.
026800     MOVE WS-CRITICALS      TO RPT-T-CRITICAL.
026900     WRITE AUDIT-RPT-LINE FROM WS-RPT-TOTAL-LINE.
027000     CLOSE ACCOUNT-MASTER-FILE
027100           WALLET-AUDIT-RESULT-FILE
027200           AUDIT-RPT.
027300 2000-AUDIT-ACCOUNTS-EXIT.
027400     EXIT.
027500*
027600*    2100-PROCESS-SORTED-THRU-EXIT - ONE CALL PER SORTED LEDGER
027700*    RECORD. THE FIRST TXN-BAL-BEFORE SEEN FOR AN ACCOUNT IS
027800*    TAKEN AS ITS OPENING BALANCE FOR THE PERIOD COVERED BY
027900*    THIS LEDGER.
028000*
028100 2100-PROCESS-SORTED-THRU-EXIT.
028200     IF WS-IS-FIRST-RECORD
028300         MOVE 'N' TO WS-FIRST-RECORD-SW
028400         PERFORM 2150-START-ACCOUNT-THRU-EXIT
028500             THRU 2150-START-ACCOUNT-EXIT
028600     ELSE
028700         IF SRT-ACCT-ID NOT = WS-PREV-ACCT-ID
028800             PERFORM 2200-WRITE-AUDIT-THRU-EXIT
028900                 THRU 2200-WRITE-AUDIT-EXIT
029000             PERFORM 2150-START-ACCOUNT-THRU-EXIT
029100                 THRU 2150-START-ACCOUNT-EXIT.
029200     ADD 1 TO WS-TXN-COUNT-THIS-ACCT.
029300     IF SRT-STATUS-COMPLETED
029400         ADD SRT-AMOUNT TO WS-SUM-COMPLETED.
029500     RETURN SORT-WORK-FILE
029600         AT END SET WS-END-OF-SORT TO TRUE.
029700 2100-PROCESS-SORTED-EXIT.
029800     EXIT.
029900*
030000*    2150-START-ACCOUNT-THRU-EXIT - RESETS THE ACCUMULATORS AT
030100*    THE START OF A NEW ACCOUNT GROUP.
030200*
030300 2150-START-ACCOUNT-THRU-EXIT.
030400     MOVE SRT-ACCT-ID     TO WS-PREV-ACCT-ID.
030500     MOVE SRT-BAL-BEFORE  TO WS-OPENING-BALANCE.
030600     MOVE ZERO TO WS-SUM-COMPLETED WS-TXN-COUNT-THIS-ACCT.
030700 2150-START-ACCOUNT-EXIT.
030800     EXIT.
030900*
031000*    2200-WRITE-AUDIT-THRU-EXIT - CLOSES OUT ONE ACCOUNT GROUP:
031100*    LOOKS UP THE STATED BALANCE, COMPUTES THE CALCULATED
031200*    BALANCE AND DIFFERENCE, CLASSIFIES SEVERITY, WRITES THE
031300*    AUDIT RECORD AND THE REPORT 3 DETAIL LINE.
031400*
031500 2200-WRITE-AUDIT-THRU-EXIT.
031600     MOVE WS-PREV-ACCT-ID TO ACCT-ID.
031700     READ ACCOUNT-MASTER-FILE
031800         INVALID KEY MOVE ZERO TO ACCT-BALANCE.
031900     COMPUTE WS-CALCULATED-BAL =
032000         WS-OPENING-BALANCE + WS-SUM-COMPLETED.
032100     COMPUTE WS-DIFFERENCE = ACCT-BALANCE - WS-CALCULATED-BAL.
032200     IF WS-DIFFERENCE LESS THAN ZERO
032300         COMPUTE WS-ABS-DIFFERENCE = ZERO - WS-DIFFERENCE
032400     ELSE
032500         MOVE WS-DIFFERENCE TO WS-ABS-DIFFERENCE.
032600     MOVE WS-PREV-ACCT-ID       TO AUD-ACCT-ID.
032700     MOVE ACCT-BALANCE          TO AUD-ACCOUNT-BALANCE.
032800     MOVE WS-CALCULATED-BAL     TO AUD-CALCULATED-BALANCE.
032900     MOVE WS-DIFFERENCE         TO AUD-DIFFERENCE.
033000     MOVE WS-TXN-COUNT-THIS-ACCT TO AUD-TXN-COUNT.
033100     IF WS-ABS-DIFFERENCE GREATER THAN 100.00
033200         SET AUD-SEV-CRITICAL TO TRUE
033300         SET AUD-IS-INCONSISTENT TO TRUE
033400         ADD 1 TO WS-DISCREPANCIES
033500         ADD 1 TO WS-CRITICALS
033600     ELSE
033700         IF WS-ABS-DIFFERENCE GREATER THAN 1.00
033800             SET AUD-SEV-WARNING TO TRUE
033900             SET AUD-IS-INCONSISTENT TO TRUE
034000             ADD 1 TO WS-DISCREPANCIES
034100         ELSE
034200             SET AUD-SEV-INFO TO TRUE
034300             SET AUD-IS-CONSISTENT TO TRUE.
034400     WRITE WALLET-AUDIT-RESULT-RECORD.
034500     MOVE SPACES              TO WS-RPT-DETAIL-LINE.
034600     MOVE WS-PREV-ACCT-ID      TO RPT-D-ACCT-ID.
034700     MOVE ACCT-BALANCE         TO RPT-D-BALANCE.
034800     MOVE WS-CALCULATED-BAL    TO RPT-D-CALCULATED.
034900     MOVE WS-DIFFERENCE        TO RPT-D-DIFFERENCE.
035000     MOVE AUD-SEVERITY         TO RPT-D-SEVERITY.
035100     WRITE AUDIT-RPT-LINE FROM WS-RPT-DETAIL-LINE.
035200     ADD 1 TO WS-ACCTS-AUDITED.
035300 2200-WRITE-AUDIT-EXIT.
035400     EXIT.
035500 9000-READ-LEDGER-THRU-EXIT.
035600     READ LEDGER-TRANSACTION-FILE
035700         AT END SET WS-END-OF-LEDGER TO TRUE.
035800 9000-READ-LEDGER-EXIT.
035900     EXIT.
036000 9999-ABEND.
036100     DISPLAY 'HB-WALLET-AUDIT - ABNORMAL TERMINATION'.
036200     STOP RUN.
036300
