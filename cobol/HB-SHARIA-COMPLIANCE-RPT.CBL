000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-SHARIA-COMPLIANCE-RPT.
000300 AUTHOR.        R HALABI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  01/09/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 01/09/88  RHA  IR-0011  ORIGINAL RUN - CONTRACT COVERAGE RPT. *
001300* 05/14/90  KSN  IR-0110  ADDED RIBA RISK SCORE AND STATUS.     *
001400* 09/02/91  KSN  IR-0155  ADDED FEE/COMMISSION REVENUE SECTION. *
001500* 03/18/94  TJK  IR-0221  ADDED PROOF-STEP NARRATIVE LINES.     *
001600* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001700* 07/19/02  JAB  IR-0358  COVERAGE PERCENT PRINTED TO 2 DEC.    *
001800* 07/06/05  JAB  IR-0397  SCAN GOTO FELL THRU TO NEXT PARA.      *
001900* 07/20/05  JAB  IR-0409  EOF SWITCH AND RIBA SCORE MOVED TO 77  *
002000*                         LEVEL - STANDALONE ITEMS, NOT GROUPS. *
002100*****************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFIL
002900         ORGANIZATION IS LINE SEQUENTIAL
003000         FILE STATUS IS WS-LEDG-FS.
003100     SELECT COMPLIANCE-RPT ASSIGN TO RPTFIL4
003200         ORGANIZATION IS LINE SEQUENTIAL
003300         FILE STATUS IS WS-RPT-FS.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  LEDGER-TRANSACTION-FILE
003700     LABEL RECORDS ARE STANDARD.
003800*
003900*    LEDGER-TRANSACTION-RECORD - THE FULL LEDGER, READ TOP TO
004000*    BOTTOM ONCE. NO SORT IS NEEDED - EVERY TOTAL IS A SIMPLE
004100*    ACCUMULATOR, NOT A CONTROL BREAK.
004200*
004300 01  LEDGER-TRANSACTION-RECORD.
004400     05  TXN-ID                        PIC 9(8).
004500     05  TXN-ACCT-ID                   PIC 9(6).
004600     05  TXN-TYPE                      PIC X(13).
004700         88  TXN-TYPE-SWAP                 VALUE 'SWAP         '.
004800         88  TXN-TYPE-FEE                  VALUE 'FEE          '.
004900         88  TXN-TYPE-COMMISSION           VALUE 'COMMISSION   '.
005000         88  TXN-TYPE-TRADE-PNL            VALUE 'TRADE-PNL    '.
005100     05  TXN-STATUS                    PIC X(10).
005200         88  TXN-STATUS-COMPLETED          VALUE 'COMPLETED '.
005300     05  TXN-AMOUNT                    PIC S9(13)V99.
005400     05  TXN-BAL-BEFORE                PIC S9(13)V99.
005500     05  TXN-BAL-AFTER                 PIC S9(13)V99.
005600     05  TXN-TRADE-ID                  PIC 9(6).
005700     05  TXN-CONTRACT-TYPE             PIC X(8).
005800         88  TXN-CONTRACT-MISSING          VALUE SPACES.
005900     05  TXN-AGE-HOURS                 PIC 9(4).
006000     05  FILLER                        PIC X(47).
006100 FD  COMPLIANCE-RPT
006200     LABEL RECORDS ARE STANDARD.
006300*
006400*    COMPLIANCE-RPT-LINE - REPORT 4, SHARIA COMPLIANCE AND
006500*    REVENUE REPORT. HOLDS BOTH THE COLUMNAR TOTALS SECTION
006600*    AND THE PROOF-STEP NARRATIVE SECTION, PICKED UP BY
006700*    RECORD-TYPE THE WAY THE SHOP'S OLDER 858-SERIES REPORTS
006800*    CARRIED A HEADER AREA AND A DETAIL AREA IN ONE FD.
006900*
007000 01  COMPLIANCE-RPT-LINE                PIC X(132).
007100 WORKING-STORAGE SECTION.
007200*
007300*    WS-EOF-SWITCH IS A STANDALONE SWITCH, NOT PART OF ANY
007400*    LARGER GROUP - KEPT AT THE 77 LEVEL.
007500*
007600 77  WS-EOF-SWITCH                     PIC X(1)  VALUE 'N'.
007700     88  WS-END-OF-LEDGER                  VALUE 'Y'.
007800 01  WS-FILE-STATUS-GROUP.
007900     05  WS-LEDG-FS                    PIC X(2).
008000         88  WS-LEDG-EOF                   VALUE '10'.
008100     05  WS-RPT-FS                     PIC X(2).
008200     05  FILLER                        PIC X(2).
008300 01  WS-COUNTERS.
008400     05  WS-TXN-TOTAL                   PIC 9(9)  COMP.
008500     05  WS-TXN-WITH-CONTRACT           PIC 9(9)  COMP.
008600     05  WS-TXN-NO-CONTRACT             PIC 9(9)  COMP.
008700     05  WS-SWAP-COUNT                  PIC 9(9)  COMP.
008800     05  FILLER                        PIC X(4).
008900 01  WS-AMOUNTS.
009000     05  WS-FEE-TOTAL                   PIC S9(13)V99.
009100     05  WS-FEE-TOTAL-VIEW REDEFINES WS-FEE-TOTAL.
009200         10  WS-FEE-WHOLE               PIC 9(13).
009300         10  WS-FEE-DEC                 PIC 9(2).
009400     05  WS-COMMISSION-TOTAL            PIC S9(13)V99.
009500     05  WS-PNL-PROFIT-TOTAL            PIC S9(13)V99.
009600     05  WS-PNL-LOSS-TOTAL              PIC S9(13)V99.
009700     05  WS-TOTAL-REVENUE               PIC S9(13)V99.
009800     05  FILLER                        PIC X(4).
009900*
010000*    WS-TOTAL-REVENUE-VIEW REDEFINES THE REVENUE ACCUMULATOR
010100*    SO THE PRINT-EDIT PARAGRAPH CAN SPLIT SIGN/WHOLE/DECIMAL
010200*    ONTO THE COLUMNAR REPORT LINE.
010300*
010400 01  WS-TOTAL-REVENUE-VIEW REDEFINES WS-TOTAL-REVENUE.
010500     05  WS-REV-WHOLE                   PIC 9(13).
010600     05  WS-REV-DEC                     PIC 9(2).
010700 01  WS-COVERAGE-PCT                   PIC 9(3)V99.
010800 01  WS-COVERAGE-PCT-VIEW REDEFINES WS-COVERAGE-PCT.
010900     05  WS-COV-WHOLE                   PIC 9(3).
011000     05  WS-COV-DEC                     PIC 9(2).
011100*
011200*    WS-RIBA-SCORE IS A STANDALONE ACCUMULATOR, NOT PART OF ANY
011300*    LARGER GROUP - KEPT AT THE 77 LEVEL.
011400*
011500 77  WS-RIBA-SCORE                     PIC 9(3)  COMP.
011600 01  WS-COMPLIANCE-STATUS               PIC X(15).
011700     88  WS-STATUS-COMPLIANT               VALUE
011800             'COMPLIANT      '.
011900     88  WS-STATUS-NEEDS-ATTN              VALUE
012000             'NEEDS_ATTENTION'.
012100     88  WS-STATUS-NON-COMPLIANT           VALUE
012200             'NON_COMPLIANT  '.
012300 01  WS-REPORT-LINES.
012400     05  WS-RPT-HEADING-1.
012500         10  FILLER                     PIC X(35) VALUE
012600             'SHARIA COMPLIANCE / REVENUE REPORT'.
012700         10  FILLER                     PIC X(97) VALUE SPACES.
012800     05  WS-RPT-TOTALS-LINE.
012900         10  FILLER                     PIC X(20) VALUE
013000             'TRANSACTIONS........'.
013100         10  RPT-T-TOTAL                PIC ZZZ,ZZZ,ZZ9.
013200         10  FILLER                     PIC X(4)  VALUE SPACES.
013300         10  FILLER                     PIC X(20) VALUE
013400             'WITH CONTRACT........'.
013500         10  RPT-T-WITH-CTR             PIC ZZZ,ZZZ,ZZ9.
013600         10  FILLER                     PIC X(4)  VALUE SPACES.
013700         10  FILLER                     PIC X(20) VALUE
013800             'WITHOUT CONTRACT.....'.
013900         10  RPT-T-NO-CTR               PIC ZZZ,ZZZ,ZZ9.
014000         10  FILLER                     PIC X(29) VALUE SPACES.
014100     05  WS-RPT-COVERAGE-LINE.
014200         10  FILLER                     PIC X(20) VALUE
014300             'CONTRACT COVERAGE...'.
014400         10  RPT-C-PERCENT              PIC ZZ9.99.
014500         10  FILLER                     PIC X(1)  VALUE '%'.
014600         10  FILLER                     PIC X(4)  VALUE SPACES.
014700         10  FILLER                     PIC X(20) VALUE
014800             'SWAP TRANSACTIONS....'.
014900         10  RPT-C-SWAP                 PIC ZZZ,ZZZ,ZZ9.
015000         10  FILLER                     PIC X(73) VALUE SPACES.
015100     05  WS-RPT-REVENUE-LINE.
015200         10  FILLER                     PIC X(20) VALUE
015300             'FEE TOTAL............'.
015400         10  RPT-R-FEE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
015500         10  FILLER                     PIC X(4)  VALUE SPACES.
015600         10  FILLER                     PIC X(20) VALUE
015700             'COMMISSION TOTAL.....'.
015800         10  RPT-R-COMM                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
015900         10  FILLER                     PIC X(21) VALUE SPACES.
016000     05  WS-RPT-PNL-LINE.
016100         10  FILLER                     PIC X(20) VALUE
016200             'TRADE-PNL PROFIT.....'.
016300         10  RPT-P-PROFIT               PIC Z,ZZZ,ZZZ,ZZ9.99-.
016400         10  FILLER                     PIC X(4)  VALUE SPACES.
016500         10  FILLER                     PIC X(20) VALUE
016600             'TRADE-PNL LOSS........'.
016700         10  RPT-P-LOSS                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
016800         10  FILLER                     PIC X(21) VALUE SPACES.
016900     05  WS-RPT-REVENUE-TOTAL-LINE.
017000         10  FILLER                     PIC X(20) VALUE
017100             'TOTAL REVENUE........'.
017200         10  RPT-REV-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.
017300         10  FILLER                     PIC X(85) VALUE SPACES.
017400     05  WS-RPT-SCORE-LINE.
017500         10  FILLER                     PIC X(20) VALUE
017600             'RIBA RISK SCORE......'.
017700         10  RPT-S-SCORE                PIC ZZ9.
017800         10  FILLER                     PIC X(4)  VALUE SPACES.
017900         10  FILLER                     PIC X(20) VALUE
018000             'STATUS...............'.
018100         10  RPT-S-STATUS               PIC X(15).
018200         10  FILLER                     PIC X(66) VALUE SPACES.
018300     05  WS-RPT-PROOF-LINE.
018400         10  FILLER                     PIC X(2)  VALUE SPACES.
018500         10  RPT-PF-TEXT                PIC X(100).
018600         10  FILLER                     PIC X(30) VALUE SPACES.
018700 PROCEDURE DIVISION.
018800 0000-MAIN-CONTROL.
018900     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
019000     PERFORM 2000-SCAN-LEDGER-THRU-EXIT THRU 2000-SCAN-LEDGER-EXIT
019100         UNTIL WS-END-OF-LEDGER.
019200     PERFORM 3000-SCORE-COMPLIANCE-THRU-EXIT
019300         THRU 3000-SCORE-COMPLIANCE-EXIT.
019400     PERFORM 4000-PRINT-REPORT-THRU-EXIT
019500         THRU 4000-PRINT-REPORT-EXIT.
019600     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
019700     STOP RUN.
019800 0000-MAIN-EXIT.
019900     EXIT.
020000*
020100*    1000-INITIALIZE-THRU-EXIT.
020200*
020300 1000-INITIALIZE-THRU-EXIT.
020400     OPEN INPUT  LEDGER-TRANSACTION-FILE
020500          OUTPUT COMPLIANCE-RPT.
020600     IF WS-LEDG-FS NOT = '00'
020700         DISPLAY 'HB-SHARIA-COMPLIANCE-RPT - LEDGFIL OPEN '
020800             WS-LEDG-FS
020900         GO TO 9999-ABEND.
021000     MOVE ZERO TO WS-TXN-TOTAL WS-TXN-WITH-CONTRACT
021100                  WS-TXN-NO-CONTRACT WS-SWAP-COUNT
021200                  WS-FEE-TOTAL WS-COMMISSION-TOTAL
021300                  WS-PNL-PROFIT-TOTAL WS-PNL-LOSS-TOTAL.
021400     PERFORM 9000-READ-LEDGER-THRU-EXIT
021500         THRU 9000-READ-LEDGER-EXIT.
021600 1000-INITIALIZE-EXIT.
021700     EXIT.
021800*
021900*    2000-SCAN-LEDGER-THRU-EXIT - U15 LEDGER PASS. ACCUMULATES
022000*    CONTRACT COVERAGE, SWAP COUNT AND REVENUE/PNL TOTALS.
022100*
022200 2000-SCAN-LEDGER-THRU-EXIT.
022300     ADD 1 TO WS-TXN-TOTAL.
022400     IF TXN-CONTRACT-MISSING
022500         ADD 1 TO WS-TXN-NO-CONTRACT
022600     ELSE
022700         ADD 1 TO WS-TXN-WITH-CONTRACT.
022800     IF TXN-TYPE-SWAP
022900         ADD 1 TO WS-SWAP-COUNT.
023000     IF TXN-STATUS-COMPLETED
023100         IF TXN-TYPE-FEE
023200             IF TXN-AMOUNT LESS THAN ZERO
023300                 COMPUTE WS-FEE-TOTAL =
023400                     WS-FEE-TOTAL - TXN-AMOUNT
023500             ELSE
023600                 ADD TXN-AMOUNT TO WS-FEE-TOTAL
023700         ELSE
023800             IF TXN-TYPE-COMMISSION
023900                 ADD TXN-AMOUNT TO WS-COMMISSION-TOTAL
024000             ELSE
024100                 IF TXN-TYPE-TRADE-PNL
024200                     IF TXN-AMOUNT GREATER THAN ZERO
024300                         ADD TXN-AMOUNT TO WS-PNL-PROFIT-TOTAL
024400                     ELSE
024500                         IF TXN-AMOUNT LESS THAN ZERO
024600                             COMPUTE WS-PNL-LOSS-TOTAL =
024700                                 WS-PNL-LOSS-TOTAL - TXN-AMOUNT.
024800     PERFORM 9000-READ-LEDGER-THRU-EXIT
024900         THRU 9000-READ-LEDGER-EXIT.
025000 2000-SCAN-LEDGER-EXIT.
025100     EXIT.
025200*
025300*    3000-SCORE-COMPLIANCE-THRU-EXIT - U15 RIBA RISK SCORE AND
025400*    STATUS. REVENUE IS THE FEE TOTAL SCANNED ABOVE - THIS
025500*    LEDGER PASS IS ITSELF THE "LIFETIME" WALLET FEE TOTAL,
025600*    THERE BEING NO SEPARATE LIFETIME-FEE FIELD CARRIED ON THE
025700*    ACCOUNT RECORD TO ADD TO IT.
025800*
025900 3000-SCORE-COMPLIANCE-THRU-EXIT.
026000     MOVE ZERO TO WS-RIBA-SCORE.
026100     IF WS-TXN-TOTAL GREATER THAN ZERO
026200         COMPUTE WS-COVERAGE-PCT ROUNDED =
026300             WS-TXN-WITH-CONTRACT / WS-TXN-TOTAL * 100
026400     ELSE
026500         MOVE 100.00 TO WS-COVERAGE-PCT.
026600     IF WS-TXN-NO-CONTRACT GREATER THAN ZERO
026700         ADD 30 TO WS-RIBA-SCORE.
026800     IF WS-SWAP-COUNT GREATER THAN ZERO
026900         ADD 50 TO WS-RIBA-SCORE.
027000     IF WS-COVERAGE-PCT LESS THAN 100.00
027100         ADD 20 TO WS-RIBA-SCORE.
027200     IF WS-RIBA-SCORE = ZERO AND WS-COVERAGE-PCT = 100.00
027300         SET WS-STATUS-COMPLIANT TO TRUE
027400     ELSE
027500         IF WS-RIBA-SCORE LESS THAN 30
027600             SET WS-STATUS-NEEDS-ATTN TO TRUE
027700         ELSE
027800             SET WS-STATUS-NON-COMPLIANT TO TRUE.
027900     COMPUTE WS-TOTAL-REVENUE =
028000         WS-FEE-TOTAL + WS-COMMISSION-TOTAL.
028100 3000-SCORE-COMPLIANCE-EXIT.
028200     EXIT.
028300*
028400*    4000-PRINT-REPORT-THRU-EXIT - WRITES THE COLUMNAR TOTALS
028500*    SECTION FOLLOWED BY THE PROOF-STEP NARRATIVE LINES.
028600*
028700 4000-PRINT-REPORT-THRU-EXIT.
028800     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-HEADING-1.
028900     MOVE WS-TXN-TOTAL         TO RPT-T-TOTAL.
029000     MOVE WS-TXN-WITH-CONTRACT TO RPT-T-WITH-CTR.
029100     MOVE WS-TXN-NO-CONTRACT   TO RPT-T-NO-CTR.
029200     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-TOTALS-LINE.
029300     MOVE WS-COVERAGE-PCT      TO RPT-C-PERCENT.
029400     MOVE WS-SWAP-COUNT        TO RPT-C-SWAP.
029500     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-COVERAGE-LINE.
029600     MOVE WS-FEE-TOTAL         TO RPT-R-FEE.
029700     MOVE WS-COMMISSION-TOTAL  TO RPT-R-COMM.
029800     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-REVENUE-LINE.
029900     MOVE WS-PNL-PROFIT-TOTAL  TO RPT-P-PROFIT.
030000     MOVE WS-PNL-LOSS-TOTAL    TO RPT-P-LOSS.
030100     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-PNL-LINE.
030200     MOVE WS-TOTAL-REVENUE     TO RPT-REV-TOTAL.
030300     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-REVENUE-TOTAL-LINE.
030400     MOVE WS-RIBA-SCORE        TO RPT-S-SCORE.
030500     MOVE WS-COMPLIANCE-STATUS TO RPT-S-STATUS.
030600     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-SCORE-LINE.
030700     MOVE SPACES TO WS-RPT-PROOF-LINE.
030800     MOVE 'PROOF 1 - COVERAGE = WITH-CONTRACT / TOTAL * 100'
030900         TO RPT-PF-TEXT.
031000     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-PROOF-LINE.
031100     MOVE SPACES TO WS-RPT-PROOF-LINE.
031200     MOVE 'PROOF 2 - SCORE = 30(NO CONTRACT)+50(SWAP)+20(COV<100)'
031300         TO RPT-PF-TEXT.
031400     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-PROOF-LINE.
031500     MOVE SPACES TO WS-RPT-PROOF-LINE.
031600     MOVE 'PROOF 3 - REVENUE = FEE TOTAL + COMMISSION TOTAL'
031700         TO RPT-PF-TEXT.
031800     WRITE COMPLIANCE-RPT-LINE FROM WS-RPT-PROOF-LINE.
031900 4000-PRINT-REPORT-EXIT.
032000     EXIT.
032100*
032200*    9000-READ-LEDGER-THRU-EXIT.
032300*
032400 9000-READ-LEDGER-THRU-EXIT.
032500     READ LEDGER-TRANSACTION-FILE
032600         AT END SET WS-END-OF-LEDGER TO TRUE.
032700 9000-READ-LEDGER-EXIT.
032800     EXIT.
032900 8000-FINISH-THRU-EXIT.
033000     CLOSE LEDGER-TRANSACTION-FILE
033100           COMPLIANCE-RPT.
033200 8000-FINISH-EXIT.
033300     EXIT.
033400 9999-ABEND.
033500     DISPLAY 'HB-SHARIA-COMPLIANCE-RPT - ABEND'.
033600     STOP RUN.
033700
