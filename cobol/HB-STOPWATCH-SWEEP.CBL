000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-STOPWATCH-SWEEP.
000300 AUTHOR.        K SANTOS.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  06/12/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 06/12/89  KSN  IR-0080  ORIGINAL RUN - SL/TP WATCHER SWEEP.   *
001300* 02/14/91  KSN  IR-0141  PRICE TABLE LOADED BEFORE POSITION    *
001400*                         PASS TO AVOID RE-READING PRICEFIL.    *
001500* 12/03/93  TJK  IR-0219  SKIPPED COUNT FOR MISSING PRICE.      *
001600* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001700* 03/11/02  JAB  IR-0355  RAISED PRICE TABLE TO 2000 ENTRIES.   *
001800* 07/06/05  JAB  IR-0398  CLOSE GOTO FELL THRU TO NEXT PARA.     *
001900* 07/20/05  JAB  IR-0410  TABLE SUBSCRIPT MOVED TO 77 LEVEL -    *
002000*                         STANDALONE ITEM, NOT PART OF A GROUP.  *
002100* 07/27/05  JAB  IR-0421  ACCOUNT-MASTER-RECORD PICKED UP THE    *
002200*                         NEW LTD-DEPOSITS/WITHDRAWALS/WD-FEES   *
002300*                         FIELDS FROM ACM.TIP01 - LAYOUT ONLY,   *
002400*                         THIS RUN DOES NOT POST TO THEM.        *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT PRICE-TICK-FILE ASSIGN TO PRICFIL
003300         ORGANIZATION IS SEQUENTIAL
003400         FILE STATUS IS WS-PRIC-FS.
003500     SELECT POSITION-MASTER-FILE ASSIGN TO POSNFIL
003600         ORGANIZATION IS INDEXED
003700         ACCESS MODE IS SEQUENTIAL
003800         RECORD KEY IS POS-ID
003900         FILE STATUS IS WS-POSN-FS.
004000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
004100         ORGANIZATION IS INDEXED
004200         ACCESS MODE IS RANDOM
004300         RECORD KEY IS ACCT-ID
004400         FILE STATUS IS WS-ACCT-FS.
004500     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFIL
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-LEDG-FS.
004800     SELECT HIT-CLASSIFICATION-FILE ASSIGN TO HITSFIL
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-HITS-FS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PRICE-TICK-FILE
005400     LABEL RECORDS ARE STANDARD.
005500*
005600*    PRICE-TICK-RECORD - LAST KNOWN PRICE PER SYMBOL, ONE
005700*    RECORD PER SYMBOL. LOADED ENTIRELY INTO WS-PRICE-TABLE
005800*    BEFORE THE POSITION PASS BEGINS.
005900*
006000 01  PRICE-TICK-RECORD.
006100     05  PRC-SYMBOL                    PIC X(10).
006200     05  PRC-PRICE                     PIC 9(8)V9(6).
006300     05  PRC-VOLUME                    PIC 9(8)V99.
006400     05  PRC-MINUTE                    PIC 9(6).
006500     05  FILLER                        PIC X(2).
006600 FD  POSITION-MASTER-FILE
006700     LABEL RECORDS ARE STANDARD.
006800*
006900*    POSITION-MASTER-RECORD - READ SEQUENTIALLY BY KEY. ONLY
007000*    OPEN OR PARTIAL POSITIONS PARTICIPATE IN THE SWEEP.
007100*
007200 01  POSITION-MASTER-RECORD.
007300     05  POS-ID                        PIC 9(6).
007400     05  POS-ACCT-ID                   PIC 9(6).
007500     05  POS-SYMBOL                    PIC X(10).
007600     05  POS-SIDE                      PIC X(4).
007700         88  POS-SIDE-BUY                  VALUE 'BUY '.
007800         88  POS-SIDE-SELL                 VALUE 'SELL'.
007900     05  POS-MODE                      PIC X(5).
008000         88  POS-MODE-ULTRA                VALUE 'ULTRA'.
008100     05  POS-ENTRY-PRICE               PIC 9(8)V9(6).
008200     05  POS-STOP-LOSS                 PIC 9(8)V9(6).
008300     05  POS-TAKE-PROFIT               PIC 9(8)V9(6).
008400     05  POS-RISK-PCT                  PIC 9(3)V99.
008500     05  POS-SIZE                      PIC 9(10)V9(4).
008600     05  POS-REMAIN-SIZE               PIC 9(10)V9(4).
008700     05  POS-STATUS                    PIC X(7).
008800         88  POS-STATUS-OPEN               VALUE 'OPEN   '.
008900         88  POS-STATUS-PARTIAL             VALUE 'PARTIAL'.
009000         88  POS-STATUS-CLOSED              VALUE 'CLOSED '.
009100     05  POS-PNL                       PIC S9(13)V99.
009200     05  POS-PNL-VIEW REDEFINES POS-PNL.
009300         10  POS-PNL-WHOLE              PIC 9(13).
009400         10  POS-PNL-DEC                PIC 9(2).
009500     05  POS-UNREAL-PNL                PIC S9(13)V99.
009600     05  FILLER                        PIC X(3).
009700 FD  ACCOUNT-MASTER-FILE
009800     LABEL RECORDS ARE STANDARD.
009900*
010000*    ACCOUNT-MASTER-RECORD - RANDOM ACCESS BY ACCT-ID FOR
010100*    BALANCE UPDATE WHEN A HIT CLOSES A POSITION.
010200*
010300 01  ACCOUNT-MASTER-RECORD.
010400     05  ACCT-ID                       PIC 9(6).
010500     05  ACCT-USER-ID                  PIC 9(6).
010600     05  ACCT-TYPE                     PIC X(4).
010700         88  ACCT-TYPE-DEMO                VALUE 'DEMO'.
010800         88  ACCT-TYPE-REAL                VALUE 'REAL'.
010900     05  ACCT-STATUS                   PIC X(10).
011000     05  ACCT-BALANCE                  PIC S9(13)V99.
011100     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
011200     05  ACCT-EQUITY                   PIC S9(13)V99.
011300     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
011400     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
011500     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
011600     05  ACCT-SHARIA-FLAG              PIC X(1).
011700     05  ACCT-FROZEN-FLAG              PIC X(1).
011800     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
011900     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
012000     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
012100     05  FILLER                        PIC X(05).
012200 FD  LEDGER-TRANSACTION-FILE
012300     LABEL RECORDS ARE STANDARD.
012400*
012500*    LEDGER-TRANSACTION-RECORD - APPEND-ONLY, TRADE-PNL ENTRY
012600*    FOR EACH POSITION THE SWEEP CLOSES.
012700*
012800 01  LEDGER-TRANSACTION-RECORD.
012900     05  TXN-ID                        PIC 9(8).
013000     05  TXN-ACCT-ID                   PIC 9(6).
013100     05  TXN-TYPE                      PIC X(13).
013200         88  TXN-TYPE-TRADE-PNL            VALUE 'TRADE-PNL    '.
013300     05  TXN-STATUS                    PIC X(10).
013400         88  TXN-STATUS-COMPLETED          VALUE 'COMPLETED '.
013500     05  TXN-AMOUNT                    PIC S9(13)V99.
013600     05  TXN-AMOUNT-VIEW REDEFINES TXN-AMOUNT.
013700         10  TXN-AMT-WHOLE              PIC 9(13).
013800         10  TXN-AMT-DEC                PIC 9(2).
013900     05  TXN-BAL-BEFORE                PIC S9(13)V99.
014000     05  TXN-BAL-AFTER                 PIC S9(13)V99.
014100     05  TXN-TRADE-ID                  PIC 9(6).
014200     05  TXN-CONTRACT-TYPE             PIC X(8).
014300     05  TXN-AGE-HOURS                 PIC 9(4).
014400     05  FILLER                        PIC X(47).
014500 FD  HIT-CLASSIFICATION-FILE
014600     LABEL RECORDS ARE STANDARD.
014700*
014800*    HIT-CLASSIFICATION-RECORD - ONE PER POSITION TESTED, SHOWS
014900*    THE RESULT OF THE SL/TP TEST FOR THIS SWEEP CYCLE.
015000*
015100 01  HIT-CLASSIFICATION-RECORD.
015200     05  HIT-POS-ID                    PIC 9(6).
015300     05  HIT-SYMBOL                    PIC X(10).
015400     05  HIT-RESULT                    PIC X(8).
015500         88  HIT-RESULT-SL                 VALUE 'SL_HIT  '.
015600         88  HIT-RESULT-TP                 VALUE 'TP_HIT  '.
015700         88  HIT-RESULT-NONE                VALUE 'NONE    '.
015800         88  HIT-RESULT-SKIP                VALUE 'SKIPPED '.
015900     05  HIT-CURRENT-PRICE             PIC 9(8)V9(6).
016000     05  FILLER                        PIC X(10).
016100 WORKING-STORAGE SECTION.
016200 01  WS-FILE-STATUS-GROUP.
016300     05  WS-PRIC-FS                    PIC X(2).
016400         88  WS-PRIC-EOF                   VALUE '10'.
016500     05  WS-POSN-FS                    PIC X(2).
016600         88  WS-POSN-EOF                   VALUE '10'.
016700     05  WS-ACCT-FS                    PIC X(2).
016800     05  WS-LEDG-FS                    PIC X(2).
016900     05  WS-HITS-FS                    PIC X(2).
017000     05  FILLER                        PIC X(2).
017100 01  WS-SWITCHES.
017200     05  WS-PRICE-EOF-SW               PIC X(1)  VALUE 'N'.
017300         88  WS-END-OF-PRICES              VALUE 'Y'.
017400     05  WS-POSN-EOF-SW                PIC X(1)  VALUE 'N'.
017500         88  WS-END-OF-POSITIONS           VALUE 'Y'.
017600     05  WS-PRICE-FOUND-SW             PIC X(1)  VALUE 'N'.
017700         88  WS-PRICE-WAS-FOUND            VALUE 'Y'.
017800     05  FILLER                        PIC X(2).
017900 01  WS-HIT-CODE                       PIC X(6)  VALUE SPACES.
018000     88  WS-HIT-SL                         VALUE 'SL_HIT'.
018100     88  WS-HIT-TP                         VALUE 'TP_HIT'.
018200*
018300*    WS-PRICE-TABLE - CURRENT PRICE PER SYMBOL, LOADED ONCE
018400*    FROM PRICFIL AND SEARCHED LINEARLY DURING THE POSITION
018500*    PASS. WS-PRICE-COUNT REDEFINES THE TABLE OCCURS COUNT
018600*    HOLDER SO THE LOAD PARAGRAPH CAN TEST IT AS A NUMBER OR
018700*    EDIT IT ONTO THE CONTROL REPORT.
018800*
018900 01  WS-PRICE-TABLE-CONTROL.
019000     05  WS-PRICE-MAX-OCCURS           PIC 9(4)  COMP VALUE 2000.
019100     05  WS-PRICE-COUNT                PIC 9(4)  COMP VALUE ZERO.
019200     05  FILLER                        PIC X(4).
019300 01  WS-PRICE-TABLE.
019400     05  WS-PRICE-ENTRY OCCURS 2000 TIMES
019500             INDEXED BY WS-PRICE-IDX.
019600         10  WS-TBL-SYMBOL              PIC X(10).
019700         10  WS-TBL-PRICE               PIC 9(8)V9(6).
019800         10  FILLER                     PIC X(2).
019900 01  WS-CURRENT-PRICE                  PIC 9(8)V9(6).
020000 01  WS-WORK-FIELDS.
020100     05  WS-PRICE-LESS-ENTRY            PIC S9(9)V9(6).
020200     05  WS-REALIZED-PNL                PIC S9(13)V99.
020300     05  WS-REALIZED-PNL-VIEW REDEFINES WS-REALIZED-PNL.
020400         10  WS-RLZ-WHOLE               PIC 9(13).
020500         10  WS-RLZ-DEC                 PIC 9(2).
020600     05  FILLER                        PIC X(4).
020700 01  WS-COUNTERS.
020800     05  WS-POSNS-TESTED               PIC 9(7)  COMP.
020900     05  WS-SL-HITS                    PIC 9(7)  COMP.
021000     05  WS-TP-HITS                    PIC 9(7)  COMP.
021100     05  WS-SKIPPED                    PIC 9(7)  COMP.
021200     05  WS-NEXT-TXN-ID                PIC 9(8)  COMP.
021300     05  FILLER                        PIC X(4).
021400*
021500*    WS-SUB IS A STANDALONE SUBSCRIPT, NOT PART OF ANY LARGER
021600*    GROUP - KEPT AT THE 77 LEVEL.
021700*
021800 77  WS-SUB                            PIC 9(4)  COMP.
021900 PROCEDURE DIVISION.
022000 0000-MAIN-CONTROL.
022100     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
022200     PERFORM 1500-LOAD-PRICE-TABLE-THRU-EXIT
022300         THRU 1500-LOAD-PRICE-TABLE-EXIT
022400         UNTIL WS-END-OF-PRICES.
022500     PERFORM 1600-PRIME-POSITION-READ-THRU-EXIT
022600         THRU 1600-PRIME-POSITION-READ-EXIT.
022700     PERFORM 2000-SWEEP-POSITIONS-THRU-EXIT
022800         THRU 2000-SWEEP-POSITIONS-EXIT
022900         UNTIL WS-END-OF-POSITIONS.
023000     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
023100     STOP RUN.
023200 0000-MAIN-EXIT.
023300     EXIT.
023400*
023500*    1000-INITIALIZE-THRU-EXIT.
023600*
023700 1000-INITIALIZE-THRU-EXIT.
023800     OPEN INPUT  PRICE-TICK-FILE
023900          I-O    POSITION-MASTER-FILE
024000          I-O    ACCOUNT-MASTER-FILE
024100          EXTEND LEDGER-TRANSACTION-FILE
024200          OUTPUT HIT-CLASSIFICATION-FILE.
024300     IF WS-PRIC-FS NOT = '00'
024400         DISPLAY 'HB-STOPWATCH-SWEEP - PRICFIL OPEN ERR '
024500             WS-PRIC-FS
024600         GO TO 9999-ABEND.
024700     MOVE ZERO TO WS-POSNS-TESTED WS-SL-HITS WS-TP-HITS
024800                  WS-SKIPPED WS-PRICE-COUNT.
024900     MOVE 1 TO WS-NEXT-TXN-ID.
025000     PERFORM 9100-READ-PRICE-THRU-EXIT THRU 9100-READ-PRICE-EXIT.
025100 1000-INITIALIZE-EXIT.
025200     EXIT.
025300*
025400*    1600-PRIME-POSITION-READ-THRU-EXIT - FIRST POSITION READ,
025500*    PERFORMED ONCE THE PRICE TABLE IS FULLY LOADED.
025600*
025700 1600-PRIME-POSITION-READ-THRU-EXIT.
025800     PERFORM 9200-READ-POSITION-THRU-EXIT
025900         THRU 9200-READ-POSITION-EXIT.
026000 1600-PRIME-POSITION-READ-EXIT.
026100     EXIT.
026200*
026300*    1500-LOAD-PRICE-TABLE-THRU-EXIT - BUILDS THE IN-MEMORY
026400*    PRICE TABLE ONE TICK RECORD AT A TIME.
026500*
026600 1500-LOAD-PRICE-TABLE-THRU-EXIT.
026700     IF WS-PRICE-COUNT LESS THAN WS-PRICE-MAX-OCCURS
026800         ADD 1 TO WS-PRICE-COUNT
026900         SET WS-PRICE-IDX TO WS-PRICE-COUNT
027000         MOVE PRC-SYMBOL TO WS-TBL-SYMBOL (WS-PRICE-IDX)
027100         MOVE PRC-PRICE  TO WS-TBL-PRICE (WS-PRICE-IDX).
027200     PERFORM 9100-READ-PRICE-THRU-EXIT THRU 9100-READ-PRICE-EXIT.
027300 1500-LOAD-PRICE-TABLE-EXIT.
027400     EXIT.
027500*
027600*    2000-SWEEP-POSITIONS-THRU-EXIT - U6 SL/TP WATCHER SWEEP.
027700*    TESTS ONE OPEN OR PARTIAL POSITION AGAINST ITS SYMBOL'S
027800*    CURRENT PRICE.
027900*
028000 2000-SWEEP-POSITIONS-THRU-EXIT.
028100     IF POS-STATUS-OPEN OR POS-STATUS-PARTIAL
028200         PERFORM 2100-FIND-PRICE-THRU-EXIT
028300             THRU 2100-FIND-PRICE-EXIT
028400         IF WS-PRICE-WAS-FOUND
028500             ADD 1 TO WS-POSNS-TESTED
028600             PERFORM 2200-TEST-HIT-THRU-EXIT
028700                 THRU 2200-TEST-HIT-EXIT
028800         ELSE
028900             ADD 1 TO WS-SKIPPED
029000             SET HIT-RESULT-SKIP TO TRUE
029100             MOVE ZERO TO HIT-CURRENT-PRICE
029200             PERFORM 2900-WRITE-HIT-LINE-THRU-EXIT
029300                 THRU 2900-WRITE-HIT-LINE-EXIT.
029400     PERFORM 9200-READ-POSITION-THRU-EXIT
029500         THRU 9200-READ-POSITION-EXIT.
029600 2000-SWEEP-POSITIONS-EXIT.
029700     EXIT.
029800*
029900*    2100-FIND-PRICE-THRU-EXIT - LINEAR SEARCH OF THE PRICE
030000*    TABLE BY SYMBOL. THE TABLE IS SMALL ENOUGH (2000 ENTRIES
030100*    AT MOST, ONE PER TRADED SYMBOL) THAT A SEQUENTIAL SCAN
030200*    NEEDS NO SORTED-KEY SEARCH.
030300*
030400 2100-FIND-PRICE-THRU-EXIT.
030500     MOVE 'N' TO WS-PRICE-FOUND-SW.
030600     MOVE ZERO TO WS-CURRENT-PRICE.
030700     PERFORM VARYING WS-SUB FROM 1 BY 1
030800             UNTIL WS-SUB GREATER THAN WS-PRICE-COUNT
030900                OR WS-PRICE-WAS-FOUND
031000         IF WS-TBL-SYMBOL (WS-SUB) = POS-SYMBOL
031100             MOVE 'Y' TO WS-PRICE-FOUND-SW
031200             MOVE WS-TBL-PRICE (WS-SUB) TO WS-CURRENT-PRICE.
031300 2100-FIND-PRICE-EXIT.
031400     EXIT.
031500*
031600*    2200-TEST-HIT-THRU-EXIT - SL TEST PRECEDES TP TEST, SAME
031700*    RULE AS HB-POSITION-CLOSER'S 3200 PARAGRAPH, RESTATED
031800*    HERE PER THE SHOP'S NO-CALL, SELF-CONTAINED HABIT.
031900*
032000 2200-TEST-HIT-THRU-EXIT.
032100     MOVE SPACES TO WS-HIT-CODE.
032200     IF POS-SIDE-BUY
032300         IF WS-CURRENT-PRICE NOT GREATER THAN POS-STOP-LOSS
032400             SET WS-HIT-SL TO TRUE
032500         ELSE
032600             IF POS-TAKE-PROFIT NOT = ZERO
032700                 IF WS-CURRENT-PRICE NOT
032800                         LESS THAN POS-TAKE-PROFIT
032900                     SET WS-HIT-TP TO TRUE
033000     ELSE
033100         IF WS-CURRENT-PRICE NOT LESS THAN POS-STOP-LOSS
033200             SET WS-HIT-SL TO TRUE
033300         ELSE
033400             IF POS-TAKE-PROFIT NOT = ZERO
033500                 IF WS-CURRENT-PRICE NOT
033600                         GREATER THAN POS-TAKE-PROFIT
033700                     SET WS-HIT-TP TO TRUE.
033800     IF WS-HIT-SL
033900         SET HIT-RESULT-SL TO TRUE
034000         ADD 1 TO WS-SL-HITS
034100         PERFORM 2300-CLOSE-AT-MARKET-THRU-EXIT
034200             THRU 2300-CLOSE-AT-MARKET-EXIT
034300     ELSE
034400         IF WS-HIT-TP
034500             SET HIT-RESULT-TP TO TRUE
034600             ADD 1 TO WS-TP-HITS
034700             PERFORM 2300-CLOSE-AT-MARKET-THRU-EXIT
034800                 THRU 2300-CLOSE-AT-MARKET-EXIT
034900         ELSE
035000             SET HIT-RESULT-NONE TO TRUE.
035100     MOVE WS-CURRENT-PRICE TO HIT-CURRENT-PRICE.
035200     PERFORM 2900-WRITE-HIT-LINE-THRU-EXIT
035300         THRU 2900-WRITE-HIT-LINE-EXIT.
035400 2200-TEST-HIT-EXIT.
035500     EXIT.
035600*
035700*    2300-CLOSE-AT-MARKET-THRU-EXIT - RESTATES HB-POSITION-
035800*    CLOSER'S 3300/3400/3500 LOGIC FOR A FULL CLOSE AT THE
035900*    CURRENT SWEEP PRICE. A SWEEP HIT IS ALWAYS A FULL CLOSE
036000*    OF THE REMAINING SIZE.
036100*
036200 2300-CLOSE-AT-MARKET-THRU-EXIT.
036300     IF POS-SIDE-BUY
036400         COMPUTE WS-PRICE-LESS-ENTRY =
036500             WS-CURRENT-PRICE - POS-ENTRY-PRICE
036600     ELSE
036700         COMPUTE WS-PRICE-LESS-ENTRY =
036800             POS-ENTRY-PRICE - WS-CURRENT-PRICE.
036900     COMPUTE WS-REALIZED-PNL ROUNDED =
037000         WS-PRICE-LESS-ENTRY * POS-REMAIN-SIZE.
037100     ADD WS-REALIZED-PNL TO POS-PNL.
037200     MOVE ZERO TO POS-UNREAL-PNL POS-REMAIN-SIZE.
037300     SET POS-STATUS-CLOSED TO TRUE.
037400     REWRITE POSITION-MASTER-RECORD.
037500     MOVE POS-ACCT-ID TO ACCT-ID.
037600     READ ACCOUNT-MASTER-FILE
037700         INVALID KEY GO TO 2300-CLOSE-AT-MARKET-EXIT.
037800     MOVE WS-NEXT-TXN-ID       TO TXN-ID.
037900     MOVE POS-ACCT-ID          TO TXN-ACCT-ID.
038000     SET  TXN-TYPE-TRADE-PNL   TO TRUE.
038100     SET  TXN-STATUS-COMPLETED TO TRUE.
038200     MOVE WS-REALIZED-PNL      TO TXN-AMOUNT.
038300     MOVE ACCT-BALANCE         TO TXN-BAL-BEFORE.
038400     ADD  WS-REALIZED-PNL      TO ACCT-BALANCE.
038500     MOVE ACCT-BALANCE         TO TXN-BAL-AFTER.
038600     MOVE POS-ID               TO TXN-TRADE-ID.
038700     MOVE SPACES               TO TXN-CONTRACT-TYPE.
038800     MOVE ZERO                 TO TXN-AGE-HOURS.
038900     IF WS-REALIZED-PNL LESS THAN ZERO
039000         COMPUTE ACCT-DAILY-LOSS-CUR =
039100             ACCT-DAILY-LOSS-CUR - WS-REALIZED-PNL.
039200     REWRITE ACCOUNT-MASTER-RECORD.
039300     WRITE LEDGER-TRANSACTION-RECORD.
039400     ADD 1 TO WS-NEXT-TXN-ID.
039500 2300-CLOSE-AT-MARKET-EXIT.
039600     EXIT.
039700*
039800*    2900-WRITE-HIT-LINE-THRU-EXIT.
039900*
040000 2900-WRITE-HIT-LINE-THRU-EXIT.
040100     MOVE POS-ID     TO HIT-POS-ID.
040200     MOVE POS-SYMBOL TO HIT-SYMBOL.
040300     WRITE HIT-CLASSIFICATION-RECORD.
040400 2900-WRITE-HIT-LINE-EXIT.
040500     EXIT.
040600*
040700*    9100-READ-PRICE-THRU-EXIT.
040800*
040900 9100-READ-PRICE-THRU-EXIT.
041000     READ PRICE-TICK-FILE
041100         AT END SET WS-END-OF-PRICES TO TRUE.
041200 9100-READ-PRICE-EXIT.
041300     EXIT.
041400*
041500*    9200-READ-POSITION-THRU-EXIT.
041600*
041700 9200-READ-POSITION-THRU-EXIT.
041800     READ POSITION-MASTER-FILE
041900         AT END SET WS-END-OF-POSITIONS TO TRUE.
042000 9200-READ-POSITION-EXIT.
042100     EXIT.
042200*
042300*    8000-FINISH-THRU-EXIT - DISPLAYS CONTROL TOTALS ON THE
042400*    OPERATOR CONSOLE, CLOSES ALL FILES.
042500*
042600 8000-FINISH-THRU-EXIT.
042700     DISPLAY 'HB-STOPWATCH-SWEEP - PRICES LOADED  '
042800         WS-PRICE-COUNT.
042900     DISPLAY 'HB-STOPWATCH-SWEEP - POSNS TESTED   '
043000         WS-POSNS-TESTED.
043100     DISPLAY 'HB-STOPWATCH-SWEEP - SL HITS        ' WS-SL-HITS.
043200     DISPLAY 'HB-STOPWATCH-SWEEP - TP HITS        ' WS-TP-HITS.
043300     DISPLAY 'HB-STOPWATCH-SWEEP - SKIPPED NO PRC ' WS-SKIPPED.
043400     CLOSE PRICE-TICK-FILE
043500           POSITION-MASTER-FILE
043600           ACCOUNT-MASTER-FILE
043700           LEDGER-TRANSACTION-FILE
043800           HIT-CLASSIFICATION-FILE.
043900 8000-FINISH-EXIT.
044000     EXIT.
044100 9999-ABEND.
044200     DISPLAY 'HB-STOPWATCH-SWEEP - ABNORMAL TERMINATION'.
044300     STOP RUN.
044400
