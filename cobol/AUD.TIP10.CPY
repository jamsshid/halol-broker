000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WALLET-AUDIT-RESULT.
000300 AUTHOR.        M FARUQI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  02/13/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 02/13/95  MFQ  IR-0252  ORIGINAL COPY BOOK - WALLET AUDIT OUT.*
001300* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT. *
001400*****************************************************************
001500 ENVIRONMENT DIVISION.
001600 CONFIGURATION SECTION.
001700 SPECIAL-NAMES.
001800     C01 IS TOP-OF-FORM.
001900 INPUT-OUTPUT SECTION.
002000 FILE-CONTROL.
002100     SELECT WALLET-AUDIT-RESULT ASSIGN TO AUDTFIL
002200         ORGANIZATION IS LINE SEQUENTIAL.
002300 DATA DIVISION.
002400 FILE SECTION.
002500 FD  WALLET-AUDIT-RESULT
002600     LABEL RECORDS ARE STANDARD.
002700*
002800*    WALLET-AUDIT-RESULT-RECORD - ONE PER ACCOUNT SCANNED BY
002900*    THE WALLET AUDIT RUN, COMPARING STATED BALANCE AGAINST
003000*    THE BALANCE RECALCULATED FROM THE LEDGER.
003100*    LINE SEQUENTIAL - VARIABLE LENGTH.
003200*
003300 01  WALLET-AUDIT-RESULT-RECORD.
003400     05  AUD-ACCT-ID                   PIC 9(6).
003500     05  AUD-CONSISTENT-FLAG           PIC X(1).
003600         88  AUD-IS-CONSISTENT             VALUE 'Y'.
003700         88  AUD-IS-INCONSISTENT           VALUE 'N'.
003800     05  AUD-ACCOUNT-BALANCE           PIC S9(13)V99.
003900     05  AUD-CALCULATED-BALANCE        PIC S9(13)V99.
004000     05  AUD-DIFFERENCE                PIC S9(13)V99.
004100     05  AUD-SEVERITY                  PIC X(8).
004200         88  AUD-SEV-INFO                  VALUE 'INFO    '.
004300         88  AUD-SEV-WARNING               VALUE 'WARNING '.
004400         88  AUD-SEV-CRITICAL              VALUE 'CRITICAL'.
004500     05  AUD-TXN-COUNT                 PIC 9(6).
004600     05  AUD-DIFF-SIGN REDEFINES AUD-DIFFERENCE.
004700         10  AUD-DIFF-DIGITS            PIC 9(13).
004800         10  AUD-DIFF-DEC               PIC 9(2).
004900     05  AUD-BAL-SIGN REDEFINES AUD-ACCOUNT-BALANCE.
005000         10  AUD-BAL-DIGITS             PIC 9(13).
005100         10  AUD-BAL-DEC                PIC 9(2).
005200     05  FILLER                        PIC X(10).
005300 WORKING-STORAGE SECTION.
005400 77  WS-RECS-READ                  PIC 9(7) COMP.
005500 PROCEDURE DIVISION.
005600 0000-COPY-BOOK-EXIT.
005700*    WALLET AUDIT RESULT COPY BOOK - COMPILED STANDALONE ONLY.
005800     STOP RUN.
