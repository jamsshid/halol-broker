000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RISK-ALERT.
000300 AUTHOR.        M FARUQI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  02/06/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 02/06/95  MFQ  IR-0251  ORIGINAL COPY BOOK - DAILY LOSS ALERT.*
001300* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT. *
001400* 02/03/99  SNS  IR-0308  Y2K REGRESSION - VERIFIED CENTURY BRK.*
001500*****************************************************************
001600 ENVIRONMENT DIVISION.
001700 CONFIGURATION SECTION.
001800 SPECIAL-NAMES.
001900     C01 IS TOP-OF-FORM.
002000 INPUT-OUTPUT SECTION.
002100 FILE-CONTROL.
002200     SELECT RISK-ALERT ASSIGN TO ALRTFIL
002300         ORGANIZATION IS LINE SEQUENTIAL.
002400 DATA DIVISION.
002500 FILE SECTION.
002600 FD  RISK-ALERT
002700     LABEL RECORDS ARE STANDARD.
002800*
002900*    RISK-ALERT-RECORD - ONE PER ACCOUNT BREACHING A DAILY
003000*    LOSS THRESHOLD DURING THE ALERT SWEEP RUN.
003100*    LINE SEQUENTIAL - VARIABLE LENGTH.
003200*
003300 01  RISK-ALERT-RECORD.
003400     05  ALR-ACCT-ID                   PIC 9(6).
003500     05  ALR-LEVEL                     PIC X(8).
003600         88  ALR-LEVEL-WARNING             VALUE 'WARNING '.
003700         88  ALR-LEVEL-CRITICAL            VALUE 'CRITICAL'.
003800     05  ALR-LOSS-CURRENT              PIC S9(13)V99.
003900     05  ALR-LOSS-LIMIT                PIC S9(13)V99.
004000     05  ALR-LOSS-PERCENT              PIC 9(3)V99.
004100     05  ALR-MESSAGE                   PIC X(80).
004200     05  ALR-PERCENT-WHOLE REDEFINES ALR-LOSS-PERCENT.
004300         10  ALR-PCT-INT                PIC 9(3).
004400         10  ALR-PCT-DEC                PIC 9(2).
004500     05  ALR-CURRENT-SIGN REDEFINES ALR-LOSS-CURRENT.
004600         10  ALR-CUR-DIGITS             PIC 9(13).
004700         10  ALR-CUR-DEC                PIC 9(2).
004800     05  FILLER                        PIC X(6).
004900 WORKING-STORAGE SECTION.
005000 77  WS-RECS-READ                  PIC 9(7) COMP.
005100 PROCEDURE DIVISION.
005200 0000-COPY-BOOK-EXIT.
005300*    RISK ALERT COPY BOOK - COMPILED STANDALONE ONLY.
005400     STOP RUN.
