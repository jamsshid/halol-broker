000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRICE-TICK.
000300 AUTHOR.        R HALABI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  03/26/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 03/26/88  RHA  IR-0044  ORIGINAL COPY BOOK - MARKET TICK FEED. *
001300* 06/19/90  KSN  IR-0130  ADDED VOLUME FOR CANDLE ROLL-UP.       *
001400* 11/07/91  KSN  IR-0177  ADDED MINUTE-BUCKET FOR SL/TP SWEEP.   *
001500* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001600*****************************************************************
001700 ENVIRONMENT DIVISION.
001800 CONFIGURATION SECTION.
001900 SPECIAL-NAMES.
002000     C01 IS TOP-OF-FORM.
002100 INPUT-OUTPUT SECTION.
002200 FILE-CONTROL.
002300     SELECT PRICE-TICK ASSIGN TO PRICFIL
002400         ORGANIZATION IS SEQUENTIAL.
002500 DATA DIVISION.
002600 FILE SECTION.
002700 FD  PRICE-TICK
002800     LABEL RECORDS ARE STANDARD.
002900*
003000*    PRICE-TICK-RECORD - ONE PER MARKET TICK, SORTED BY
003100*    SYMBOL AND TICK TIME.  RECFM FB  LRECL 42
003200*
003300 01  PRICE-TICK-RECORD.
003400     05  PRC-SYMBOL                    PIC X(10).
003500     05  PRC-PRICE                     PIC 9(8)V9(6).
003600     05  PRC-VOLUME                    PIC 9(8)V99.
003700     05  PRC-MINUTE                    PIC 9(6).
003800     05  PRC-MINUTE-BUCKET REDEFINES PRC-MINUTE.
003900         10  PRC-MIN-HH                PIC 9(2).
004000         10  PRC-MIN-MM                PIC 9(2).
004100         10  PRC-MIN-SS                PIC 9(2).
004200     05  PRC-PRICE-WHOLE REDEFINES PRC-PRICE.
004300         10  PRC-PRICE-INT             PIC 9(8).
004400         10  PRC-PRICE-DEC             PIC 9(6).
004500     05  FILLER                        PIC X(2).
004600 WORKING-STORAGE SECTION.
004700 77  WS-RECS-READ                  PIC 9(7) COMP.
004800 PROCEDURE DIVISION.
004900 0000-COPY-BOOK-EXIT.
005000*    PRICE TICK COPY BOOK - COMPILED STANDALONE ONLY.
005100     STOP RUN.
