000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCOUNT-MASTER.
000300 AUTHOR.        R HALABI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  03/12/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 03/12/88  RHA  IR-0041  ORIGINAL COPY BOOK - CASH ACCT MASTER. *
001300* 09/02/88  RHA  IR-0058  ADDED MAX-RISK AND MAX-DAILY-LOSS PCTS.*
001400* 06/19/90  KSN  IR-0130  ADDED LOCKED-BAL FOR MARGIN HOLDS.     *
001500* 11/07/91  KSN  IR-0177  ADDED EQUITY FOR FLOATING PNL DISPLAY. *
001600* 04/30/93  TJK  IR-0212  ADDED SHARIA-FLAG PER COMPLIANCE DEPT. *
001700* 08/15/94  TJK  IR-0233  ADDED FROZEN-FLAG - COMPLIANCE HOLDS.  *
001800* 01/09/95  MFQ  IR-0249  ADDED DAILY-LOSS-CUR ACCUMULATOR.      *
001900* 10/22/98  MFQ  IR-0301  Y2K - ESTABLISHED-DATE NOW CC/YY/MM/DD.*
002000* 02/03/99  SNS  IR-0308  Y2K REGRESSION - VERIFIED CENTURY BRK. *
002100* 07/11/01  SNS  IR-0344  DEMO ACCT TYPE ADDED FOR PAPER TRADING.*
002200* 05/26/04  JAB  IR-0390  KYC PENDING STATUS ADDED PER LEGAL.    *
002300* 07/27/05  JAB  IR-0415  ADDED LTD-DEPOSITS, LTD-WITHDRAWALS    *
002400*                         AND LTD-WD-FEES - WALLET BATCH NOW     *
002500*                         CARRIES ITS OWN LIFETIME TOTALS.       *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT ACCOUNT-MASTER ASSIGN TO ACCTFIL
003400         ORGANIZATION IS LINE SEQUENTIAL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  ACCOUNT-MASTER
003800     LABEL RECORDS ARE STANDARD.
003900*
004000*    ACCOUNT-MASTER-RECORD  - ONE PER TRADING ACCOUNT
004100*    RECFM FB  LRECL 156
004200*
004300 01  ACCOUNT-MASTER-RECORD.
004400     05  ACCT-ID                       PIC 9(6).
004500     05  ACCT-USER-ID                  PIC 9(6).
004600     05  ACCT-TYPE                     PIC X(4).
004700         88  ACCT-TYPE-DEMO                VALUE 'DEMO'.
004800         88  ACCT-TYPE-REAL                VALUE 'REAL'.
004900     05  ACCT-STATUS                   PIC X(10).
005000         88  ACCT-STATUS-ACTIVE            VALUE 'ACTIVE    '.
005100         88  ACCT-STATUS-SUSPENDED         VALUE 'SUSPENDED '.
005200         88  ACCT-STATUS-PENDKYC           VALUE 'PENDKYC   '.
005300         88  ACCT-STATUS-CLOSED            VALUE 'CLOSED    '.
005400     05  ACCT-BALANCE                  PIC S9(13)V99.
005500     05  ACCT-BAL-EDIT-VIEW REDEFINES ACCT-BALANCE.
005600         10  ACCT-BAL-WHOLE             PIC 9(13).
005700         10  ACCT-BAL-DEC               PIC 9(2).
005800     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
005900     05  ACCT-EQUITY                   PIC S9(13)V99.
006000     05  ACCT-EQUITY-EDIT-VIEW REDEFINES ACCT-EQUITY.
006100         10  ACCT-EQUITY-WHOLE          PIC 9(13).
006200         10  ACCT-EQUITY-DEC            PIC 9(2).
006300     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
006400     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
006500     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
006600     05  ACCT-SHARIA-FLAG              PIC X(1).
006700         88  ACCT-IS-SHARIA                VALUE 'Y'.
006800     05  ACCT-FROZEN-FLAG              PIC X(1).
006900         88  ACCT-IS-FROZEN                VALUE 'Y'.
007000     05  ACCT-ESTABLISHED-DATE.
007100         10  ACCT-EST-CC-YY-DATE.
007200             15  ACCT-EST-CC-DATE       PIC 9(2).
007300             15  ACCT-EST-YY-DATE       PIC 9(2).
007400         10  ACCT-EST-MM-DATE           PIC 9(2).
007500         10  ACCT-EST-DD-DATE           PIC 9(2).
007600     05  ACCT-EST-DATE-COMPRESSED REDEFINES
007700                              ACCT-ESTABLISHED-DATE.
007800         10  ACCT-EST-YYMMDD            PIC 9(8).
007900     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
008000     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
008100     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
008200     05  FILLER                        PIC X(05).
008300 WORKING-STORAGE SECTION.
008400 77  WS-RECS-READ                  PIC 9(7) COMP.
008500 PROCEDURE DIVISION.
008600 0000-COPY-BOOK-EXIT.
008700*    THIS MEMBER IS MAINTAINED AS A COPY BOOK - SEE THE
008800*    ACCOUNT-MASTER-RECORD 01-LEVEL ABOVE. COMPILED STANDALONE
008900*    ONLY TO PROVE THE LAYOUT BEFORE PROMOTING TO PRODUCTION.
009000     STOP RUN.
