000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGER-TRANSACTION.
000300 AUTHOR.        K SANTOS.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  05/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 05/09/89  KSN  IR-0072  ORIGINAL COPY BOOK - WALLET LEDGER.    *
001300* 06/19/90  KSN  IR-0130  ADDED TRADE-ID LINK TO POSITION MASTER.*
001400* 11/07/91  KSN  IR-0177  ADDED BAL-BEFORE/BAL-AFTER PER ENTRY.  *
001500* 04/30/93  TJK  IR-0212  ADDED CONTRACT-TYPE FOR SHARIA AUDIT.  *
001600* 08/15/94  TJK  IR-0233  ADDED AGE-HOURS FOR STUCK TXN SWEEP.   *
001700* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001800*****************************************************************
001900 ENVIRONMENT DIVISION.
002000 CONFIGURATION SECTION.
002100 SPECIAL-NAMES.
002200     C01 IS TOP-OF-FORM.
002300 INPUT-OUTPUT SECTION.
002400 FILE-CONTROL.
002500     SELECT LEDGER-TRANSACTION ASSIGN TO LEDGFIL
002600         ORGANIZATION IS LINE SEQUENTIAL.
002700 DATA DIVISION.
002800 FILE SECTION.
002900 FD  LEDGER-TRANSACTION
003000     LABEL RECORDS ARE STANDARD.
003100*
003200*    LEDGER-TRANSACTION-RECORD - ONE PER BALANCE MOVEMENT
003300*    APPEND-ONLY.  RECFM FB  LRECL 132
003400*
003500 01  LEDGER-TRANSACTION-RECORD.
003600     05  TXN-ID                        PIC 9(8).
003700     05  TXN-ACCT-ID                   PIC 9(6).
003800     05  TXN-TYPE                      PIC X(13).
003900         88  TXN-TYPE-DEPOSIT              VALUE 'DEPOSIT      '.
004000         88  TXN-TYPE-WITHDRAW              VALUE 'WITHDRAW     '.
004100         88  TXN-TYPE-TRADE-LOCK            VALUE 'TRADE-LOCK   '.
004200         88  TXN-TYPE-TRADE-RELEASE         VALUE 'TRADE-RELEASE'.
004300         88  TXN-TYPE-TRADE-PNL             VALUE 'TRADE-PNL    '.
004400         88  TXN-TYPE-FEE                   VALUE 'FEE          '.
004500         88  TXN-TYPE-COMMISSION            VALUE 'COMMISSION   '.
004600         88  TXN-TYPE-SWAP                  VALUE 'SWAP         '.
004700     05  TXN-STATUS                    PIC X(10).
004800         88  TXN-STATUS-PENDING             VALUE 'PENDING   '.
004900         88  TXN-STATUS-PROCESSING          VALUE 'PROCESSING'.
005000         88  TXN-STATUS-COMPLETED           VALUE 'COMPLETED '.
005100         88  TXN-STATUS-FAILED              VALUE 'FAILED    '.
005200         88  TXN-STATUS-CANCELLED           VALUE 'CANCELLED '.
005300     05  TXN-AMOUNT                    PIC S9(13)V99.
005400     05  TXN-BAL-BEFORE                PIC S9(13)V99.
005500     05  TXN-BAL-AFTER                 PIC S9(13)V99.
005600     05  TXN-AMOUNT-EFFECT-CDE         PIC X(1).
005700         88  TXN-AMOUNT-ADD                 VALUE 'A'.
005800         88  TXN-AMOUNT-SUBTRACT             VALUE 'S'.
005900         88  TXN-AMOUNT-NO-EFFECT            VALUE 'N'.
006000     05  TXN-TRADE-ID                  PIC 9(6).
006100     05  TXN-CONTRACT-TYPE             PIC X(8).
006200         88  TXN-CONTRACT-VAKALA            VALUE 'VAKALA  '.
006300         88  TXN-CONTRACT-MUDARABA           VALUE 'MUDARABA'.
006400         88  TXN-CONTRACT-MISSING            VALUE '        '.
006500     05  TXN-AGE-HOURS                 PIC 9(4).
006600     05  TXN-CREATE-DATE.
006700         10  TXN-CRT-CC-YY-DATE.
006800             15  TXN-CRT-CC-DATE        PIC 9(2).
006900             15  TXN-CRT-YY-DATE        PIC 9(2).
007000         10  TXN-CRT-MM-DATE            PIC 9(2).
007100         10  TXN-CRT-DD-DATE            PIC 9(2).
007200     05  TXN-CRT-DATE-COMPRESSED REDEFINES
007300                              TXN-CREATE-DATE.
007400         10  TXN-CRT-YYMMDD             PIC 9(8).
007500     05  TXN-TYPE-NUMERIC-VIEW REDEFINES TXN-TYPE.
007600         10  TXN-TYPE-CDE               PIC 9(3).
007700         10  FILLER                     PIC X(10).
007800     05  FILLER                        PIC X(47).
007900 WORKING-STORAGE SECTION.
008000 77  WS-RECS-READ                  PIC 9(7) COMP.
008100 PROCEDURE DIVISION.
008200 0000-COPY-BOOK-EXIT.
008300*    LEDGER TRANSACTION COPY BOOK - COMPILED STANDALONE ONLY.
008400     STOP RUN.
