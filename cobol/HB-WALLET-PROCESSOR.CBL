000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-WALLET-PROCESSOR.
000300 AUTHOR.        T KOWALSKI.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  09/08/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 09/08/90  TJK  IR-0145  ORIGINAL RUN - DEPOSIT/WITHDRAW BATCH.*
001300* 03/22/92  TJK  IR-0168  ADDED MARGIN LOCK/RELEASE INSTRUCTION.*
001400* 07/30/93  TJK  IR-0201  ADDED TRADE PNL APPLY INSTRUCTION.    *
001500* 01/11/95  MFQ  IR-0245  CRYPTO WITHDRAWAL FLAT FEE SCHEDULE.  *
001600* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001700* 06/14/00  SNS  IR-0330  WITHDRAWAL FEE CAP RAISED TO 50.00.   *
001800* 07/06/05  JAB  IR-0401  REJECT GOTOS ESCAPED PERFORM RANGE.    *
001900* 07/20/05  JAB  IR-0404  WITHDRAWAL WAS ONE-SHOT COMPLETED,     *
002000*                         NO PENDING/APPROVED STATES. SPLIT      *
002100*                         INTO 3200/3300/3400 SO THE LEDGER      *
002200*                         SHOWS PENDING-APPROVED-COMPLETED.      *
002300* 07/20/05  JAB  IR-0414  REJECT REASON MOVED TO 77 LEVEL -      *
002400*                         STANDALONE WORK FIELD, NOT A GROUP.    *
002500* 07/27/05  JAB  IR-0416  U10/U11 LIFETIME TOTALS WERE NEVER     *
002600*                         ACCUMULATED. ACCT-LTD-DEPOSITS NOW     *
002700*                         POSTED ON EVERY DEPOSIT; ACCT-LTD-     *
002800*                         WITHDRAWALS/WD-FEES POSTED WHEN A      *
002900*                         WITHDRAWAL COMPLETES.                  *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*
003800*    PAYMFIL CARRIES WALLET-MOVEMENT INSTRUCTIONS - DEPOSIT,
003900*    WITHDRAW, LOCK, RELEASE OR PNL - ONE PER RECORD. THIS FILE
004000*    IS NOT LISTED SEPARATELY IN THE SYSTEM FILE INVENTORY; IT
004100*    IS THE INPUT SIDE OF THE WALLET/PAYMENT BATCH REFERRED TO
004200*    IN THE RUN-FLOW WRITEUP AND IS ASSIGNED A LOGICAL NAME IN
004300*    THE SAME FAMILY AS THE OTHER TIP-SERIES FEEDS.
004400*
004500     SELECT PAYMENT-REQUEST-FILE ASSIGN TO PAYMFIL
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-PAYM-FS.
004800     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS RANDOM
005100         RECORD KEY IS ACCT-ID
005200         FILE STATUS IS WS-ACCT-FS.
005300     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFIL
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-LEDG-FS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PAYMENT-REQUEST-FILE
005900     LABEL RECORDS ARE STANDARD.
006000*
006100*    PAYMENT-REQUEST-RECORD - ONE WALLET MOVEMENT INSTRUCTION.
006200*    PAY-METHOD IS ONLY MEANINGFUL FOR DEPOSIT/WITHDRAW.
006300*
006400 01  PAYMENT-REQUEST-RECORD.
006500     05  PAY-ACCT-ID                   PIC 9(6).
006600     05  PAY-TYPE                      PIC X(8).
006700         88  PAY-TYPE-DEPOSIT              VALUE 'DEPOSIT '.
006800         88  PAY-TYPE-WITHDRAW             VALUE 'WITHDRAW'.
006900         88  PAY-TYPE-LOCK                 VALUE 'LOCK    '.
007000         88  PAY-TYPE-RELEASE              VALUE 'RELEASE '.
007100         88  PAY-TYPE-PNL                  VALUE 'PNL     '.
007200     05  PAY-AMOUNT                    PIC S9(13)V99.
007300     05  PAY-AMOUNT-VIEW REDEFINES PAY-AMOUNT.
007400         10  PAY-AMT-WHOLE              PIC 9(13).
007500         10  PAY-AMT-DEC                PIC 9(2).
007600     05  PAY-METHOD                    PIC X(10).
007700         88  PAY-METHOD-CRYPTO             VALUE 'CRYPTO    '.
007800     05  FILLER                        PIC X(15).
007900 FD  ACCOUNT-MASTER-FILE
008000     LABEL RECORDS ARE STANDARD.
008100*
008200*    ACCOUNT-MASTER-RECORD - RANDOM ACCESS BY ACCT-ID. THIS
008300*    RUN IS THE SHOP'S ONE LEDGER-SERVICE MODULE - EVERY BALANCE
008400*    MOVEMENT IN THE SYSTEM ULTIMATELY PASSES THROUGH ONE OF
008500*    ITS FOUR MOVEMENT PARAGRAPHS BELOW.
008600*
008700 01  ACCOUNT-MASTER-RECORD.
008800     05  ACCT-ID                       PIC 9(6).
008900     05  ACCT-USER-ID                  PIC 9(6).
009000     05  ACCT-TYPE                     PIC X(4).
009100         88  ACCT-TYPE-DEMO                VALUE 'DEMO'.
009200         88  ACCT-TYPE-REAL                VALUE 'REAL'.
009300     05  ACCT-STATUS                   PIC X(10).
009400         88  ACCT-STATUS-ACTIVE            VALUE 'ACTIVE    '.
009500     05  ACCT-BALANCE                  PIC S9(13)V99.
009600     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
009700     05  ACCT-EQUITY                   PIC S9(13)V99.
009800     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
009900     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
010000     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
010100     05  ACCT-SHARIA-FLAG              PIC X(1).
010200     05  ACCT-FROZEN-FLAG              PIC X(1).
010300     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
010400     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
010500     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
010600     05  FILLER                        PIC X(05).
010700 FD  LEDGER-TRANSACTION-FILE
010800     LABEL RECORDS ARE STANDARD.
010900*
011000*    LEDGER-TRANSACTION-RECORD - APPEND-ONLY. ONE ENTRY PER
011100*    MOVEMENT PROCESSED BY THIS RUN. AFTER ALWAYS EQUALS
011200*    BEFORE PLUS AMOUNT - THE U9 LEDGER INVARIANT.
011300*
011400 01  LEDGER-TRANSACTION-RECORD.
011500     05  TXN-ID                        PIC 9(8).
011600     05  TXN-ACCT-ID                   PIC 9(6).
011700     05  TXN-TYPE                      PIC X(13).
011800         88  TXN-TYPE-DEPOSIT              VALUE 'DEPOSIT      '.
011900         88  TXN-TYPE-WITHDRAW             VALUE 'WITHDRAW     '.
012000         88  TXN-TYPE-TRADE-LOCK           VALUE 'TRADE-LOCK   '.
012100         88  TXN-TYPE-TRADE-RELEASE        VALUE 'TRADE-RELEASE'.
012200         88  TXN-TYPE-TRADE-PNL            VALUE 'TRADE-PNL    '.
012300         88  TXN-TYPE-FEE                  VALUE 'FEE          '.
012400     05  TXN-STATUS                    PIC X(10).
012500         88  TXN-STATUS-PENDING            VALUE 'PENDING   '.
012600         88  TXN-STATUS-PROCESSING         VALUE 'PROCESSING'.
012700         88  TXN-STATUS-COMPLETED          VALUE 'COMPLETED '.
012800         88  TXN-STATUS-FAILED             VALUE 'FAILED    '.
012900         88  TXN-STATUS-CANCELLED          VALUE 'CANCELLED '.
013000     05  TXN-AMOUNT                    PIC S9(13)V99.
013100     05  TXN-BAL-BEFORE                PIC S9(13)V99.
013200     05  TXN-BAL-AFTER                 PIC S9(13)V99.
013300     05  TXN-TRADE-ID                  PIC 9(6).
013400     05  TXN-CONTRACT-TYPE             PIC X(8).
013500     05  TXN-AGE-HOURS                 PIC 9(4).
013600     05  FILLER                        PIC X(47).
013700 WORKING-STORAGE SECTION.
013800 01  WS-FILE-STATUS-GROUP.
013900     05  WS-PAYM-FS                    PIC X(2).
014000         88  WS-PAYM-EOF                   VALUE '10'.
014100     05  WS-ACCT-FS                    PIC X(2).
014200         88  WS-ACCT-NOTFND                VALUE '23'.
014300     05  WS-LEDG-FS                    PIC X(2).
014400     05  FILLER                        PIC X(2).
014500 01  WS-SWITCHES.
014600     05  WS-EOF-SWITCH                 PIC X(1)  VALUE 'N'.
014700         88  WS-END-OF-PAYMENTS            VALUE 'Y'.
014800     05  WS-REJECT-SWITCH              PIC X(1)  VALUE 'N'.
014900         88  WS-PAYMENT-REJECTED           VALUE 'Y'.
015000     05  FILLER                        PIC X(2).
015100*
015200*    WS-REJECT-REASON IS A STANDALONE WORK FIELD, NOT PART OF
015300*    ANY LARGER GROUP - KEPT AT THE 77 LEVEL.
015400*
015500 77  WS-REJECT-REASON                 PIC X(40).
015600 01  WS-WORK-FIELDS.
015700     05  WS-WITHDRAW-FEE               PIC S9(13)V99.
015800     05  WS-TOTAL-DEBIT                 PIC S9(13)V99.
015900     05  WS-AVAILABLE-BAL               PIC S9(13)V99.
016000     05  WS-FEE-PCT-AMT                 PIC S9(13)V9(4).
016100*
016200*    WS-FEE-PCT-VIEW REDEFINES THE INTERMEDIATE PERCENT-FEE
016300*    WORK FIELD SO THE FEE ROUNDING PARAGRAPH CAN SPLIT OFF
016400*    THE FRACTIONAL CENTS WITHOUT A SEPARATE COMPUTE.
016500*
016600     05  WS-FEE-PCT-VIEW REDEFINES WS-FEE-PCT-AMT.
016700         10  WS-FEE-PCT-WHOLE           PIC 9(13).
016800         10  WS-FEE-PCT-FRAC            PIC 9(4).
016900     05  WS-BAL-BEFORE-SAVE             PIC S9(13)V99.
017000     05  WS-BAL-BEFORE-VIEW REDEFINES WS-BAL-BEFORE-SAVE.
017100         10  WS-BAL-WHOLE               PIC 9(13).
017200         10  WS-BAL-DEC                 PIC 9(2).
017300     05  FILLER                        PIC X(4).
017400 01  WS-COUNTERS.
017500     05  WS-PAYMENTS-READ               PIC 9(7)  COMP.
017600     05  WS-DEPOSITS-APPLIED            PIC 9(7)  COMP.
017700     05  WS-WITHDRAWS-APPLIED           PIC 9(7)  COMP.
017800     05  WS-WITHDRAWS-REJECTED          PIC 9(7)  COMP.
017900     05  WS-LOCKS-APPLIED               PIC 9(7)  COMP.
018000     05  FILLER                        PIC X(4).
018100     05  WS-RELEASES-APPLIED            PIC 9(7)  COMP.
018200     05  WS-PNLS-APPLIED                PIC 9(7)  COMP.
018300     05  WS-NEXT-TXN-ID                 PIC 9(8)  COMP.
018400 PROCEDURE DIVISION.
018500 0000-MAIN-CONTROL.
018600     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
018700     PERFORM 1800-DISPATCH-PAYMENT-THRU-EXIT
018800         THRU 1800-DISPATCH-PAYMENT-EXIT
018900         UNTIL WS-END-OF-PAYMENTS.
019000     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
019100     STOP RUN.
019200 0000-MAIN-EXIT.
019300     EXIT.
019400*
019500*    1000-INITIALIZE-THRU-EXIT.
019600*
019700 1000-INITIALIZE-THRU-EXIT.
019800     OPEN INPUT  PAYMENT-REQUEST-FILE
019900          I-O    ACCOUNT-MASTER-FILE
020000          EXTEND LEDGER-TRANSACTION-FILE.
020100     IF WS-PAYM-FS NOT = '00'
020200         DISPLAY 'HB-WALLET-PROCESSOR - PAYMFIL OPEN ERR '
020300             WS-PAYM-FS
020400         GO TO 9999-ABEND.
020500     MOVE ZERO TO WS-PAYMENTS-READ WS-DEPOSITS-APPLIED
020600                  WS-WITHDRAWS-APPLIED WS-WITHDRAWS-REJECTED
020700                  WS-LOCKS-APPLIED WS-RELEASES-APPLIED
020800                  WS-PNLS-APPLIED.
020900     MOVE 1 TO WS-NEXT-TXN-ID.
021000     PERFORM 9000-READ-PAYMENT-THRU-EXIT
021100         THRU 9000-READ-PAYMENT-EXIT.
021200 1000-INITIALIZE-EXIT.
021300     EXIT.
021400*
021500*    1800-DISPATCH-PAYMENT-THRU-EXIT - ROUTES EACH INSTRUCTION
021600*    TO ITS MOVEMENT PARAGRAPH BY PAY-TYPE.
021700*
021800 1800-DISPATCH-PAYMENT-THRU-EXIT.
021900     ADD 1 TO WS-PAYMENTS-READ.
022000     MOVE 'N' TO WS-REJECT-SWITCH.
022100     MOVE SPACES TO WS-REJECT-REASON.
022200     MOVE PAY-ACCT-ID TO ACCT-ID.
022300     READ ACCOUNT-MASTER-FILE
022400         INVALID KEY MOVE 'Y' TO WS-REJECT-SWITCH
022500             MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON.
022600     IF NOT WS-PAYMENT-REJECTED
022700         IF PAY-TYPE-DEPOSIT
022800             PERFORM 2000-PROCESS-DEPOSIT-THRU-EXIT
022900                 THRU 2000-PROCESS-DEPOSIT-EXIT
023000         ELSE
023100             IF PAY-TYPE-WITHDRAW
023200                 PERFORM 3000-PROCESS-WITHDRAW-THRU-EXIT
023300                     THRU 3000-PROCESS-WITHDRAW-EXIT
023400             ELSE
023500                 IF PAY-TYPE-LOCK
023600                     PERFORM 4000-LOCK-MARGIN-THRU-EXIT
023700                         THRU 4000-LOCK-MARGIN-EXIT
023800                 ELSE
023900                     IF PAY-TYPE-RELEASE
024000                         PERFORM 4100-RELEASE-MARGIN-THRU-EXIT
024100                             THRU 4100-RELEASE-MARGIN-EXIT
024200                     ELSE
024300                         IF PAY-TYPE-PNL
024400                           PERFORM 4200-APPLY-PNL-THRU-EXIT
024500                               THRU 4200-APPLY-PNL-EXIT.
024600     IF WS-PAYMENT-REJECTED
024700         DISPLAY 'HB-WALLET-PROCESSOR - REJECTED ACCT '
024800             PAY-ACCT-ID ' REASON ' WS-REJECT-REASON.
024900     PERFORM 9000-READ-PAYMENT-THRU-EXIT
025000         THRU 9000-READ-PAYMENT-EXIT.
025100 1800-DISPATCH-PAYMENT-EXIT.
025200     EXIT.
025300*
025400*    2000-PROCESS-DEPOSIT-THRU-EXIT - U10 DEPOSIT PROCESSING.
025500*    A DEPOSIT IS ALWAYS ACCEPTED - CREATE PENDING THEN
025600*    COMPLETE IN THE SAME PASS, CREDITING BALANCE.
025700*
025800 2000-PROCESS-DEPOSIT-THRU-EXIT.
025900     MOVE ACCT-BALANCE TO WS-BAL-BEFORE-SAVE.
026000     ADD PAY-AMOUNT TO ACCT-BALANCE.
026100     ADD PAY-AMOUNT TO ACCT-LTD-DEPOSITS.
026200     MOVE WS-NEXT-TXN-ID       TO TXN-ID.
026300     MOVE PAY-ACCT-ID          TO TXN-ACCT-ID.
026400     SET  TXN-TYPE-DEPOSIT     TO TRUE.
026500     SET  TXN-STATUS-COMPLETED TO TRUE.
026600     MOVE PAY-AMOUNT           TO TXN-AMOUNT.
026700     MOVE WS-BAL-BEFORE-SAVE   TO TXN-BAL-BEFORE.
026800     MOVE ACCT-BALANCE         TO TXN-BAL-AFTER.
026900     MOVE ZERO                 TO TXN-TRADE-ID.
027000     MOVE SPACES                TO TXN-CONTRACT-TYPE.
027100     MOVE ZERO                  TO TXN-AGE-HOURS.
027200     REWRITE ACCOUNT-MASTER-RECORD.
027300     WRITE LEDGER-TRANSACTION-RECORD.
027400     ADD 1 TO WS-NEXT-TXN-ID.
027500     ADD 1 TO WS-DEPOSITS-APPLIED.
027600 2000-PROCESS-DEPOSIT-EXIT.
027700     EXIT.
027800*
027900*    3000-PROCESS-WITHDRAW-THRU-EXIT - U11 WITHDRAWAL
028000*    PROCESSING. COMPUTES THE FEE, CHECKS AVAILABLE BALANCE,
028100*    THEN CARRIES THE INSTRUCTION THROUGH THE PENDING/APPROVED/
028200*    COMPLETED LIFECYCLE BEFORE DEBITING AMOUNT PLUS FEE. A
028300*    REJECTION ON THE BALANCE CHECK LEAVES THE BALANCE UNTOUCHED
028400*    AND NEVER OPENS A PENDING LEDGER ENTRY.
028500*
028600 3000-PROCESS-WITHDRAW-THRU-EXIT.
028700     PERFORM 3100-COMPUTE-FEE-THRU-EXIT
028800         THRU 3100-COMPUTE-FEE-EXIT.
028900     COMPUTE WS-TOTAL-DEBIT = PAY-AMOUNT + WS-WITHDRAW-FEE.
029000     COMPUTE WS-AVAILABLE-BAL =
029100         ACCT-BALANCE - ACCT-LOCKED-BAL.
029200     IF WS-AVAILABLE-BAL LESS THAN WS-TOTAL-DEBIT
029300         MOVE 'Y' TO WS-REJECT-SWITCH
029400         MOVE 'AVAILABLE BALANCE BELOW AMOUNT+FEE'
029500             TO WS-REJECT-REASON
029600         ADD 1 TO WS-WITHDRAWS-REJECTED
029700         GO TO 3000-PROCESS-WITHDRAW-EXIT.
029800     MOVE WS-NEXT-TXN-ID        TO TXN-ID.
029900     PERFORM 3200-WRITE-PENDING-THRU-EXIT
030000         THRU 3200-WRITE-PENDING-EXIT.
030100     PERFORM 3300-APPROVE-WITHDRAW-THRU-EXIT
030200         THRU 3300-APPROVE-WITHDRAW-EXIT.
030300     PERFORM 3400-COMPLETE-WITHDRAW-THRU-EXIT
030400         THRU 3400-COMPLETE-WITHDRAW-EXIT.
030500     ADD 1 TO WS-NEXT-TXN-ID.
030600     ADD 1 TO WS-WITHDRAWS-APPLIED.
030700 3000-PROCESS-WITHDRAW-EXIT.
030800     EXIT.
030900*
031000*    3100-COMPUTE-FEE-THRU-EXIT - U11 WITHDRAWAL FEE. CRYPTO
031100*    METHODS PAY A FLAT FEE; ALL OTHERS PAY A PERCENT FEE
031200*    FLOORED AT 5.00 AND CAPPED AT 50.00.
031300*
031400 3100-COMPUTE-FEE-THRU-EXIT.
031500     IF PAY-METHOD-CRYPTO
031600         MOVE 10.00 TO WS-WITHDRAW-FEE
031700     ELSE
031800         COMPUTE WS-FEE-PCT-AMT ROUNDED =
031900             PAY-AMOUNT * 0.005
032000         MOVE WS-FEE-PCT-AMT TO WS-WITHDRAW-FEE
032100         IF WS-WITHDRAW-FEE LESS THAN 5.00
032200             MOVE 5.00 TO WS-WITHDRAW-FEE
032300         ELSE
032400             IF WS-WITHDRAW-FEE GREATER THAN 50.00
032500                 MOVE 50.00 TO WS-WITHDRAW-FEE.
032600 3100-COMPUTE-FEE-EXIT.
032700     EXIT.
032800*
032900*    3200-WRITE-PENDING-THRU-EXIT - OPENS THE LIFECYCLE. THE
033000*    BALANCE HAS NOT MOVED YET - BEFORE AND AFTER ARE BOTH THE
033100*    CURRENT BALANCE - THIS ROW ONLY RECORDS THAT THE
033200*    INSTRUCTION WAS ACCEPTED FOR PROCESSING.
033300*
033400 3200-WRITE-PENDING-THRU-EXIT.
033500     MOVE PAY-ACCT-ID           TO TXN-ACCT-ID.
033600     SET  TXN-TYPE-WITHDRAW     TO TRUE.
033700     SET  TXN-STATUS-PENDING    TO TRUE.
033800     COMPUTE TXN-AMOUNT = ZERO - WS-TOTAL-DEBIT.
033900     MOVE ACCT-BALANCE          TO TXN-BAL-BEFORE.
034000     MOVE ACCT-BALANCE          TO TXN-BAL-AFTER.
034100     MOVE ZERO                  TO TXN-TRADE-ID.
034200     MOVE SPACES                TO TXN-CONTRACT-TYPE.
034300     MOVE ZERO                  TO TXN-AGE-HOURS.
034400     WRITE LEDGER-TRANSACTION-RECORD.
034500 3200-WRITE-PENDING-EXIT.
034600     EXIT.
034700*
034800*    3300-APPROVE-WITHDRAW-THRU-EXIT - ADMIN-APPROVAL STEP.
034900*    THIS RUN IS THE SHOP'S UNATTENDED OVERNIGHT SETTLEMENT
035000*    PASS SO THERE IS NO OPERATOR AT A SCREEN TO SIGN OFF -
035100*    THE AVAILABLE-BALANCE TEST IN 3000 STANDS IN FOR THE
035200*    APPROVAL DECISION. THIS PARAGRAPH IS WHERE A HELD-FOR-
035300*    REVIEW BRANCH WOULD GO IF ONE IS EVER ADDED; TODAY IT
035400*    ALWAYS APPROVES AND MOVES THE LEDGER STATE TO PROCESSING.
035500*
035600 3300-APPROVE-WITHDRAW-THRU-EXIT.
035700     MOVE WS-NEXT-TXN-ID        TO TXN-ID.
035800     MOVE PAY-ACCT-ID           TO TXN-ACCT-ID.
035900     SET  TXN-TYPE-WITHDRAW     TO TRUE.
036000     SET  TXN-STATUS-PROCESSING TO TRUE.
036100     COMPUTE TXN-AMOUNT = ZERO - WS-TOTAL-DEBIT.
036200     MOVE ACCT-BALANCE          TO TXN-BAL-BEFORE.
036300     MOVE ACCT-BALANCE          TO TXN-BAL-AFTER.
036400     MOVE ZERO                  TO TXN-TRADE-ID.
036500     MOVE SPACES                TO TXN-CONTRACT-TYPE.
036600     MOVE ZERO                  TO TXN-AGE-HOURS.
036700     WRITE LEDGER-TRANSACTION-RECORD.
036800 3300-APPROVE-WITHDRAW-EXIT.
036900     EXIT.
037000*
037100*    3400-COMPLETE-WITHDRAW-THRU-EXIT - CLOSES THE LIFECYCLE.
037200*    DEBITS THE ACCOUNT BY AMOUNT PLUS FEE AND WRITES THE
037300*    COMPLETED LEDGER ROW CARRYING THE REAL BEFORE/AFTER MOVE.
037400*
037500 3400-COMPLETE-WITHDRAW-THRU-EXIT.
037600     MOVE ACCT-BALANCE TO WS-BAL-BEFORE-SAVE.
037700     SUBTRACT WS-TOTAL-DEBIT FROM ACCT-BALANCE.
037800     ADD PAY-AMOUNT       TO ACCT-LTD-WITHDRAWALS.
037900     ADD WS-WITHDRAW-FEE  TO ACCT-LTD-WD-FEES.
038000     MOVE WS-NEXT-TXN-ID        TO TXN-ID.
038100     MOVE PAY-ACCT-ID           TO TXN-ACCT-ID.
038200     SET  TXN-TYPE-WITHDRAW     TO TRUE.
038300     SET  TXN-STATUS-COMPLETED  TO TRUE.
038400     COMPUTE TXN-AMOUNT = ZERO - WS-TOTAL-DEBIT.
038500     MOVE WS-BAL-BEFORE-SAVE    TO TXN-BAL-BEFORE.
038600     MOVE ACCT-BALANCE          TO TXN-BAL-AFTER.
038700     MOVE ZERO                  TO TXN-TRADE-ID.
038800     MOVE SPACES                TO TXN-CONTRACT-TYPE.
038900     MOVE ZERO                  TO TXN-AGE-HOURS.
039000     REWRITE ACCOUNT-MASTER-RECORD.
039100     WRITE LEDGER-TRANSACTION-RECORD.
039200 3400-COMPLETE-WITHDRAW-EXIT.
039300     EXIT.
039400*
039500*    4000-LOCK-MARGIN-THRU-EXIT - U9 MARGIN LOCK. REJECTS IF
039600*    THE ACCOUNT IS NOT ACTIVE OR AVAILABLE BALANCE IS SHORT.
039700*
039800 4000-LOCK-MARGIN-THRU-EXIT.
039900     IF NOT ACCT-STATUS-ACTIVE
040000         MOVE 'Y' TO WS-REJECT-SWITCH
040100         MOVE 'ACCOUNT NOT ACTIVE' TO WS-REJECT-REASON
040200         GO TO 4000-LOCK-MARGIN-EXIT.
040300     COMPUTE WS-AVAILABLE-BAL =
040400         ACCT-BALANCE - ACCT-LOCKED-BAL.
040500     IF WS-AVAILABLE-BAL LESS THAN PAY-AMOUNT
040600         MOVE 'Y' TO WS-REJECT-SWITCH
040700         MOVE 'AVAILABLE BALANCE BELOW LOCK AMT'
040800             TO WS-REJECT-REASON
040900         GO TO 4000-LOCK-MARGIN-EXIT.
041000     ADD PAY-AMOUNT TO ACCT-LOCKED-BAL.
041100     MOVE WS-NEXT-TXN-ID          TO TXN-ID.
041200     MOVE PAY-ACCT-ID             TO TXN-ACCT-ID.
041300     SET  TXN-TYPE-TRADE-LOCK     TO TRUE.
041400     SET  TXN-STATUS-COMPLETED    TO TRUE.
041500     COMPUTE TXN-AMOUNT = ZERO - PAY-AMOUNT.
041600     MOVE ACCT-BALANCE            TO TXN-BAL-BEFORE.
041700     MOVE ACCT-BALANCE            TO TXN-BAL-AFTER.
041800     MOVE ZERO                    TO TXN-TRADE-ID.
041900     MOVE SPACES                   TO TXN-CONTRACT-TYPE.
042000     MOVE ZERO                     TO TXN-AGE-HOURS.
042100     REWRITE ACCOUNT-MASTER-RECORD.
042200     WRITE LEDGER-TRANSACTION-RECORD.
042300     ADD 1 TO WS-NEXT-TXN-ID.
042400     ADD 1 TO WS-LOCKS-APPLIED.
042500 4000-LOCK-MARGIN-EXIT.
042600     EXIT.
042700*
042800*    4100-RELEASE-MARGIN-THRU-EXIT - U9 MARGIN RELEASE. LOCKED
042900*    BALANCE IS FLOORED AT ZERO, NEVER ALLOWED TO GO NEGATIVE.
043000*
043100 4100-RELEASE-MARGIN-THRU-EXIT.
043200     SUBTRACT PAY-AMOUNT FROM ACCT-LOCKED-BAL.
043300     IF ACCT-LOCKED-BAL LESS THAN ZERO
043400         MOVE ZERO TO ACCT-LOCKED-BAL.
043500     MOVE WS-NEXT-TXN-ID          TO TXN-ID.
043600     MOVE PAY-ACCT-ID             TO TXN-ACCT-ID.
043700     SET  TXN-TYPE-TRADE-RELEASE  TO TRUE.
043800     SET  TXN-STATUS-COMPLETED    TO TRUE.
043900     MOVE PAY-AMOUNT              TO TXN-AMOUNT.
044000     MOVE ACCT-BALANCE            TO TXN-BAL-BEFORE.
044100     MOVE ACCT-BALANCE            TO TXN-BAL-AFTER.
044200     MOVE ZERO                    TO TXN-TRADE-ID.
044300     MOVE SPACES                   TO TXN-CONTRACT-TYPE.
044400     MOVE ZERO                     TO TXN-AGE-HOURS.
044500     REWRITE ACCOUNT-MASTER-RECORD.
044600     WRITE LEDGER-TRANSACTION-RECORD.
044700     ADD 1 TO WS-NEXT-TXN-ID.
044800     ADD 1 TO WS-RELEASES-APPLIED.
044900 4100-RELEASE-MARGIN-EXIT.
045000     EXIT.
045100*
045200*    4200-APPLY-PNL-THRU-EXIT - U9 APPLY-PNL. BALANCE MOVES BY
045300*    THE SIGNED PNL; LOSSES ADD TO TODAY'S DAILY-LOSS
045400*    ACCUMULATOR IN ABSOLUTE VALUE. THE ALERT SWEEP THAT
045500*    FOLLOWS APPLY-PNL IN THE NARRATIVE RUNS AS ITS OWN STEP
045600*    (HB-RISK-ALERT-SWEEP) LATER IN THE NIGHTLY STREAM RATHER
045700*    THAN BEING CALLED FROM HERE - THIS SHOP DOES NOT CALL
045800*    BETWEEN RUN STEPS.
045900*
046000 4200-APPLY-PNL-THRU-EXIT.
046100     MOVE ACCT-BALANCE TO WS-BAL-BEFORE-SAVE.
046200     ADD PAY-AMOUNT TO ACCT-BALANCE.
046300     IF PAY-AMOUNT LESS THAN ZERO
046400         COMPUTE ACCT-DAILY-LOSS-CUR =
046500             ACCT-DAILY-LOSS-CUR - PAY-AMOUNT.
046600     MOVE WS-NEXT-TXN-ID        TO TXN-ID.
046700     MOVE PAY-ACCT-ID           TO TXN-ACCT-ID.
046800     SET  TXN-TYPE-TRADE-PNL    TO TRUE.
046900     SET  TXN-STATUS-COMPLETED  TO TRUE.
047000     MOVE PAY-AMOUNT            TO TXN-AMOUNT.
047100     MOVE WS-BAL-BEFORE-SAVE    TO TXN-BAL-BEFORE.
047200     MOVE ACCT-BALANCE          TO TXN-BAL-AFTER.
047300     MOVE ZERO                  TO TXN-TRADE-ID.
047400     MOVE SPACES                 TO TXN-CONTRACT-TYPE.
047500     MOVE ZERO                   TO TXN-AGE-HOURS.
047600     REWRITE ACCOUNT-MASTER-RECORD.
047700     WRITE LEDGER-TRANSACTION-RECORD.
047800     ADD 1 TO WS-NEXT-TXN-ID.
047900     ADD 1 TO WS-PNLS-APPLIED.
048000 4200-APPLY-PNL-EXIT.
048100     EXIT.
048200*
048300*    9000-READ-PAYMENT-THRU-EXIT.
048400*
048500 9000-READ-PAYMENT-THRU-EXIT.
048600     READ PAYMENT-REQUEST-FILE
048700         AT END SET WS-END-OF-PAYMENTS TO TRUE.
048800 9000-READ-PAYMENT-EXIT.
048900     EXIT.
049000*
049100*    8000-FINISH-THRU-EXIT - DISPLAYS CONTROL TOTALS, CLOSES
049200*    ALL FILES.
049300*
049400 8000-FINISH-THRU-EXIT.
049500     DISPLAY 'HB-WALLET-PROCESSOR - PAYMENTS READ  '
049600         WS-PAYMENTS-READ.
049700     DISPLAY 'HB-WALLET-PROCESSOR - DEPOSITS       '
049800         WS-DEPOSITS-APPLIED.
049900     DISPLAY 'HB-WALLET-PROCESSOR - WITHDRAWS      '
050000         WS-WITHDRAWS-APPLIED.
050100     DISPLAY 'HB-WALLET-PROCESSOR - WITHDR REJECTED'
050200         WS-WITHDRAWS-REJECTED.
050300     DISPLAY 'HB-WALLET-PROCESSOR - LOCKS APPLIED  '
050400         WS-LOCKS-APPLIED.
050500     DISPLAY 'HB-WALLET-PROCESSOR - RELEASES       '
050600         WS-RELEASES-APPLIED.
050700     DISPLAY 'HB-WALLET-PROCESSOR - PNLS APPLIED   '
050800         WS-PNLS-APPLIED.
050900     CLOSE PAYMENT-REQUEST-FILE
051000           ACCOUNT-MASTER-FILE
051100           LEDGER-TRANSACTION-FILE.
051200 8000-FINISH-EXIT.
051300     EXIT.
051400 9999-ABEND.
051500     DISPLAY 'HB-WALLET-PROCESSOR - ABNORMAL TERMINATION'.
051600     STOP RUN.
051700
