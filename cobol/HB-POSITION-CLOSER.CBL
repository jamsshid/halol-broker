000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HB-POSITION-CLOSER.
000300 AUTHOR.        K SANTOS.
000400 INSTALLATION.  AMANAH SECURITIES DATA PROCESSING CTR.
000500 DATE-WRITTEN.  05/23/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BROKERAGE RECORDS.
000800*****************************************************************
000900*                     C H A N G E   L O G                       *
001000*-----------------------------------------------------------------
001100* DATE      BY   REQ-NO   DESCRIPTION                           *
001200* 05/23/89  KSN  IR-0075  ORIGINAL RUN - CLOSE ORDER PROCESSOR.  *
001300* 06/19/90  KSN  IR-0130  ADDED PARTIAL CLOSE HANDLING.          *
001400* 11/07/91  KSN  IR-0177  ADDED SL/TP HIT CLASSIFICATION.        *
001500* 04/30/93  TJK  IR-0212  POST REALIZED PNL TO LEDGER.           *
001600* 08/15/94  TJK  IR-0233  ULTRA-CALM PNL BLUR ON REPORT LINE.    *
001700* 10/22/98  MFQ  IR-0301  Y2K SCAN - NO DATE FIELDS, NO IMPACT.  *
001800* 05/26/04  JAB  IR-0390  REAL ACCOUNT PNL-SYNC CHECK COMMENTED  *
001900*                         OUT PENDING WALLET-ECHO FIELD FROM     *
002000*                         PROJECT PHOENIX - SEE PPI-1188.        *
002100* 07/06/05  JAB  IR-0395  REJECT GOTOS ESCAPED PERFORM RANGE.    *
002200* 07/13/05  JAB  IR-0402  CLOSFIL NOW CARRIES WALLET-ECHOED PNL. *
002300*                         ADDED 3350 TO REJECT REAL-ACCOUNT      *
002400*                         CLOSES WHERE PNL DOES NOT MATCH THE    *
002500*                         ECHO. PPI-1188 CLOSED - SEE 3350.      *
002600* 07/20/05  JAB  IR-0403  U16 PNL PCT WAS DIVIDING BY POS-SIZE - *
002700*                         SHOULD BE PCT OF BALANCE. NOW DIVIDES  *
002800*                         BY ACCT-BALANCE, ZERO-GUARD TO MATCH.  *
002900* 07/20/05  JAB  IR-0413  REJECT REASON MOVED TO 77 LEVEL -      *
003000*                         STANDALONE WORK FIELD, NOT A GROUP.    *
003100* 07/27/05  JAB  IR-0419  ACCOUNT-MASTER-RECORD PICKED UP THE    *
003200*                         NEW LTD-DEPOSITS/WITHDRAWALS/WD-FEES   *
003300*                         FIELDS FROM ACM.TIP01 - LAYOUT ONLY,   *
003400*                         THIS RUN DOES NOT POST TO THEM.        *
003500* 07/27/05  JAB  IR-0424  3400 TESTED REMAINING LESS THAN THE    *
003600*                         MIN PARTIAL-CLOSE SIZE - A CLOSE THAT  *
003700*                         LANDS EXACTLY ON THE THRESHOLD STAYED  *
003800*                         PARTIAL. NOW NOT GREATER THAN, SO IT   *
003900*                         FORCES CLOSED/ZERO AS SPEC'D.          *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CLOSE-REQUEST-FILE ASSIGN TO CLOSFIL
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-CLOS-FS.
005000     SELECT POSITION-MASTER-FILE ASSIGN TO POSNFIL
005100         ORGANIZATION IS INDEXED
005200         ACCESS MODE IS RANDOM
005300         RECORD KEY IS POS-ID
005400         FILE STATUS IS WS-POSN-FS.
005500     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTFIL
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS RANDOM
005800         RECORD KEY IS ACCT-ID
005900         FILE STATUS IS WS-ACCT-FS.
006000     SELECT LEDGER-TRANSACTION-FILE ASSIGN TO LEDGFIL
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-LEDG-FS.
006300     SELECT TRADE-BATCH-RPT ASSIGN TO RPTFILE
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-RPT-FS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CLOSE-REQUEST-FILE
006900     LABEL RECORDS ARE STANDARD.
007000*
007100*    CLOSE-REQUEST-RECORD - ONE PER CLOSE OR PARTIAL-CLOSE
007200*    INSTRUCTION FED TO THIS RUN. ZERO CLOSE SIZE = FULL CLOSE.
007300*
007400 01  CLOSE-REQUEST-RECORD.
007500     05  CLQ-POS-ID                    PIC 9(6).
007600     05  CLQ-CLOSE-PRICE               PIC 9(8)V9(6).
007700     05  CLQ-CLOSE-SIZE                PIC 9(10)V9(4).
007800     05  CLQ-ECHO-PNL                  PIC S9(13)V99.
007900     05  FILLER                        PIC X(05).
008000 FD  POSITION-MASTER-FILE
008100     LABEL RECORDS ARE STANDARD.
008200*
008300*    POSITION-MASTER-RECORD - RANDOM ACCESS BY POS-ID.
008400*    REWRITTEN IN PLACE WHEN A CLOSE OR PARTIAL CLOSE APPLIES.
008500*
008600 01  POSITION-MASTER-RECORD.
008700     05  POS-ID                        PIC 9(6).
008800     05  POS-ACCT-ID                   PIC 9(6).
008900     05  POS-SYMBOL                    PIC X(10).
009000     05  POS-SIDE                      PIC X(4).
009100         88  POS-SIDE-BUY                  VALUE 'BUY '.
009200         88  POS-SIDE-SELL                 VALUE 'SELL'.
009300     05  POS-MODE                      PIC X(5).
009400         88  POS-MODE-ULTRA                VALUE 'ULTRA'.
009500     05  POS-ENTRY-PRICE               PIC 9(8)V9(6).
009600     05  POS-STOP-LOSS                 PIC 9(8)V9(6).
009700     05  POS-TAKE-PROFIT               PIC 9(8)V9(6).
009800     05  POS-RISK-PCT                  PIC 9(3)V99.
009900     05  POS-SIZE                      PIC 9(10)V9(4).
010000     05  POS-REMAIN-SIZE               PIC 9(10)V9(4).
010100     05  POS-STATUS                    PIC X(7).
010200         88  POS-STATUS-OPEN               VALUE 'OPEN   '.
010300         88  POS-STATUS-PARTIAL             VALUE 'PARTIAL'.
010400         88  POS-STATUS-CLOSED              VALUE 'CLOSED '.
010500     05  POS-PNL                       PIC S9(13)V99.
010600     05  POS-UNREAL-PNL                PIC S9(13)V99.
010700     05  FILLER                        PIC X(3).
010800 FD  ACCOUNT-MASTER-FILE
010900     LABEL RECORDS ARE STANDARD.
011000*
011100*    ACCOUNT-MASTER-RECORD - RANDOM ACCESS BY ACCT-ID FOR
011200*    BALANCE UPDATE AND DAILY-LOSS ACCUMULATION.
011300*
011400 01  ACCOUNT-MASTER-RECORD.
011500     05  ACCT-ID                       PIC 9(6).
011600     05  ACCT-USER-ID                  PIC 9(6).
011700     05  ACCT-TYPE                     PIC X(4).
011800         88  ACCT-TYPE-DEMO                VALUE 'DEMO'.
011900         88  ACCT-TYPE-REAL                VALUE 'REAL'.
012000     05  ACCT-STATUS                   PIC X(10).
012100     05  ACCT-BALANCE                  PIC S9(13)V99.
012200     05  ACCT-LOCKED-BAL               PIC S9(13)V99.
012300     05  ACCT-EQUITY                   PIC S9(13)V99.
012400     05  ACCT-MAX-RISK-TRADE           PIC 9(3)V99.
012500     05  ACCT-MAX-DAILY-LOSS           PIC 9(3)V99.
012600     05  ACCT-DAILY-LOSS-CUR           PIC S9(13)V99.
012700     05  ACCT-SHARIA-FLAG              PIC X(1).
012800     05  ACCT-FROZEN-FLAG              PIC X(1).
012900     05  ACCT-LTD-DEPOSITS             PIC S9(13)V99.
013000     05  ACCT-LTD-WITHDRAWALS          PIC S9(13)V99.
013100     05  ACCT-LTD-WD-FEES              PIC S9(13)V99.
013200     05  FILLER                        PIC X(05).
013300 FD  LEDGER-TRANSACTION-FILE
013400     LABEL RECORDS ARE STANDARD.
013500*
013600*    LEDGER-TRANSACTION-RECORD - APPEND-ONLY. ONE ENTRY WRITTEN
013700*    PER CLOSE/PARTIAL FOR THE REALIZED PNL MOVEMENT.
013800*
013900 01  LEDGER-TRANSACTION-RECORD.
014000     05  TXN-ID                        PIC 9(8).
014100     05  TXN-ACCT-ID                   PIC 9(6).
014200     05  TXN-TYPE                      PIC X(13).
014300         88  TXN-TYPE-TRADE-PNL            VALUE 'TRADE-PNL    '.
014400     05  TXN-STATUS                    PIC X(10).
014500         88  TXN-STATUS-COMPLETED          VALUE 'COMPLETED '.
014600     05  TXN-AMOUNT                    PIC S9(13)V99.
014700     05  TXN-BAL-BEFORE                PIC S9(13)V99.
014800     05  TXN-BAL-AFTER                 PIC S9(13)V99.
014900     05  TXN-TRADE-ID                  PIC 9(6).
015000     05  TXN-CONTRACT-TYPE             PIC X(8).
015100     05  TXN-AGE-HOURS                 PIC 9(4).
015200     05  FILLER                        PIC X(47).
015300 FD  TRADE-BATCH-RPT
015400     LABEL RECORDS ARE STANDARD.
015500*
015600*    TRADE-BATCH-RPT-LINE - SECTION 2 OF THE TRADE BATCH
015700*    REPORT (CLOSE RESULTS), APPENDED AFTER SECTION 1 WRITTEN
015800*    BY HB-ORDER-VALIDATOR EARLIER IN THE RUN STREAM.
015900*
016000 01  TRADE-BATCH-RPT-LINE               PIC X(132).
016100 WORKING-STORAGE SECTION.
016200 01  WS-FILE-STATUS-GROUP.
016300     05  WS-CLOS-FS                    PIC X(2).
016400         88  WS-CLOS-OK                    VALUE '00'.
016500         88  WS-CLOS-EOF                   VALUE '10'.
016600     05  WS-POSN-FS                    PIC X(2).
016700         88  WS-POSN-OK                    VALUE '00'.
016800         88  WS-POSN-NOTFND                VALUE '23'.
016900     05  WS-ACCT-FS                    PIC X(2).
017000     05  WS-LEDG-FS                    PIC X(2).
017100     05  WS-RPT-FS                     PIC X(2).
017200     05  FILLER                        PIC X(2).
017300 01  WS-SWITCHES.
017400     05  WS-EOF-SWITCH                 PIC X(1)  VALUE 'N'.
017500         88  WS-END-OF-CLOSES              VALUE 'Y'.
017600     05  WS-REJECT-SWITCH              PIC X(1)  VALUE 'N'.
017700         88  WS-CLOSE-REJECTED             VALUE 'Y'.
017800     05  FILLER                        PIC X(2).
017900 01  WS-HIT-CODE                       PIC X(6)  VALUE SPACES.
018000     88  WS-HIT-SL                         VALUE 'SL_HIT'.
018100     88  WS-HIT-TP                         VALUE 'TP_HIT'.
018200     88  WS-HIT-NONE                       VALUE SPACES.
018300*
018400*    WS-REJECT-REASON IS A STANDALONE WORK FIELD, NOT PART OF
018500*    ANY LARGER GROUP - KEPT AT THE 77 LEVEL.
018600*
018700 77  WS-REJECT-REASON                 PIC X(40).
018800 01  WS-COUNTERS.
018900     05  WS-CLOSES-READ                PIC 9(7)  COMP.
019000     05  WS-CLOSES-APPLIED             PIC 9(7)  COMP.
019100     05  WS-CLOSES-REJECTED            PIC 9(7)  COMP.
019200     05  WS-NEXT-TXN-ID                PIC 9(8)  COMP.
019300     05  FILLER                        PIC X(4).
019400 01  WS-WORK-FIELDS.
019500     05  WS-CLOSE-SIZE-USED             PIC 9(10)V9(4).
019600     05  WS-NEW-REMAINING               PIC 9(10)V9(4).
019700     05  WS-REMAIN-SIZE-VIEW REDEFINES WS-NEW-REMAINING.
019800         10  WS-REMAIN-WHOLE             PIC 9(10).
019900         10  WS-REMAIN-DEC                PIC 9(4).
020000     05  WS-REALIZED-PNL                PIC S9(13)V99.
020100     05  WS-PRICE-LESS-ENTRY            PIC S9(9)V9(6).
020200     05  WS-PNL-STATUS-CDE              PIC X(6).
020300         88  WS-PNL-PROFIT                 VALUE 'PROFIT'.
020400         88  WS-PNL-LOSS                   VALUE 'LOSS  '.
020500         88  WS-PNL-FLAT                   VALUE 'FLAT  '.
020600     05  WS-PNL-PERCENT                 PIC S9(5)V99.
020700     05  WS-PNL-DISPLAY-AMT             PIC S9(13)V99.
020800*
020900*    WS-PNL-PERCENT REDEFINITION - WHOLE/DECIMAL SPLIT USED
021000*    WHEN EDITING THE PNL PERCENT ONTO THE REPORT LINE.
021100*
021200     05  WS-PNL-PCT-VIEW REDEFINES WS-PNL-PERCENT.
021300         10  WS-PNL-PCT-WHOLE           PIC 9(5).
021400         10  WS-PNL-PCT-DEC             PIC 9(2).
021500     05  WS-REALIZED-PNL-VIEW REDEFINES WS-REALIZED-PNL.
021600         10  WS-RLZ-WHOLE               PIC 9(13).
021700         10  WS-RLZ-DEC                 PIC 9(2).
021800     05  FILLER                        PIC X(4).
021900 01  WS-REPORT-LINES.
022000     05  WS-RPT-HEADING-1.
022100         10  FILLER                     PIC X(35) VALUE
022200             'SECTION 2 - CLOSE BATCH RESULTS   '.
022300         10  FILLER                     PIC X(97) VALUE SPACES.
022400     05  WS-RPT-DETAIL-LINE.
022500         10  FILLER                     PIC X(1)  VALUE SPACES.
022600         10  RPT-D-POS-ID               PIC 9(6).
022700         10  FILLER                     PIC X(2)  VALUE SPACES.
022800         10  RPT-D-ACCT-ID              PIC 9(6).
022900         10  FILLER                     PIC X(2)  VALUE SPACES.
023000         10  RPT-D-RESULT               PIC X(10).
023100         10  FILLER                     PIC X(2)  VALUE SPACES.
023200         10  RPT-D-PNL-STATUS           PIC X(6).
023300         10  FILLER                     PIC X(2)  VALUE SPACES.
023400         10  RPT-D-PNL-AMT              PIC Z,ZZZ,ZZ9.99-.
023500         10  FILLER                     PIC X(2)  VALUE SPACES.
023600         10  RPT-D-REASON               PIC X(40).
023700         10  FILLER                     PIC X(38) VALUE SPACES.
023800     05  WS-RPT-TOTAL-LINE.
023900         10  FILLER                     PIC X(20) VALUE
024000             'CLOSES READ.........'.
024100         10  RPT-T-READ                 PIC ZZZ,ZZ9.
024200         10  FILLER                     PIC X(5)  VALUE SPACES.
024300         10  FILLER                     PIC X(20) VALUE
024400             'CLOSES APPLIED.......'.
024500         10  RPT-T-APPLIED              PIC ZZZ,ZZ9.
024600         10  FILLER                     PIC X(5)  VALUE SPACES.
024700         10  FILLER                     PIC X(20) VALUE
024800             'CLOSES REJECTED......'.
024900         10  RPT-T-REJECTED             PIC ZZZ,ZZ9.
025000         10  FILLER                     PIC X(45) VALUE SPACES.
025100 PROCEDURE DIVISION.
025200 0000-MAIN-CONTROL.
025300     PERFORM 1000-INITIALIZE-THRU-EXIT THRU 1000-INITIALIZE-EXIT.
025400     PERFORM 3000-CLOSE-POSITION-THRU-EXIT
025500         THRU 3000-CLOSE-POSITION-EXIT
025600         UNTIL WS-END-OF-CLOSES.
025700     PERFORM 8000-FINISH-THRU-EXIT THRU 8000-FINISH-EXIT.
025800     STOP RUN.
025900 0000-MAIN-EXIT.
026000     EXIT.
026100*
026200*    1000-INITIALIZE-THRU-EXIT - OPENS FILES AND PRIMES THE
026300*    FIRST CLOSE REQUEST. THE TRADE BATCH REPORT IS OPENED
026400*    EXTEND SO SECTION 2 FOLLOWS SECTION 1 IN THE SAME FILE.
026500*
026600 1000-INITIALIZE-THRU-EXIT.
026700     OPEN INPUT  CLOSE-REQUEST-FILE
026800          I-O    POSITION-MASTER-FILE
026900          I-O    ACCOUNT-MASTER-FILE
027000          EXTEND LEDGER-TRANSACTION-FILE
027100          EXTEND TRADE-BATCH-RPT.
027200     IF WS-CLOS-FS NOT = '00'
027300         DISPLAY 'HB-POSITION-CLOSER - CLOSFIL OPEN ERR '
027400             WS-CLOS-FS
027500         GO TO 9999-ABEND.
027600     MOVE ZERO TO WS-CLOSES-READ WS-CLOSES-APPLIED
027700                  WS-CLOSES-REJECTED.
027800     MOVE 1 TO WS-NEXT-TXN-ID.
027900     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-HEADING-1.
028000     PERFORM 9000-READ-CLOSE-THRU-EXIT THRU 9000-READ-CLOSE-EXIT.
028100 1000-INITIALIZE-EXIT.
028200     EXIT.
028300*
028400*    3000-CLOSE-POSITION-THRU-EXIT - U5 CLOSE PROCESSOR. LOOKS
028500*    UP THE POSITION, VALIDATES, CLASSIFIES THE HIT, COMPUTES
028600*    PNL AND APPLIES THE CLOSE OR PARTIAL CLOSE.
028700*
028800 3000-CLOSE-POSITION-THRU-EXIT.
028900     ADD 1 TO WS-CLOSES-READ.
029000     MOVE 'N' TO WS-REJECT-SWITCH.
029100     MOVE SPACES TO WS-REJECT-REASON.
029200     MOVE SPACES TO WS-HIT-CODE.
029300     MOVE CLQ-POS-ID TO POS-ID.
029400     READ POSITION-MASTER-FILE
029500         INVALID KEY MOVE 'Y' TO WS-REJECT-SWITCH
029600             MOVE 'POSITION NOT FOUND' TO WS-REJECT-REASON.
029700     IF NOT WS-CLOSE-REJECTED
029800         PERFORM 3100-VALIDATE-CLOSE-THRU-EXIT
029900             THRU 3100-VALIDATE-CLOSE-EXIT.
030000     IF NOT WS-CLOSE-REJECTED
030100         PERFORM 3200-CLASSIFY-HIT-THRU-EXIT
030200             THRU 3200-CLASSIFY-HIT-EXIT.
030300     IF NOT WS-CLOSE-REJECTED
030400         PERFORM 3300-COMPUTE-PNL-THRU-EXIT
030500             THRU 3300-COMPUTE-PNL-EXIT.
030600     IF NOT WS-CLOSE-REJECTED
030700         PERFORM 3350-VALIDATE-PNL-SYNC-THRU-EXIT
030800             THRU 3350-VALIDATE-PNL-SYNC-EXIT.
030900     IF NOT WS-CLOSE-REJECTED
031000         PERFORM 3400-APPLY-CLOSE-THRU-EXIT
031100             THRU 3400-APPLY-CLOSE-EXIT.
031200     IF WS-CLOSE-REJECTED
031300         PERFORM 3900-WRITE-REJECT-LINE-THRU-EXIT
031400             THRU 3900-WRITE-REJECT-LINE-EXIT.
031500     PERFORM 9000-READ-CLOSE-THRU-EXIT THRU 9000-READ-CLOSE-EXIT.
031600 3000-CLOSE-POSITION-EXIT.
031700     EXIT.
031800*
031900*    3100-VALIDATE-CLOSE-THRU-EXIT - U5 CLOSE VALIDATION.
032000*
032100 3100-VALIDATE-CLOSE-THRU-EXIT.
032200     IF NOT POS-STATUS-OPEN AND NOT POS-STATUS-PARTIAL
032300         MOVE 'Y' TO WS-REJECT-SWITCH
032400         MOVE 'POSITION NOT OPEN OR PARTIAL' TO WS-REJECT-REASON
032500         GO TO 3100-VALIDATE-CLOSE-EXIT.
032600     IF CLQ-CLOSE-PRICE NOT GREATER THAN ZERO
032700         MOVE 'Y' TO WS-REJECT-SWITCH
032800         MOVE 'CLOSE PRICE NOT POSITIVE' TO WS-REJECT-REASON
032900         GO TO 3100-VALIDATE-CLOSE-EXIT.
033000     IF CLQ-CLOSE-SIZE = ZERO
033100         MOVE POS-REMAIN-SIZE TO WS-CLOSE-SIZE-USED
033200     ELSE
033300         MOVE CLQ-CLOSE-SIZE  TO WS-CLOSE-SIZE-USED.
033400     IF WS-CLOSE-SIZE-USED LESS THAN 0.0001
033500         MOVE 'Y' TO WS-REJECT-SWITCH
033600         MOVE 'PARTIAL SIZE BELOW MINIMUM' TO WS-REJECT-REASON
033700         GO TO 3100-VALIDATE-CLOSE-EXIT.
033800     IF WS-CLOSE-SIZE-USED GREATER THAN POS-REMAIN-SIZE
033900         MOVE 'Y' TO WS-REJECT-SWITCH
034000         MOVE 'CLOSE SIZE EXCEEDS REMAINING' TO WS-REJECT-REASON.
034100 3100-VALIDATE-CLOSE-EXIT.
034200     EXIT.
034300*
034400*    3200-CLASSIFY-HIT-THRU-EXIT - SL TEST PRECEDES TP TEST.
034500*
034600 3200-CLASSIFY-HIT-THRU-EXIT.
034700     IF POS-SIDE-BUY
034800         IF CLQ-CLOSE-PRICE NOT GREATER THAN POS-STOP-LOSS
034900             SET WS-HIT-SL TO TRUE
035000         ELSE
035100             IF POS-TAKE-PROFIT NOT = ZERO
035200                 IF CLQ-CLOSE-PRICE NOT LESS THAN POS-TAKE-PROFIT
035300                     SET WS-HIT-TP TO TRUE
035400     ELSE
035500         IF CLQ-CLOSE-PRICE NOT LESS THAN POS-STOP-LOSS
035600             SET WS-HIT-SL TO TRUE
035700         ELSE
035800             IF POS-TAKE-PROFIT NOT = ZERO
035900                 IF CLQ-CLOSE-PRICE NOT
036000                         GREATER THAN POS-TAKE-PROFIT
036100                     SET WS-HIT-TP TO TRUE.
036200 3200-CLASSIFY-HIT-EXIT.
036300     EXIT.
036400*
036500*    3300-COMPUTE-PNL-THRU-EXIT - U4 PNL ENGINE. REALIZED PNL
036600*    IS COMPUTED ON THE CLOSED SIZE ONLY.
036700*
036800 3300-COMPUTE-PNL-THRU-EXIT.
036900     IF POS-SIDE-BUY
037000         COMPUTE WS-PRICE-LESS-ENTRY =
037100             CLQ-CLOSE-PRICE - POS-ENTRY-PRICE
037200     ELSE
037300         COMPUTE WS-PRICE-LESS-ENTRY =
037400             POS-ENTRY-PRICE - CLQ-CLOSE-PRICE.
037500     COMPUTE WS-REALIZED-PNL ROUNDED =
037600         WS-PRICE-LESS-ENTRY * WS-CLOSE-SIZE-USED.
037700 3300-COMPUTE-PNL-EXIT.
037800     EXIT.
037900*
038000*    3350-VALIDATE-PNL-SYNC-THRU-EXIT - U5 PNL-SYNC CONSISTENCY
038100*    RULE. REAL ACCOUNTS MUST HAVE OUR REALIZED PNL MATCH THE
038200*    WALLET-SIDE ECHO ON THE CLOSE FEED EXACTLY, ELSE THE CLOSE
038300*    IS REJECTED AND NOTHING IS APPLIED. DEMO ACCOUNTS ARE NOT
038400*    WALLET-BACKED SO THE ECHO IS NOT CHECKED FOR THEM.
038500*
038600 3350-VALIDATE-PNL-SYNC-THRU-EXIT.
038700     MOVE POS-ACCT-ID TO ACCT-ID.
038800     READ ACCOUNT-MASTER-FILE
038900         INVALID KEY MOVE 'Y' TO WS-REJECT-SWITCH
039000             MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
039100             GO TO 3350-VALIDATE-PNL-SYNC-EXIT.
039200     IF ACCT-TYPE-REAL
039300         IF CLQ-ECHO-PNL NOT = WS-REALIZED-PNL
039400             MOVE 'Y' TO WS-REJECT-SWITCH
039500             MOVE 'PNL-SYNC MISMATCH VS WALLET ECHO'
039600                 TO WS-REJECT-REASON.
039700 3350-VALIDATE-PNL-SYNC-EXIT.
039800     EXIT.
039900*
040000*    3400-APPLY-CLOSE-THRU-EXIT - UPDATES THE POSITION, POSTS
040100*    THE LEDGER AND WRITES THE ACCEPTED REPORT LINE. THE
040200*    PNL-SYNC CONSISTENCY RULE FOR REAL ACCOUNTS IS ENFORCED
040300*    UPSTREAM BY 3350 BEFORE THIS PARAGRAPH IS EVER REACHED.
040400*
040500 3400-APPLY-CLOSE-THRU-EXIT.
040600     COMPUTE WS-NEW-REMAINING =
040700         POS-REMAIN-SIZE - WS-CLOSE-SIZE-USED.
040800     ADD WS-REALIZED-PNL TO POS-PNL.
040900     MOVE ZERO TO POS-UNREAL-PNL.
041000     IF WS-NEW-REMAINING NOT GREATER THAN 0.0001
041100         SET POS-STATUS-CLOSED TO TRUE
041200         MOVE ZERO TO POS-REMAIN-SIZE
041300     ELSE
041400         SET POS-STATUS-PARTIAL TO TRUE
041500         MOVE WS-NEW-REMAINING TO POS-REMAIN-SIZE.
041600     REWRITE POSITION-MASTER-RECORD
041700         INVALID KEY MOVE 'Y' TO WS-REJECT-SWITCH.
041800     PERFORM 3500-POST-LEDGER-THRU-EXIT
041900         THRU 3500-POST-LEDGER-EXIT.
042000     ADD 1 TO WS-CLOSES-APPLIED.
042100     PERFORM 9500-CLASSIFY-PNL-THRU-EXIT
042200         THRU 9500-CLASSIFY-PNL-EXIT.
042300     PERFORM 9600-BLUR-PNL-THRU-EXIT THRU 9600-BLUR-PNL-EXIT.
042400     MOVE SPACES               TO WS-RPT-DETAIL-LINE.
042500     MOVE POS-ID                TO RPT-D-POS-ID.
042600     MOVE POS-ACCT-ID           TO RPT-D-ACCT-ID.
042700     IF POS-STATUS-CLOSED
042800         IF WS-HIT-SL
042900             MOVE 'SL_HIT'      TO RPT-D-RESULT
043000         ELSE
043100             IF WS-HIT-TP
043200                 MOVE 'TP_HIT'  TO RPT-D-RESULT
043300             ELSE
043400                 MOVE 'CLOSE'   TO RPT-D-RESULT
043500     ELSE
043600         MOVE 'PARTIAL'         TO RPT-D-RESULT.
043700     MOVE WS-PNL-STATUS-CDE     TO RPT-D-PNL-STATUS.
043800     MOVE WS-PNL-DISPLAY-AMT    TO RPT-D-PNL-AMT.
043900     MOVE 'CLOSE APPLIED'       TO RPT-D-REASON.
044000     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-DETAIL-LINE.
044100 3400-APPLY-CLOSE-EXIT.
044200     EXIT.
044300*
044400*    3500-POST-LEDGER-THRU-EXIT - U9 LEDGER POSTING. WRITES
044500*    A TRADE-PNL TRANSACTION SHOWING BALANCE BEFORE/AFTER.
044600*
044700 3500-POST-LEDGER-THRU-EXIT.
044800     MOVE POS-ACCT-ID TO ACCT-ID.
044900     READ ACCOUNT-MASTER-FILE
045000         INVALID KEY GO TO 3500-POST-LEDGER-EXIT.
045100     MOVE WS-NEXT-TXN-ID       TO TXN-ID.
045200     MOVE POS-ACCT-ID          TO TXN-ACCT-ID.
045300     SET  TXN-TYPE-TRADE-PNL   TO TRUE.
045400     SET  TXN-STATUS-COMPLETED TO TRUE.
045500     MOVE WS-REALIZED-PNL      TO TXN-AMOUNT.
045600     MOVE ACCT-BALANCE         TO TXN-BAL-BEFORE.
045700     ADD  WS-REALIZED-PNL      TO ACCT-BALANCE.
045800     MOVE ACCT-BALANCE         TO TXN-BAL-AFTER.
045900     MOVE POS-ID               TO TXN-TRADE-ID.
046000     MOVE SPACES               TO TXN-CONTRACT-TYPE.
046100     MOVE ZERO                 TO TXN-AGE-HOURS.
046200     IF WS-REALIZED-PNL LESS THAN ZERO
046300         COMPUTE ACCT-DAILY-LOSS-CUR =
046400             ACCT-DAILY-LOSS-CUR - WS-REALIZED-PNL.
046500     REWRITE ACCOUNT-MASTER-RECORD.
046600     WRITE LEDGER-TRANSACTION-RECORD.
046700     ADD 1 TO WS-NEXT-TXN-ID.
046800 3500-POST-LEDGER-EXIT.
046900     EXIT.
047000*
047100*    3900-WRITE-REJECT-LINE-THRU-EXIT.
047200*
047300 3900-WRITE-REJECT-LINE-THRU-EXIT.
047400     ADD 1 TO WS-CLOSES-REJECTED.
047500     MOVE SPACES               TO WS-RPT-DETAIL-LINE.
047600     MOVE CLQ-POS-ID            TO RPT-D-POS-ID.
047700     MOVE ZERO                  TO RPT-D-ACCT-ID.
047800     MOVE 'REJECTED'            TO RPT-D-RESULT.
047900     MOVE SPACES                TO RPT-D-PNL-STATUS.
048000     MOVE ZERO                  TO RPT-D-PNL-AMT.
048100     MOVE WS-REJECT-REASON      TO RPT-D-REASON.
048200     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-DETAIL-LINE.
048300 3900-WRITE-REJECT-LINE-EXIT.
048400     EXIT.
048500*
048600*    9500-CLASSIFY-PNL-THRU-EXIT - U16 PNL DISPLAY STATUS.
048700*
048800 9500-CLASSIFY-PNL-THRU-EXIT.
048900     IF WS-REALIZED-PNL GREATER THAN ZERO
049000         SET WS-PNL-PROFIT TO TRUE
049100     ELSE
049200         IF WS-REALIZED-PNL LESS THAN ZERO
049300             SET WS-PNL-LOSS TO TRUE
049400         ELSE
049500             SET WS-PNL-FLAT TO TRUE.
049600     IF ACCT-BALANCE = ZERO
049700         MOVE ZERO TO WS-PNL-PERCENT
049800     ELSE
049900         COMPUTE WS-PNL-PERCENT ROUNDED =
050000             WS-REALIZED-PNL / ACCT-BALANCE * 100.
050100 9500-CLASSIFY-PNL-EXIT.
050200     EXIT.
050300*
050400*    9600-BLUR-PNL-THRU-EXIT - U8/U16 STRESS-FREE DISPLAY.
050500*    BLUR (SUPPRESS THE AMOUNT) ONLY WHEN THE POSITION IS IN
050600*    ULTRA CALM MODE AND THE OWNING ACCOUNT IS REAL.
050700*
050800 9600-BLUR-PNL-THRU-EXIT.
050900     IF POS-MODE-ULTRA AND ACCT-TYPE-REAL
051000         MOVE ZERO TO WS-PNL-DISPLAY-AMT
051100     ELSE
051200         MOVE WS-REALIZED-PNL TO WS-PNL-DISPLAY-AMT.
051300 9600-BLUR-PNL-EXIT.
051400     EXIT.
051500*
051600*    9000-READ-CLOSE-THRU-EXIT - SEQUENTIAL READ WITH EOF TEST.
051700*
051800 9000-READ-CLOSE-THRU-EXIT.
051900     READ CLOSE-REQUEST-FILE
052000         AT END SET WS-END-OF-CLOSES TO TRUE.
052100 9000-READ-CLOSE-EXIT.
052200     EXIT.
052300*
052400*    8000-FINISH-THRU-EXIT - PRINTS CONTROL TOTALS, CLOSES ALL
052500*    FILES.
052600*
052700 8000-FINISH-THRU-EXIT.
052800     MOVE WS-CLOSES-READ         TO RPT-T-READ.
052900     MOVE WS-CLOSES-APPLIED      TO RPT-T-APPLIED.
053000     MOVE WS-CLOSES-REJECTED     TO RPT-T-REJECTED.
053100     WRITE TRADE-BATCH-RPT-LINE FROM WS-RPT-TOTAL-LINE.
053200     CLOSE CLOSE-REQUEST-FILE
053300           POSITION-MASTER-FILE
053400           ACCOUNT-MASTER-FILE
053500           LEDGER-TRANSACTION-FILE
053600           TRADE-BATCH-RPT.
053700 8000-FINISH-EXIT.
053800     EXIT.
053900 9999-ABEND.
054000     DISPLAY 'HB-POSITION-CLOSER - ABNORMAL TERMINATION'.
054100     STOP RUN.
054200
